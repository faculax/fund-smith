000100******************************************************************
000200*    FSPTLOG  -  PROCESSED-TRADES-LOG ENTRY LAYOUT                 *
000300*                ONE ROW PER TRADE-ID THAT HAS ALREADY BEEN        *
000400*                APPLIED TO POSITIONS - READ WHOLE INTO AN OCCURS  *
000500*                TABLE BY FSVPOSN SO A REPEAT FEED OF THE SAME     *
000600*                TRADE CANNOT DOUBLE-POST THE POSITION.            *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                       *
000900*------------------------------------------------------------------*
001000* FSM0009 - RKPATE  - 18/03/1991 - INITIAL VERSION, IBOR POSITION  *
001100*                      KEEPING BUILD.                              *
001200*------------------------------------------------------------------*
001300* FSM0019 - LDSOUZA - 29/09/1998 - Y2K REMEDIATION OF PROCESSED-AT *
001400*------------------------------------------------------------------*
001500 01  FSPTLOG-RECORD.
001600     05  FSPTLOG-TRADE-ID             PIC X(36).
001700     05  FSPTLOG-ISIN                 PIC X(12).
001800     05  FSPTLOG-DELTA-QUANTITY       PIC S9(16)V9(6) COMP-3.
001900     05  FSPTLOG-PROCESSED-AT         PIC X(25).
002000     05  FSPTLOG-PROC-DATE-R REDEFINES
002100         FSPTLOG-PROCESSED-AT.
002200         10  FSPTLOG-PA-CCYY          PIC 9(04).
002300         10  FILLER                   PIC X(01).
002400         10  FSPTLOG-PA-MM            PIC 9(02).
002500         10  FILLER                   PIC X(01).
002600         10  FSPTLOG-PA-DD            PIC 9(02).
002700         10  FILLER                   PIC X(15).
002800     05  FILLER                       PIC X(15).
