000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXVAMND.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   12 JUL 1993.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*
000130*DESCRIPTION :  THIS IS A CALLED ROUTINE TO AMEND A VERIFIED FX
000140*               TRADE - NOTIONAL, RATE AND/OR VALUE DATE - AND TO
000150*               WRITE A VERSIONED BEFORE/AFTER AUDIT ROW TO THE
000160*               FX-TRADE-AMENDMENTS LOG.  ONLY THE FIELDS ACTUALLY
000170*               PRESENT ON THE REQUEST ARE CHANGED ON THE TRADE.
000180*
000190******************************************************************
000200* HISTORY OF MODIFICATION:                                       *
000210******************************************************************
000220* FXT0002 - DLIM    - 12/07/1993 - INITIAL VERSION, FX AMENDMENT   *
000230*                      ROUTINE - REUSES THE SAME SPOT-DATE WALK     *
000240*                      AS FXVTRD FOR THE VALUE-DATE RE-VALIDATION.  *
000250*------------------------------------------------------------------*
000260* FXT0006 - VENTEH  - 20/05/2012 - EXTEND THE AUDIT ROW WITH THE    *
000270*                      LEI/UTI/EMIR/REPORTING-PARTY BEFORE-AND-     *
000280*                      AFTER PAIRS PER REG REPORTING REQUEST.       *
000290*------------------------------------------------------------------*
000300* FXT0010 - LDSOUZA - 17/09/1998 - Y2K REMEDIATION - VALUE-DATE     *
000310*                      COMPARISONS RE-DERIVED CENTURY-SAFE.         *
000320*------------------------------------------------------------------*
000330* FXT0014 - ACNFAM  - 04/02/2021 - CAPTURE THE FULL ORIGINAL RECORD *
000340*                      ON THE AUDIT ROW REGARDLESS OF WHICH FIELDS  *
000350*                      CHANGED, PER COMPLIANCE REQUEST.             *
000360*------------------------------------------------------------------*
000370 EJECT
000380******************************************************************
000390*    ENVIRONMENT DIVISION.                                        *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT FX-TRADES ASSIGN TO FX-TRADES
000500            ORGANIZATION      IS RELATIVE
000510            ACCESS MODE       IS DYNAMIC
000520            RELATIVE KEY      IS WK-N-FXVAMND-RRN
000530            FILE STATUS       IS WK-C-FILE-STATUS.
000540
000550     SELECT FX-TRADE-AMENDMENTS ASSIGN TO FX-TRADE-AMENDMENTS
000560            ORGANIZATION      IS SEQUENTIAL
000570            ACCESS MODE       IS SEQUENTIAL
000580            FILE STATUS       IS WK-C-FXAMND-FILE-STATUS.
000590
000600******************************************************************
000610*    DATA DIVISION.                                               *
000620******************************************************************
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  FX-TRADES
000660     LABEL RECORDS ARE OMITTED
000670     DATA RECORD IS FXTRAN-RECORD.
000680     COPY FXTRAN.
000690
000700 FD  FX-TRADE-AMENDMENTS
000710     LABEL RECORDS ARE OMITTED
000720     DATA RECORD IS FXAMND-RECORD.
000730     COPY FXAMND.
000740
000750 WORKING-STORAGE SECTION.
000760 01  FILLER                          PIC X(24)        VALUE
000770     "** PROGRAM FXVAMND    **".
000780
000790* ------------------ PROGRAM WORKING STORAGE -------------------*
000800 01  WK-C-COMMON.
000810     COPY FSCMWS.
000820
000830 01  WK-C-FXAMND-FILE-STATUS         PIC X(02) VALUE SPACES.
000840     88  WK-C-FXAMND-SUCCESSFUL             VALUE "00".
000850     88  WK-C-FXAMND-END-OF-FILE            VALUE "10".
000860     88  WK-C-FXAMND-FILE-NOT-FOUND         VALUE "35".
000870
000880 01  WK-N-FXVAMND-RRN                PIC S9(08)      COMP
000890                                     VALUE ZERO.
000900
000910 01  WK-C-FXVAMND-LOADED-SW          PIC X(01) VALUE "N".
000920     88  WK-C-FXVAMND-ALREADY-LOADED         VALUE "Y".
000930
000940 01  WK-C-FXVAMND-KEY-TABLE.
000950     05  WK-C-FXVAMND-KEY-ENTRY OCCURS 2000 TIMES
000960                     INDEXED BY WK-N-FXVAMND-KEY-IDX.
000970         10  WK-C-FXVAMND-KEY-TRADE-ID PIC X(25).
000980         10  WK-N-FXVAMND-KEY-RRN      PIC S9(08) COMP.
000990 01  WK-C-FXVAMND-KEY-FLAT REDEFINES WK-C-FXVAMND-KEY-TABLE.
001000     05  WK-C-FXVAMND-KEY-FLAT-ROW OCCURS 2000 TIMES PIC X(33).
001010 01  WK-N-FXVAMND-KEY-MAX             PIC S9(04) COMP VALUE ZERO.
001020 01  WK-N-FXVAMND-KEY-SUB             PIC S9(04) COMP VALUE ZERO.
001030 01  WK-C-FXVAMND-KEY-FOUND-SW        PIC X(01) VALUE "N".
001040     88  WK-C-FXVAMND-KEY-FOUND              VALUE "Y".
001050
001060 01  WK-N-FXVAMND-MAX-VERSION         PIC S9(04) COMP VALUE ZERO.
001070 01  WK-N-FXVAMND-NEW-VERSION         PIC S9(04) COMP VALUE ZERO.
001080
001090 01  WK-N-FXVAMND-ORIG-VD-CCYYMMDD    PIC 9(08) COMP VALUE ZERO.
001100
001110* ------------- VALUE-DATE RE-VALIDATION WORK AREA --------------*
001120*                        ADAPTED FROM FXVTRD'S SPOT-DATE WALK -
001130*                        ONLY RUN WHEN THE REQUEST AMENDS THE
001140*                        VALUE DATE (SEE FXT0002).
001150 01  WK-N-FXVAMND-DAYS-LEFT           PIC S9(04) COMP VALUE ZERO.
001160 01  WK-N-FXVAMND-DAYS-IN-MONTH       PIC S9(02) COMP VALUE ZERO.
001170 01  WK-C-FXVAMND-LEAP-SW             PIC X(01) VALUE "N".
001180     88  WK-C-FXVAMND-IS-LEAP-YEAR           VALUE "Y".
001190
001200 01  WK-C-FXVAMND-WALK-DATE.
001210     05  WK-N-FXVAMND-W-CCYY          PIC 9(04).
001220     05  WK-N-FXVAMND-W-MM            PIC 9(02).
001230     05  WK-N-FXVAMND-W-DD            PIC 9(02).
001240 01  WK-C-FXVAMND-WALK-DATE-R REDEFINES
001250     WK-C-FXVAMND-WALK-DATE.
001260     05  WK-N-FXVAMND-W-CCYYMMDD      PIC 9(08).
001270
001280 01  WK-N-FXVAMND-SPOT-CCYYMMDD       PIC 9(08) VALUE ZERO.
001290 01  WK-N-FXVAMND-VALUE-CCYYMMDD      PIC 9(08) VALUE ZERO.
001300
001310 01  WK-C-FXVAMND-MONTH-LEN-TABLE.
001320     05  FILLER PIC 9(02) VALUE 31.
001330     05  FILLER PIC 9(02) VALUE 28.
001340     05  FILLER PIC 9(02) VALUE 31.
001350     05  FILLER PIC 9(02) VALUE 30.
001360     05  FILLER PIC 9(02) VALUE 31.
001370     05  FILLER PIC 9(02) VALUE 30.
001380     05  FILLER PIC 9(02) VALUE 31.
001390     05  FILLER PIC 9(02) VALUE 31.
001400     05  FILLER PIC 9(02) VALUE 30.
001410     05  FILLER PIC 9(02) VALUE 31.
001420     05  FILLER PIC 9(02) VALUE 30.
001430     05  FILLER PIC 9(02) VALUE 31.
001440 01  WK-C-FXVAMND-MONTH-LEN-R REDEFINES
001450     WK-C-FXVAMND-MONTH-LEN-TABLE.
001460     05  WK-N-FXVAMND-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
001470
001480* -------------------- AFTER-AMENDMENT VALUES --------------------*
001490 01  WK-N-FXVAMND-AFTER-NOTIONAL      PIC S9(15)V9(4) COMP-3.
001500 01  WK-N-FXVAMND-AFTER-RATE          PIC S9(13)V9(6) COMP-3.
001510 01  WK-C-FXVAMND-AFTER-VALUE-DATE    PIC X(10).
001520
001530******************
001540 LINKAGE SECTION.
001550******************
001560 01  WK-C-FXVAMND-RECORD.
001570     05  WK-C-FXVAMND-INPUT.
001580         10  WK-C-FXVAMND-I-TRADE-ID        PIC X(25).
001590         10  WK-C-FXVAMND-I-AMENDED-BY      PIC X(40).
001600         10  WK-C-FXVAMND-I-AMENDMENT-RSN   PIC X(200).
001610         10  WK-C-FXVAMND-I-NOTIONAL-SW     PIC X(01).
001620             88  WK-C-FXVAMND-I-NOTIONAL-GIVEN   VALUE "Y".
001630         10  WK-N-FXVAMND-I-NOTIONAL-AMOUNT PIC S9(15)V9(4).
001640         10  WK-C-FXVAMND-I-RATE-SW         PIC X(01).
001650             88  WK-C-FXVAMND-I-RATE-GIVEN       VALUE "Y".
001660         10  WK-N-FXVAMND-I-RATE            PIC S9(13)V9(6).
001670         10  WK-C-FXVAMND-I-VALUE-DATE-SW   PIC X(01).
001680             88  WK-C-FXVAMND-I-VALUE-DATE-GIVEN VALUE "Y".
001690         10  WK-C-FXVAMND-I-VALUE-DATE      PIC X(10).
001700         10  WK-N-FXVAMND-I-TODAY-CCYYMMDD  PIC 9(08).
001710         10  WK-C-FXVAMND-I-AMENDED-AT      PIC X(25).
001720     05  WK-C-FXVAMND-OUTPUT.
001730         10  WK-N-FXVAMND-O-NEW-VERSION     PIC S9(04) COMP.
001740         10  WK-C-FXVAMND-O-ERROR-CD        PIC X(07).
001750             88  WK-C-FXVAMND-NO-ERROR              VALUE SPACES.
001760
001770 EJECT
001780******************************************************************
001790*    PROCEDURE DIVISION.                                          *
001800******************************************************************
001810 PROCEDURE DIVISION USING WK-C-FXVAMND-RECORD.
001820 MAIN-MODULE.
001830     PERFORM A000-PROCESS-CALLED-ROUTINE
001840        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001850     PERFORM Z000-END-PROGRAM-ROUTINE
001860        THRU Z999-END-PROGRAM-ROUTINE-EX.
001870     EXIT PROGRAM.
001880
001890*----------------------------------------------------------------*
001900*    A000 - FIND THE TRADE, CHECK IT IS AMENDABLE, THEN AMEND IT   *
001910*----------------------------------------------------------------*
001920 A000-PROCESS-CALLED-ROUTINE.
001930     MOVE SPACES             TO WK-C-FXVAMND-OUTPUT.
001940     MOVE ZERO                TO WK-N-FXVAMND-O-NEW-VERSION.
001950
001960     OPEN I-O FX-TRADES.
001970     IF  NOT WK-C-SUCCESSFUL
001980         AND WK-C-FILE-STATUS NOT = "05"
001990         DISPLAY "FXVAMND - OPEN FILE ERROR - FX-TRADES"
002000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002010         MOVE    C-ERR-COM0206 TO WK-C-FXVAMND-O-ERROR-CD
002020         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002030
002040     PERFORM A100-INITIAL-SUBROUTINE
002050        THRU A199-INITIAL-SUBROUTINE-EX.
002060     IF NOT WK-C-FXVAMND-NO-ERROR
002070         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002080
002090     PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX.
002100     IF NOT WK-C-FXVAMND-NO-ERROR
002110         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002120
002130     PERFORM C100-NEXT-VERSION THRU C199-NEXT-VERSION-EX.
002140
002150     PERFORM D100-APPLY-CHANGES THRU D199-APPLY-CHANGES-EX.
002160     IF NOT WK-C-FXVAMND-NO-ERROR
002170         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002180
002190     PERFORM C200-WRITE-AMENDMENT-AUDIT
002200        THRU C299-WRITE-AMENDMENT-AUDIT-EX.
002210
002220     MOVE WK-N-FXVAMND-AFTER-NOTIONAL    TO FXTRAN-NOTIONAL-AMOUNT.
002230     MOVE WK-N-FXVAMND-AFTER-RATE        TO FXTRAN-RATE.
002240     MOVE WK-C-FXVAMND-AFTER-VALUE-DATE  TO FXTRAN-VALUE-DATE.
002250     REWRITE FXTRAN-RECORD.
002260     IF  NOT WK-C-SUCCESSFUL
002270         DISPLAY "FXVAMND - REWRITE FILE ERROR - FX-TRADES"
002280         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002290         MOVE    C-ERR-COM0206 TO WK-C-FXVAMND-O-ERROR-CD
002300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002310
002320     MOVE WK-N-FXVAMND-NEW-VERSION TO WK-N-FXVAMND-O-NEW-VERSION.
002330 A099-PROCESS-CALLED-ROUTINE-EX.
002340     EXIT.
002350
002360*----------------------------------------------------------------*
002370*    A100 - LOAD THE TRADE-ID/RRN KEY TABLE ONCE PER RUN, THEN     *
002380*           FIND AND READ THE REQUESTED TRADE                     *
002390*----------------------------------------------------------------*
002400 A100-INITIAL-SUBROUTINE.
002410     IF NOT WK-C-FXVAMND-ALREADY-LOADED
002420         PERFORM A110-LOAD-KEY-TABLE THRU A119-LOAD-KEY-TABLE-EX
002430     END-IF.
002440
002450     MOVE "N" TO WK-C-FXVAMND-KEY-FOUND-SW.
002460     MOVE ZERO TO WK-N-FXVAMND-KEY-SUB.
002470     PERFORM A130-SCAN-ONE-KEY THRU A139-SCAN-ONE-KEY-EX
002480         VARYING WK-N-FXVAMND-KEY-SUB FROM 1 BY 1
002490         UNTIL WK-N-FXVAMND-KEY-SUB > WK-N-FXVAMND-KEY-MAX
002500            OR WK-C-FXVAMND-KEY-FOUND.
002510
002520     IF NOT WK-C-FXVAMND-KEY-FOUND
002530         MOVE C-ERR-COM0206 TO WK-C-FXVAMND-O-ERROR-CD
002540         GO TO A199-INITIAL-SUBROUTINE-EX.
002550
002560     READ FX-TRADES.
002570     IF NOT WK-C-SUCCESSFUL
002580         DISPLAY "FXVAMND - READ FILE ERROR - FX-TRADES"
002590         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002600         MOVE    C-ERR-COM0206 TO WK-C-FXVAMND-O-ERROR-CD.
002610 A199-INITIAL-SUBROUTINE-EX.
002620     EXIT.
002630
002640 A110-LOAD-KEY-TABLE.
002650     MOVE ZERO TO WK-N-FXVAMND-KEY-MAX.
002660     MOVE 1    TO WK-N-FXVAMND-RRN.
002670 A111-READ-NEXT-TRADE.
002680     READ FX-TRADES NEXT RECORD.
002690     IF WK-C-END-OF-FILE
002700         GO TO A119-LOAD-KEY-TABLE-EX.
002710     IF NOT WK-C-SUCCESSFUL
002720         DISPLAY "FXVAMND - SCAN ERROR - FX-TRADES"
002730         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002740         GO TO A119-LOAD-KEY-TABLE-EX.
002750     IF WK-N-FXVAMND-KEY-MAX < 2000
002760         ADD 1 TO WK-N-FXVAMND-KEY-MAX
002770         MOVE FXTRAN-TRADE-ID TO
002780                 WK-C-FXVAMND-KEY-TRADE-ID(WK-N-FXVAMND-KEY-MAX)
002790         MOVE FXTRAN-RELATIVE-KEY-N TO
002800                 WK-N-FXVAMND-KEY-RRN(WK-N-FXVAMND-KEY-MAX)
002810     END-IF.
002820     GO TO A111-READ-NEXT-TRADE.
002830 A119-LOAD-KEY-TABLE-EX.
002840     MOVE "Y" TO WK-C-FXVAMND-LOADED-SW.
002850     EXIT.
002860
002870 A130-SCAN-ONE-KEY.
002880     IF WK-C-FXVAMND-KEY-TRADE-ID(WK-N-FXVAMND-KEY-SUB)
002890             = WK-C-FXVAMND-I-TRADE-ID
002900         MOVE WK-N-FXVAMND-KEY-RRN(WK-N-FXVAMND-KEY-SUB)
002910                 TO WK-N-FXVAMND-RRN
002920         MOVE "Y" TO WK-C-FXVAMND-KEY-FOUND-SW
002930     END-IF.
002940 A139-SCAN-ONE-KEY-EX.
002950     EXIT.
002960
002970*----------------------------------------------------------------*
002980*    B100 - TRADE MUST BE VERIFIED AND ITS VALUE DATE NOT YET      *
002990*           IN THE PAST TO BE AMENDABLE                           *
002995*----------------------------------------------------------------*
003000 B100-PATH-CHOICE.
003010     COMPUTE WK-N-FXVAMND-ORIG-VD-CCYYMMDD =                      FXT0010 
003020         FXTRAN-VD-CCYY * 10000 + FXTRAN-VD-MM * 100 + FXTRAN-VD-DD.
003030     IF  NOT FXTRAN-STATUS-VERIFIED
003040         OR  WK-N-FXVAMND-ORIG-VD-CCYYMMDD < WK-N-FXVAMND-I-TODAY-CCYYMMDD
003050         MOVE C-ERR-AMD0001 TO WK-C-FXVAMND-O-ERROR-CD.
003060 B199-PATH-CHOICE-EX.
003070     EXIT.
003080
003090*----------------------------------------------------------------*
003100*    C100 - NEXT VERSION IS ONE MORE THAN THE HIGHEST VERSION      *
003110*           ALREADY LOGGED FOR THIS TRADE-ID, OR 1 IF NONE         *
003120*----------------------------------------------------------------*
003130 C100-NEXT-VERSION.
003140     MOVE ZERO TO WK-N-FXVAMND-MAX-VERSION.
003150     OPEN INPUT FX-TRADE-AMENDMENTS.
003160     IF WK-C-FXAMND-FILE-NOT-FOUND
003170         GO TO C190-SET-NEW-VERSION.
003180     IF NOT WK-C-FXAMND-SUCCESSFUL
003190         DISPLAY "FXVAMND - OPEN FILE ERROR - FX-TRADE-AMENDMENTS"
003200         DISPLAY "FILE STATUS IS " WK-C-FXAMND-FILE-STATUS
003210         GO TO C190-SET-NEW-VERSION.
003220     PERFORM C110-SCAN-ONE-AMENDMENT THRU C119-SCAN-ONE-AMENDMENT-EX
003230         UNTIL WK-C-FXAMND-END-OF-FILE.
003240     CLOSE FX-TRADE-AMENDMENTS.
003250 C190-SET-NEW-VERSION.
003260     ADD 1 WK-N-FXVAMND-MAX-VERSION GIVING WK-N-FXVAMND-NEW-VERSION.
003270 C199-NEXT-VERSION-EX.
003280     EXIT.
003290
003300 C110-SCAN-ONE-AMENDMENT.
003310     READ FX-TRADE-AMENDMENTS.
003320     IF WK-C-FXAMND-END-OF-FILE
003330         GO TO C119-SCAN-ONE-AMENDMENT-EX.
003340     IF NOT WK-C-FXAMND-SUCCESSFUL
003350         DISPLAY "FXVAMND - READ FILE ERROR - FX-TRADE-AMENDMENTS"
003360         DISPLAY "FILE STATUS IS " WK-C-FXAMND-FILE-STATUS
003370         GO TO C119-SCAN-ONE-AMENDMENT-EX.
003380     IF  FXAMND-TRADE-ID = WK-C-FXVAMND-I-TRADE-ID
003390         AND FXAMND-AMENDMENT-VERSION > WK-N-FXVAMND-MAX-VERSION
003400         MOVE FXAMND-AMENDMENT-VERSION TO WK-N-FXVAMND-MAX-VERSION.
003410 C119-SCAN-ONE-AMENDMENT-EX.
003420     EXIT.
003430
003440*----------------------------------------------------------------*
003450*    D100 - WORK OUT THE AFTER-AMENDMENT VALUES - ONLY FIELDS      *
003460*           PRESENT ON THE REQUEST CHANGE FROM THE ORIGINAL - AND  *
003470*           RE-VALIDATE THE VALUE DATE IF IT WAS ONE OF THEM       *
003480*----------------------------------------------------------------*
003490 D100-APPLY-CHANGES.
003500     MOVE FXTRAN-NOTIONAL-AMOUNT  TO WK-N-FXVAMND-AFTER-NOTIONAL.
003510     MOVE FXTRAN-RATE             TO WK-N-FXVAMND-AFTER-RATE.
003520     MOVE FXTRAN-VALUE-DATE       TO WK-C-FXVAMND-AFTER-VALUE-DATE.
003530
003540     IF WK-C-FXVAMND-I-NOTIONAL-GIVEN
003550         MOVE WK-N-FXVAMND-I-NOTIONAL-AMOUNT
003560             TO WK-N-FXVAMND-AFTER-NOTIONAL.
003570
003580     IF WK-C-FXVAMND-I-RATE-GIVEN
003590         MOVE WK-N-FXVAMND-I-RATE TO WK-N-FXVAMND-AFTER-RATE.
003600
003610     IF WK-C-FXVAMND-I-VALUE-DATE-GIVEN
003620         MOVE WK-C-FXVAMND-I-VALUE-DATE
003630             TO WK-C-FXVAMND-AFTER-VALUE-DATE
003640         PERFORM E100-COMPUTE-SPOT-DATE THRU E199-COMPUTE-SPOT-DATE-EX
003650         PERFORM F100-VALIDATE-VALUE-DATE
003660            THRU F199-VALIDATE-VALUE-DATE-EX.
003670 D199-APPLY-CHANGES-EX.
003680     EXIT.
003690
003700*----------------------------------------------------------------*
003710*    C200 - APPEND THE BEFORE/AFTER AUDIT ROW TO THE AMENDMENT LOG *
003720*----------------------------------------------------------------*
003730 C200-WRITE-AMENDMENT-AUDIT.
003740     OPEN EXTEND FX-TRADE-AMENDMENTS.
003750     IF WK-C-FXAMND-FILE-NOT-FOUND
003760         OPEN OUTPUT FX-TRADE-AMENDMENTS.
003770     IF NOT WK-C-FXAMND-SUCCESSFUL
003780         DISPLAY "FXVAMND - OPEN FILE ERROR - FX-TRADE-AMENDMENTS"
003790         DISPLAY "FILE STATUS IS " WK-C-FXAMND-FILE-STATUS
003800         GO TO C299-WRITE-AMENDMENT-AUDIT-EX.
003810
003820     INITIALIZE                        FXAMND-RECORD.             FXT0014
003830     MOVE WK-C-FXVAMND-I-TRADE-ID    TO FXAMND-TRADE-ID.
003840     MOVE WK-N-FXVAMND-NEW-VERSION   TO FXAMND-AMENDMENT-VERSION.
003850     MOVE WK-C-FXVAMND-I-AMENDED-BY  TO FXAMND-AMENDED-BY.
003860     MOVE WK-C-FXVAMND-I-AMENDED-AT  TO FXAMND-AMENDED-AT.
003870     MOVE WK-C-FXVAMND-I-AMENDMENT-RSN TO FXAMND-AMENDMENT-REASON.
003880
003890     MOVE FXTRAN-NOTIONAL-AMOUNT     TO FXAMND-ORIG-NOTIONAL-AMT.
003900     MOVE FXTRAN-RATE                TO FXAMND-ORIG-RATE.
003910     MOVE FXTRAN-VALUE-DATE          TO FXAMND-ORIG-VALUE-DATE.
003920     MOVE FXTRAN-LEI                 TO FXAMND-ORIG-LEI.
003930     MOVE FXTRAN-UTI                 TO FXAMND-ORIG-UTI.
003940     MOVE FXTRAN-EMIR-MIFID-CLASS    TO FXAMND-ORIG-EMIR-CLASS.
003950     MOVE FXTRAN-REPORTING-PARTY     TO FXAMND-ORIG-REPORT-PARTY.
003960
003970     MOVE WK-N-FXVAMND-AFTER-NOTIONAL   TO FXAMND-NEW-NOTIONAL-AMT.
003980     MOVE WK-N-FXVAMND-AFTER-RATE       TO FXAMND-NEW-RATE.
003990     MOVE WK-C-FXVAMND-AFTER-VALUE-DATE TO FXAMND-NEW-VALUE-DATE.
004000     MOVE FXTRAN-LEI                    TO FXAMND-NEW-LEI.
004010     MOVE FXTRAN-UTI                    TO FXAMND-NEW-UTI.
004020     MOVE FXTRAN-EMIR-MIFID-CLASS       TO FXAMND-NEW-EMIR-CLASS.
004030     MOVE FXTRAN-REPORTING-PARTY        TO FXAMND-NEW-REPORT-PARTY.
004040
004050     WRITE FXAMND-RECORD.
004060     IF  NOT WK-C-FXAMND-SUCCESSFUL
004070         DISPLAY "FXVAMND - WRITE FILE ERROR - FX-TRADE-AMENDMENTS"
004080         DISPLAY "FILE STATUS IS " WK-C-FXAMND-FILE-STATUS.
004090     CLOSE FX-TRADE-AMENDMENTS.
004100 C299-WRITE-AMENDMENT-AUDIT-EX.
004110     EXIT.
004120
004130*----------------------------------------------------------------*
004140*    E100 - SPOT DATE IS TODAY PLUS 2 CALENDAR DAYS - NO WEEKEND   *
004150*           ADJUSTMENT, SAME RULE AS FXVTRD                       *
004160*----------------------------------------------------------------*
004170 E100-COMPUTE-SPOT-DATE.
004180     MOVE WK-N-FXVAMND-I-TODAY-CCYYMMDD TO WK-N-FXVAMND-W-CCYYMMDD.
004190     MOVE 2                             TO WK-N-FXVAMND-DAYS-LEFT.
004200
004210     PERFORM E110-BUMP-CALENDAR-DAY
004220        THRU E119-BUMP-CALENDAR-DAY-EX
004230         UNTIL WK-N-FXVAMND-DAYS-LEFT = ZERO.
004240
004250     MOVE WK-N-FXVAMND-W-CCYYMMDD TO WK-N-FXVAMND-SPOT-CCYYMMDD.
004260 E199-COMPUTE-SPOT-DATE-EX.
004270     EXIT.
004280
004290 E110-BUMP-CALENDAR-DAY.
004300     PERFORM E140-SET-LEAP-YEAR-SW THRU E149-SET-LEAP-YEAR-SW-EX.
004310     MOVE WK-N-FXVAMND-MONTH-LEN(WK-N-FXVAMND-W-MM)
004320         TO WK-N-FXVAMND-DAYS-IN-MONTH.
004330     IF  WK-N-FXVAMND-W-MM = 2 AND WK-C-FXVAMND-IS-LEAP-YEAR
004340         MOVE 29 TO WK-N-FXVAMND-DAYS-IN-MONTH.
004350
004360     ADD 1 TO WK-N-FXVAMND-W-DD.
004370     IF  WK-N-FXVAMND-W-DD > WK-N-FXVAMND-DAYS-IN-MONTH
004380         MOVE 1 TO WK-N-FXVAMND-W-DD
004390         ADD 1  TO WK-N-FXVAMND-W-MM
004400         IF  WK-N-FXVAMND-W-MM > 12
004410             MOVE 1 TO WK-N-FXVAMND-W-MM
004420             ADD 1  TO WK-N-FXVAMND-W-CCYY
004430         END-IF
004440     END-IF.
004450     SUBTRACT 1 FROM WK-N-FXVAMND-DAYS-LEFT.
004460 E119-BUMP-CALENDAR-DAY-EX.
004470     EXIT.
004480
004490 E140-SET-LEAP-YEAR-SW.
004500     MOVE "N" TO WK-C-FXVAMND-LEAP-SW.
004510     DIVIDE WK-N-FXVAMND-W-CCYY BY 4 GIVING WK-N-FXVAMND-DAYS-LEFT
004520         REMAINDER WK-N-FXVAMND-DAYS-IN-MONTH.
004530     IF  WK-N-FXVAMND-DAYS-IN-MONTH = ZERO
004540         MOVE "Y" TO WK-C-FXVAMND-LEAP-SW.
004550     DIVIDE WK-N-FXVAMND-W-CCYY BY 100 GIVING WK-N-FXVAMND-DAYS-LEFT
004560         REMAINDER WK-N-FXVAMND-DAYS-IN-MONTH.
004570     IF  WK-N-FXVAMND-DAYS-IN-MONTH = ZERO
004580         MOVE "N" TO WK-C-FXVAMND-LEAP-SW
004590         DIVIDE WK-N-FXVAMND-W-CCYY BY 400 GIVING WK-N-FXVAMND-DAYS-LEFT
004600             REMAINDER WK-N-FXVAMND-DAYS-IN-MONTH
004610         IF  WK-N-FXVAMND-DAYS-IN-MONTH = ZERO
004620             MOVE "Y" TO WK-C-FXVAMND-LEAP-SW
004630         END-IF
004640     END-IF.
004650     MOVE 1 TO WK-N-FXVAMND-DAYS-LEFT.
004660 E149-SET-LEAP-YEAR-SW-EX.
004670     EXIT.
004680
004690*----------------------------------------------------------------*
004700*    F100 - SAME FX_SPOT/FX_FORWARD VALUE-DATE RULE AS FXVTRD -    *
004710*           THE TRADE TYPE ITSELF IS NEVER AMENDABLE               *
004720*----------------------------------------------------------------*
004730 F100-VALIDATE-VALUE-DATE.
004740     MOVE WK-C-FXVAMND-I-VALUE-DATE(1:4) TO WK-N-FXVAMND-W-CCYY.
004750     MOVE WK-C-FXVAMND-I-VALUE-DATE(6:2) TO WK-N-FXVAMND-W-MM.
004760     MOVE WK-C-FXVAMND-I-VALUE-DATE(9:2) TO WK-N-FXVAMND-W-DD.
004770     MOVE WK-N-FXVAMND-W-CCYYMMDD        TO WK-N-FXVAMND-VALUE-CCYYMMDD.
004780
004790     IF  FXTRAN-TYPE-SPOT
004800         IF  WK-N-FXVAMND-VALUE-CCYYMMDD NOT = WK-N-FXVAMND-SPOT-CCYYMMDD
004810             MOVE C-ERR-VAL0004 TO WK-C-FXVAMND-O-ERROR-CD
004820         END-IF
004830     ELSE
004840         IF  WK-N-FXVAMND-VALUE-CCYYMMDD NOT > WK-N-FXVAMND-SPOT-CCYYMMDD
004850             MOVE C-ERR-VAL0004 TO WK-C-FXVAMND-O-ERROR-CD
004860         END-IF
004870     END-IF.
004880 F199-VALIDATE-VALUE-DATE-EX.
004890     EXIT.
004900
004910*----------------------------------------------------------------*
004920*                   PROGRAM SUBROUTINE                           *
004930*----------------------------------------------------------------*
004940 Z000-END-PROGRAM-ROUTINE.
004950     CLOSE FX-TRADES.
004960     IF  NOT WK-C-SUCCESSFUL
004970         DISPLAY "FXVAMND - CLOSE FILE ERROR - FX-TRADES"
004980         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
004990
005000 Z999-END-PROGRAM-ROUTINE-EX.
005010     EXIT.
005020
005030******************************************************************
005040*************** END OF PROGRAM SOURCE -  FXVAMND ****************
005050******************************************************************
