000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXVIRT.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   28 JUN 1995.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*=================================================================
000130*
000140*DESCRIPTION :  COMPUTE AN FX FORWARD RATE AND FORWARD POINTS
000150*               FROM A SPOT RATE, A TENOR, AND THE TWO CURRENCIES'
000160*               DESK INTEREST RATES, BY INTEREST-RATE-PARITY.
000170*               FORWARD = SPOT X (1 + RBASE X T) / (1 + RQUOTE X T)
000180*               FORWARD POINTS = FORWARD - SPOT.
000190*NOTE        :  COMPUTED ONLY - THIS PROGRAM NEVER WRITES A FILE.
000200*               CALLS FXPIRATE ONCE PER LEG OF THE CURRENCY PAIR.
000210*
000220*=================================================================
000230* HISTORY OF MODIFICATION:
000240*=================================================================
000250*MOD.#    INIT    DATE       DESCRIPTION
000260*------  ------  ---------- --------------------------------------
000270*FXT0018 DLIM    28/06/1995 INITIAL VERSION - TENOR TO YEAR-
000280*                           FRACTION TABLE, INTEREST-RATE-PARITY
000290*                           FORWARD RATE.  (TICKET NUMBER ASSIGNED
000295*                           IN 2004 WHEN THE DESK'S PRE-1995
000296*                           PROGRAMS WERE BACK-LOGGED INTO THE
000297*                           CHANGE-CONTROL SYSTEM.)
000300*------  ------  ---------- --------------------------------------
000310*FXT0019 VENTEH  11/07/2012 ADD 1W TENOR (OVERNIGHT/SPOT-NEXT DESK
000320*                           ALWAYS QUOTED 1W FORWARD POINTS EVEN
000330*                           THOUGH WE DO NOT BOOK 1W TRADES).
000340*------  ------  ---------- --------------------------------------
000350*FXT0020 LDSOUZA 23/09/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000360*                           THIS PROGRAM, REVIEWED AND SIGNED OFF
000370*                           AS PART OF THE 1998 DESK-WIDE PASS.
000380*=================================================================
000390 EJECT
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-AS400.
000430 OBJECT-COMPUTER. IBM-AS400.
000440 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000450
000460******************************************************************
000470*    DATA DIVISION.                                               *
000480******************************************************************
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510 01  FILLER                          PIC X(24)        VALUE
000520     "** PROGRAM FXVIRT     **".
000530
000540* ------------------ PROGRAM WORKING STORAGE -------------------*
000550 01  WK-C-COMMON.
000560     COPY FSCMWS.
000570
000580 01  WK-C-VIRT-BASE-CCY              PIC X(03) VALUE SPACES.
000590 01  WK-C-VIRT-QUOTE-CCY             PIC X(03) VALUE SPACES.
000600
000610 01  WK-N-VIRT-TENOR-CT              PIC S9(04) COMP VALUE 5.
000620 01  WK-C-VIRT-TENOR-TABLE.
000630     05  FILLER PIC X(03) VALUE "1W ".                            FXT0019 
000640     05  FILLER PIC S9V9(6) COMP-3 VALUE 0.019444.
000650     05  FILLER PIC X(03) VALUE "1M ".
000660     05  FILLER PIC S9V9(6) COMP-3 VALUE 0.083333.
000670     05  FILLER PIC X(03) VALUE "3M ".
000680     05  FILLER PIC S9V9(6) COMP-3 VALUE 0.250000.
000690     05  FILLER PIC X(03) VALUE "6M ".
000700     05  FILLER PIC S9V9(6) COMP-3 VALUE 0.500000.
000710     05  FILLER PIC X(03) VALUE "1Y ".
000720     05  FILLER PIC S9V9(6) COMP-3 VALUE 1.000000.
000730 01  WK-C-VIRT-TENOR-R REDEFINES
000740     WK-C-VIRT-TENOR-TABLE.
000750     05  WK-C-VIRT-TENOR-ENTRY OCCURS 5 TIMES
000760                     INDEXED BY WK-N-VIRT-TENOR-IDX.
000770         10  WK-C-VIRT-TENOR-CD      PIC X(03).
000780         10  WK-N-VIRT-YEAR-FRACTION PIC S9V9(6) COMP-3.
000781*
000782*                        FLAT TENOR-ROW REDEFINITION USED BY THE
000783*                        DESK QUOTE-SHEET DUMP RAISED UNDER
000784*                        FXT0019 WHEN THE 1W TENOR WAS ADDED.
000785 01  WK-C-VIRT-TENOR-FLAT-R REDEFINES
000786     WK-C-VIRT-TENOR-TABLE.
000787     05  WK-C-VIRT-TENOR-FLAT-ROW OCCURS 5 TIMES PIC X(07).
000790 01  WK-N-VIRT-TENOR-SUB             PIC S9(04) COMP VALUE ZERO.
000800 01  WK-C-VIRT-TENOR-FOUND-SW        PIC X(01) VALUE "N".
000810     88  WK-C-VIRT-TENOR-FOUND               VALUE "Y".
000820
000830 01  WK-N-VIRT-YEAR-FRACTION-W       PIC S9V9(6) COMP-3
000840                                     VALUE ZERO.
000850
000860 01  WK-C-VIRT-PRATE-RECORD.
000870     05  WK-C-VIRT-PRATE-CURRENCY    PIC X(03).
000880     05  WK-N-VIRT-PRATE-ANNUAL-RATE PIC S9(03)V9(06) COMP-3.
000890     05  WK-C-VIRT-PRATE-ERROR-CD    PIC X(07).
000900         88  WK-C-VIRT-PRATE-NO-ERROR        VALUE SPACES.
000902*
000903*                        FLAT PARAMETER-AREA REDEFINITION USED BY
000904*                        THE LINKAGE-TRACE DISPLAY RAISED UNDER
000905*                        FXT0020 DURING THE Y2K SIGN-OFF REVIEW.
000906 01  WK-C-VIRT-PRATE-FLAT-R REDEFINES
000907     WK-C-VIRT-PRATE-RECORD.
000908     05  WK-C-VIRT-PRATE-FLAT-TRACE PIC X(13).
000910
000920 EJECT
000930******************
000940 LINKAGE SECTION.
000950******************
000960     COPY FXFWD.
000970
000980 EJECT
000990******************************************************************
001000*    PROCEDURE DIVISION.                                          *
001010******************************************************************
001020 PROCEDURE DIVISION USING FXFWD-RECORD.
001030 MAIN-MODULE.
001040     PERFORM A000-MAIN-PROCESSING
001050        THRU A099-MAIN-PROCESSING-EX.
001060     EXIT PROGRAM.
001070
001080*----------------------------------------------------------------*
001090*    A000 - DRIVE THE FORWARD RATE COMPUTATION FOR ONE REQUEST     *
001100*----------------------------------------------------------------*
001110 A000-MAIN-PROCESSING.
001120     MOVE ZERO TO FXFWD-BASE-CCY-RATE FXFWD-QUOTE-CCY-RATE
001130                  FXFWD-FORWARD-POINTS.
001140     MOVE FXFWD-SPOT-RATE       TO FXFWD-FORWARD-RATE.
001150     MOVE FXFWD-CURRENCY-PAIR(1:3) TO WK-C-VIRT-BASE-CCY.
001160     MOVE FXFWD-CURRENCY-PAIR(5:3) TO WK-C-VIRT-QUOTE-CCY.
001170
001180     PERFORM B100-TENOR-LOOKUP THRU B199-TENOR-LOOKUP-EX.
001190
001200     IF  WK-N-VIRT-YEAR-FRACTION-W = ZERO
001210         GO TO A099-MAIN-PROCESSING-EX.
001220*                        INVALID TENOR - FORWARD RATE ALREADY SET
001230*                        TO THE UNCHANGED SPOT RATE ABOVE, POINTS
001240*                        REMAIN ZERO - NOTHING FURTHER TO DO.
001250
001260     MOVE WK-C-VIRT-BASE-CCY TO WK-C-VIRT-PRATE-CURRENCY.
001270     CALL "FXPIRATE" USING WK-C-VIRT-PRATE-RECORD.
001280     MOVE WK-N-VIRT-PRATE-ANNUAL-RATE TO FXFWD-BASE-CCY-RATE.
001290
001300     MOVE WK-C-VIRT-QUOTE-CCY TO WK-C-VIRT-PRATE-CURRENCY.
001310     CALL "FXPIRATE" USING WK-C-VIRT-PRATE-RECORD.
001320     MOVE WK-N-VIRT-PRATE-ANNUAL-RATE TO FXFWD-QUOTE-CCY-RATE.
001330
001340     PERFORM C100-COMPUTE-FORWARD-RATE
001350        THRU C199-COMPUTE-FORWARD-RATE-EX.
001360 A099-MAIN-PROCESSING-EX.
001370     EXIT.
001380
001390*----------------------------------------------------------------*
001400*    B100 - TENOR TO YEAR-FRACTION TABLE LOOKUP, PERFORM VARYING   *
001410*           (1W=7/360, 1M=1/12, 3M=0.25, 6M=0.5, 1Y=1.0; ANY       *
001420*           OTHER TENOR IS INVALID AND RETURNS A ZERO FRACTION)    *
001430*----------------------------------------------------------------*
001440 B100-TENOR-LOOKUP.
001450     MOVE ZERO TO WK-N-VIRT-YEAR-FRACTION-W.
001460     MOVE "N"  TO WK-C-VIRT-TENOR-FOUND-SW.
001470     MOVE ZERO TO WK-N-VIRT-TENOR-SUB.
001480     PERFORM B110-SCAN-ONE-TENOR THRU B119-SCAN-ONE-TENOR-EX
001490         VARYING WK-N-VIRT-TENOR-SUB FROM 1 BY 1
001500         UNTIL WK-N-VIRT-TENOR-SUB > WK-N-VIRT-TENOR-CT
001510            OR WK-C-VIRT-TENOR-FOUND.
001520 B199-TENOR-LOOKUP-EX.
001530     EXIT.
001540
001550 B110-SCAN-ONE-TENOR.
001560     IF  WK-C-VIRT-TENOR-CD(WK-N-VIRT-TENOR-SUB) = FXFWD-TENOR
001570         MOVE WK-N-VIRT-YEAR-FRACTION(WK-N-VIRT-TENOR-SUB)
001580                 TO WK-N-VIRT-YEAR-FRACTION-W
001590         MOVE "Y" TO WK-C-VIRT-TENOR-FOUND-SW
001600     END-IF.
001610 B119-SCAN-ONE-TENOR-EX.
001620     EXIT.
001630
001640*----------------------------------------------------------------*
001650*    C100 - INTEREST-RATE-PARITY FORWARD RATE, ROUNDED HALF-UP     *
001660*           TO 6 DECIMALS; FORWARD POINTS TAKEN UNROUNDED OFF      *
001670*           THE ROUNDED FORWARD RATE                               *
001680*----------------------------------------------------------------*
001690 C100-COMPUTE-FORWARD-RATE.
001700     COMPUTE FXFWD-FORWARD-RATE ROUNDED =
001710         FXFWD-SPOT-RATE
001720             * (1 + (FXFWD-BASE-CCY-RATE * WK-N-VIRT-YEAR-FRACTION-W))
001730             / (1 + (FXFWD-QUOTE-CCY-RATE * WK-N-VIRT-YEAR-FRACTION-W)).
001740
001750     COMPUTE FXFWD-FORWARD-POINTS =
001760         FXFWD-FORWARD-RATE - FXFWD-SPOT-RATE.
001770 C199-COMPUTE-FORWARD-RATE-EX.
001780     EXIT.
001790
001800******************************************************************
001810*************** END OF PROGRAM SOURCE -  FXVIRT *****************
001820******************************************************************
