000100******************************************************************
000200*    FSPOSN   -  POSITION MASTER RECORD LAYOUT                    *
000300*                ONE RUNNING HOLDING PER SECURITY, KEYED BY ISIN  *
000400*                VIA THE RELATIVE-KEY TABLE IN FSVPOSN.           *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FSM0002 - RKPATE  - 12/03/1991 - INITIAL VERSION, IBOR POSITION *
000900*                      KEEPING BUILD.                              *
001000*------------------------------------------------------------------*
001100* FSM0018 - LDSOUZA - 29/09/1998 - Y2K REMEDIATION OF UPDATED-AT  *
001200*------------------------------------------------------------------*
001300* FSM0025 - DLIM    - 03/11/2004 - ADD RELATIVE-RECORD SHADOW     *
001400*                      FIELD USED BY FSVPOSN FOR THE KEY TABLE.   *
001500*------------------------------------------------------------------*
001600 01  FSPOSN-RECORD.
001700     05  FSPOSN-ISIN                  PIC X(12).
001800     05  FSPOSN-QUANTITY              PIC S9(16)V9(6) COMP-3.
001900     05  FSPOSN-UPDATED-AT            PIC X(25).
002000     05  FSPOSN-UPDATED-DATE-R REDEFINES
002100         FSPOSN-UPDATED-AT.
002200         10  FSPOSN-UA-CCYY           PIC 9(04).
002300         10  FILLER                   PIC X(01).
002400         10  FSPOSN-UA-MM             PIC 9(02).
002500         10  FILLER                   PIC X(01).
002600         10  FSPOSN-UA-DD             PIC 9(02).
002700         10  FILLER                   PIC X(15).
002800     05  FSPOSN-RELATIVE-KEY-N        PIC S9(08)      COMP.
002900*                        SHADOW OF THE RRN THIS POSITION WAS
003000*                        WRITTEN AT - USED TO REBUILD THE
003100*                        KEY TABLE ON A COLD START.
003200     05  FILLER                       PIC X(25).
