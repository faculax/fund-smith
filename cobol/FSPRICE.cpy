000100******************************************************************
000200*    FSPRICE  -  PRICE-TABLE-ENTRY LAYOUT                         *
000300*                ONE CLOSING BASE PRICE PER SECURITY, LOADED BY   *
000400*                FSPPRICE INTO A SEARCH ALL TABLE KEYED BY ISIN.  *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FSM0005 - RKPATE  - 20/03/1991 - INITIAL VERSION - NARROWED     *
000900*                      DOWN FROM THE OLD RATE-CONVERSION LIMIT    *
001000*                      PARAMETER RECORD TO A PLAIN PRICE LOOKUP.  *
001100*------------------------------------------------------------------*
001200* FSM0021 - DLIM    - 11/08/2004 - ADD PRICE-EFFECTIVE-DATE AND   *
001300*                      NUMERIC REDEFINE FOR NAV RUN-DATE MATCH.   *
001400*------------------------------------------------------------------*
001500 01  FSPRICE-RECORD.
001600     05  FSPRICE-ISIN                 PIC X(12).
001700     05  FSPRICE-BASE-PRICE           PIC S9(08)V99   COMP-3.
001800     05  FSPRICE-EFFECTIVE-DATE       PIC X(10).
001900     05  FSPRICE-EFFECTIVE-DATE-R REDEFINES
002000         FSPRICE-EFFECTIVE-DATE.
002100         10  FSPRICE-ED-CCYY          PIC 9(04).
002200         10  FILLER                   PIC X(01).
002300         10  FSPRICE-ED-MM            PIC 9(02).
002400         10  FILLER                   PIC X(01).
002500         10  FSPRICE-ED-DD            PIC 9(02).
002600     05  FSPRICE-TABLE-SEQ-N          PIC S9(04)      COMP.
002700*                        SUBSCRIPT POSITION THIS ENTRY OCCUPIES
002800*                        IN FSPPRICE'S IN-MEMORY PRICE TABLE.
002900     05  FILLER                       PIC X(15).
003000*                        RESERVED - WAS THE OLD RECORD'S BANK-
003100*                        ENTITY/SEQUENCE-NUMBER PAIR, NOT NEEDED
003200*                        BY A STRAIGHT PRICE LOOKUP.
