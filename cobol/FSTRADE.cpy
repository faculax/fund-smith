000100******************************************************************
000200*    FSTRADE  -  SECURITY-TRADE MASTER RECORD LAYOUT              *
000300*                ONE TRADE BOOKING PER RECORD, KEYED BY TRADE-ID  *
000400*                VIA THE RELATIVE-KEY TABLE IN THE OWNING PGM     *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* IBR0001 - RKPATE  - 14/03/1991 - INITIAL VERSION, IBOR TRADE    *
000900*                      BOOKING BUILD - CARVED OUT OF THE OLD      *
001000*                      OUTWARD-PAYMENT TEMPLATE LAYOUT.           *
001100*------------------------------------------------------------------*
001200* IBR0009 - MWEETL  - 02/11/1994 - ADD SYNTHETIC-FLAG FOR DEMO    *
001300*                      DATA GENERATOR FEED MARKER.                *
001400*------------------------------------------------------------------*
001500* IBR0014 - LDSOUZA - 19/09/1998 - Y2K REMEDIATION                *
001600*                      TRADE-DATE/SETTLE-DATE RE-EXPRESSED AS     *
001700*                      CCYY-MM-DD TEXT, NUMERIC REDEFINE ADDED    *
001800*                      FOR BUSINESS-DAY ARITHMETIC.               *
001900*------------------------------------------------------------------*
002000* IBR0022 - DLIM    - 07/05/2004 - ADD RELATIVE-RECORD SHADOW     *
002100*                      FIELD USED BY FSVTRD2 FOR THE KEY TABLE.   *
002200*------------------------------------------------------------------*
002300 01  FSTRADE-RECORD.
002400     05  FSTRADE-KEY-SEGMENT.
002500         10  FSTRADE-TRADE-ID         PIC X(36).
002600         10  FSTRADE-ISIN             PIC X(12).
002700     05  FSTRADE-QUANTITY             PIC S9(09)      COMP-3.
002800     05  FSTRADE-PRICE                PIC S9(08)V99   COMP-3.
002900     05  FSTRADE-SIDE                 PIC X(04).
003000         88  FSTRADE-SIDE-BUY                 VALUE "BUY".
003100         88  FSTRADE-SIDE-SELL                VALUE "SELL".
003200     05  FSTRADE-CURRENCY             PIC X(03).
003300     05  FSTRADE-PORTFOLIO-ID         PIC X(20).
003400     05  FSTRADE-STATUS               PIC X(10).
003500         88  FSTRADE-STATUS-NEW               VALUE "NEW".
003600         88  FSTRADE-STATUS-SETTLED           VALUE "SETTLED".
003700     05  FSTRADE-TRADE-DATE           PIC X(10).
003800     05  FSTRADE-TRADE-DATE-R REDEFINES
003900         FSTRADE-TRADE-DATE.
004000         10  FSTRADE-TD-CCYY          PIC 9(04).
004100         10  FILLER                   PIC X(01).
004200         10  FSTRADE-TD-MM            PIC 9(02).
004300         10  FILLER                   PIC X(01).
004400         10  FSTRADE-TD-DD            PIC 9(02).
004500     05  FSTRADE-SETTLE-DATE          PIC X(10).
004600     05  FSTRADE-SETTLE-DATE-R REDEFINES
004700         FSTRADE-SETTLE-DATE.
004800         10  FSTRADE-SD-CCYY          PIC 9(04).
004900         10  FILLER                   PIC X(01).
005000         10  FSTRADE-SD-MM            PIC 9(02).
005100         10  FILLER                   PIC X(01).
005200         10  FSTRADE-SD-DD            PIC 9(02).
005300     05  FSTRADE-SYNTHETIC-FLAG       PIC X(01).
005400         88  FSTRADE-IS-SYNTHETIC             VALUE "Y".
005500     05  FSTRADE-RELATIVE-KEY-N       PIC S9(08)      COMP.
005600*                        SHADOW OF THE RRN THIS TRADE WAS
005700*                        WRITTEN AT - USED TO REBUILD THE
005800*                        KEY TABLE ON A COLD START.
005900     05  FILLER                       PIC X(40).
006000*                        RESERVED - WAS THE TAG53-59 OPTION
006100*                        AREA ON THE OLD OUTWARD TEMPLATE,
006200*                        NOT CARRIED FORWARD INTO IBOR.
