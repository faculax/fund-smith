000100******************************************************************
000200*    FSSTLM   -  SETTLEMENT-MARKER RECORD LAYOUT                   *
000300*                ONE ROW PER TRADE-ID THAT THE DAILY SETTLEMENT    *
000400*                BATCH HAS ALREADY JOURNALLED, SO A RE-RUN OF      *
000500*                FSVJRNL OPTION 3 CANNOT POST THE SAME TRADE       *
000600*                TWICE.  SCANNED WHOLE INTO AN OCCURS TABLE.       *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                       *
000900*------------------------------------------------------------------*
001000* IBR0008 - RKPATE  - 09/05/1991 - INITIAL VERSION, ACCOUNTING     *
001100*                      JOURNAL ENGINE BUILD.                       *
001200*------------------------------------------------------------------*
001300* IBR0020 - LDSOUZA - 23/09/1998 - Y2K REMEDIATION OF SETTLED-AT   *
001400*------------------------------------------------------------------*
001500 01  FSSTLM-RECORD.
001600     05  FSSTLM-TRADE-ID              PIC X(36).
001700     05  FSSTLM-SETTLED-AT            PIC X(25).
001800     05  FSSTLM-SETTLE-DATE-R REDEFINES
001900         FSSTLM-SETTLED-AT.
002000         10  FSSTLM-SA-CCYY           PIC 9(04).
002100         10  FILLER                   PIC X(01).
002200         10  FSSTLM-SA-MM             PIC 9(02).
002300         10  FILLER                   PIC X(01).
002400         10  FSSTLM-SA-DD             PIC 9(02).
002500         10  FILLER                   PIC X(15).
002600     05  FILLER                       PIC X(15).
