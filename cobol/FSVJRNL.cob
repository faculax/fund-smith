000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FSVJRNL.
000300 AUTHOR.         RKPATE.
000400 INSTALLATION.   FUNDSMITH FUND ACCOUNTING - IBOR BUILD.
000500 DATE-WRITTEN.   24 JAN 1994.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000800*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000900*=================================================================
001000*
001100*PROGRAM DESCRIPTION: POST A DOUBLE-ENTRY ACCOUNTING JOURNAL AND,
001200*                     ON A BATCH RUN, SETTLE EVERY TRADE DUE TODAY.
001300*
001400* OPTION  ACTION....................... INPUT................... *
001500*    1    POST THE TRADE-DATE JOURNAL    TRADE-ID, SIDE, QTY,     *
001600*                                        PRICE                    *
001700*    2    POST THE SETTLEMENT-DATE        TRADE-ID, SIDE          *
001800*         JOURNAL (AMOUNT RECOVERED                                *
001900*         FROM THE TRADE-DATE JOURNAL)                            *
002000*    3    RUN THE DAILY SETTLEMENT BATCH  RUN-DATE                *
002100*         OVER SECURITY-TRADES                                    *
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*MOD.#   INIT    DATE       DESCRIPTION
002700*------  ------  ---------- --------------------------------------
002800*IBR0007 RKPATE  09/05/1991 INITIAL VERSION - ACCOUNTING JOURNAL
002900*                           ENGINE, OPTION-DRIVEN LIKE THE OLD
003000*                           GL-ACCOUNT/PAYMENT-MODE LOOKUP.
003100*------  ------  ---------- --------------------------------------
003200*IBR0013 MWEETL  02/02/1993 ADD OPTION 3, DAILY SETTLEMENT BATCH.
003300*------  ------  ---------- --------------------------------------
003400*IBR0020 LDSOUZA 23/09/1998 Y2K REMEDIATION OF CREATED-AT/RUN-DATE
003500*------  ------  ---------- --------------------------------------
003600*IBR0033 DLIM    19/07/2005 ADD EXPLICIT BALANCE CHECK BEFORE A
003700*                           JOURNAL IS WRITTEN - NOTHING IS WRITTEN
003800*                           UNLESS DEBITS EQUAL CREDITS EXACTLY.
003900*=================================================================
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT JOURNALS ASSIGN TO JOURNALS
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT SETTLEMENT-MARKERS ASSIGN TO SETTLMRKR
005400            ORGANIZATION      IS SEQUENTIAL
005500            ACCESS MODE       IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-MRKR-FILE-STATUS.
005700     SELECT SECURITY-TRADES ASSIGN TO SECURITY-TRADES
005800            ORGANIZATION      IS RELATIVE
005900            ACCESS MODE       IS DYNAMIC
006000            RELATIVE KEY      IS WK-N-VJRNL-RRN
006100            FILE STATUS       IS WK-C-TRD-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  JOURNALS
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS FSJRNL-RECORD.
006800     COPY FSJRNL.
006900
007000 FD  SETTLEMENT-MARKERS
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS FSSTLM-RECORD.
007300     COPY FSSTLM.
007400
007500 FD  SECURITY-TRADES
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS FSTRADE-RECORD.
007800     COPY FSTRADE.
007900
008000 WORKING-STORAGE SECTION.
008100 01  FILLER                  PIC X(24) VALUE
008200     "** PROGRAM FSVJRNL   **".
008300
008400 01  WK-C-COMMON.
008500     COPY FSCMWS.
008600
008700 01  WK-C-MRKR-FILE-STATUS        PIC X(02).
008800     88  WK-C-MRKR-SUCCESSFUL             VALUE "00".
008900     88  WK-C-MRKR-END-OF-FILE            VALUE "10".
009000 01  WK-C-TRD-FILE-STATUS         PIC X(02).
009100     88  WK-C-TRD-SUCCESSFUL              VALUE "00".
009200     88  WK-C-TRD-END-OF-FILE             VALUE "10".
009300
009400 01  WK-N-VJRNL-RRN               PIC S9(08) COMP VALUE ZERO.
009500 01  WK-C-VJRNL-FOUND-SW          PIC X(01) VALUE "N".
009600     88  WK-C-VJRNL-JOURNAL-FOUND         VALUE "Y".
009610 01  WK-C-VJRNL-EXISTING-JOURNAL-ID PIC X(36) VALUE SPACES.
009700 01  WK-C-VJRNL-SETTLED-SW        PIC X(01) VALUE "N".
009800     88  WK-C-VJRNL-ALREADY-SETTLED       VALUE "Y".
009900
010000* ----------------- BALANCE-CHECK WORK AREA ----------------------*
010100 01  WK-C-VJRNL-TOTALS-WORK.
010200     05  WK-N-VJRNL-TOTAL-DEBIT   PIC S9(15)V9(4) COMP-3.
010300     05  WK-N-VJRNL-TOTAL-CREDIT  PIC S9(15)V9(4) COMP-3.
010400 01  WK-C-VJRNL-TOTALS-R REDEFINES
010500     WK-C-VJRNL-TOTALS-WORK.
010600     05  FILLER                   PIC X(16).
010700
010800 01  WK-N-VJRNL-RECOVERED-AMOUNT  PIC S9(15)V9(4) COMP-3
010900                                  VALUE ZERO.
011000
011100* --------------- BATCH-RUN CONTROL TOTALS (OPTION 3) -------------*
011200 01  WK-N-VJRNL-PROCESSED-CT      PIC S9(07) COMP VALUE ZERO.
011300 01  WK-N-VJRNL-SETTLED-CT        PIC S9(07) COMP VALUE ZERO.
011400 01  WK-N-VJRNL-FAILED-CT         PIC S9(07) COMP VALUE ZERO.
011410 01  WK-C-VJRNL-SEARCH-TYPE       PIC X(14) VALUE SPACES.
011450
011460* -------------- SETTLEMENT-MARKERS IN-MEMORY TABLE --------------*
011470 01  WK-N-VJRNL-MRKR-MAX          PIC S9(05) COMP VALUE ZERO.
011480 01  WK-C-VJRNL-MRKR-TABLE.
011490     05  WK-C-VJRNL-MRKR-ENTRY OCCURS 5000 TIMES
011495                     INDEXED BY WK-N-VJRNL-MRKR-IDX.
011498         10  WK-C-VJRNL-MRKR-TRADE-ID PIC X(36).
011499 01  WK-C-VJRNL-MRKR-FLAT-R REDEFINES
011500     WK-C-VJRNL-MRKR-TABLE.
011501     05  WK-C-VJRNL-MRKR-FLAT-ROW OCCURS 5000 TIMES PIC X(36).
011600******************
011700 LINKAGE SECTION.
011800******************
011900 01  WK-C-VJRNL-RECORD.
012000     05  WK-N-VJRNL-OPTION            PIC S9(01) COMP.
012100     05  WK-C-VJRNL-INPUT.
012200         10  WK-C-VJRNL-I-TRADE-ID    PIC X(36).
012300         10  WK-C-VJRNL-I-SIDE        PIC X(04).
012400         10  WK-N-VJRNL-I-QUANTITY    PIC S9(09).
012500         10  WK-N-VJRNL-I-PRICE       PIC S9(08)V99.
012600         10  WK-C-VJRNL-I-RUN-DATE    PIC X(10).
012610         10  WK-C-VJRNL-I-RUN-DATE-R REDEFINES
012620             WK-C-VJRNL-I-RUN-DATE.
012630             15  WK-N-VJRNL-I-RD-CCYY PIC 9(04).
012640             15  FILLER               PIC X(01).
012650             15  WK-N-VJRNL-I-RD-MM   PIC 9(02).
012660             15  FILLER               PIC X(01).
012670             15  WK-N-VJRNL-I-RD-DD   PIC 9(02).
012700         10  WK-C-VJRNL-I-TODAY       PIC X(10).
012800     05  WK-C-VJRNL-OUTPUT.
012900         10  WK-C-VJRNL-O-JOURNAL-ID  PIC X(36).
013000         10  WK-C-VJRNL-O-ERROR-CD    PIC X(07).
013100             88  WK-C-VJRNL-NO-ERROR          VALUE SPACES.
013200         10  WK-N-VJRNL-O-PROCESSED-CT PIC S9(07).
013300         10  WK-N-VJRNL-O-SETTLED-CT   PIC S9(07).
013400         10  WK-N-VJRNL-O-FAILED-CT    PIC S9(07).
013500
013600 EJECT
013700******************************************************************
013800*    PROCEDURE DIVISION.                                          *
013900******************************************************************
014000 PROCEDURE DIVISION USING WK-C-VJRNL-RECORD.
014100 MAIN-MODULE.
014200     PERFORM A000-PROCESS-CALLED-ROUTINE
014300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014400     PERFORM B000-MAIN-PROCESSING
014500        THRU B999-MAIN-PROCESSING-EX.
014600     EXIT PROGRAM.
014700
014800*----------------------------------------------------------------*
014900*    A000 - OPEN THE LOGS SO EVERY OPTION CAN SCAN THEM            *
015000*----------------------------------------------------------------*
015100 A000-PROCESS-CALLED-ROUTINE.
015200     MOVE SPACES TO WK-C-VJRNL-OUTPUT.
015300     MOVE ZERO   TO WK-N-VJRNL-O-PROCESSED-CT
015400                    WK-N-VJRNL-O-SETTLED-CT
015500                    WK-N-VJRNL-O-FAILED-CT.
015600 A099-PROCESS-CALLED-ROUTINE-EX.
015700     EXIT.
015800
015900*----------------------------------------------------------------*
016000*    B000 - EVALUATE ON OPTION, AS THE GL-LOOKUP ROUTINE DID       *
016100*----------------------------------------------------------------*
016200 B000-MAIN-PROCESSING.
016300     EVALUATE WK-N-VJRNL-OPTION
016400         WHEN 1
016500             PERFORM C100-BUILD-TRADE-DATE-JOURNAL
016600                THRU C199-BUILD-TRADE-DATE-JOURNAL-EX
016700         WHEN 2
016800             PERFORM C200-BUILD-SETTLEMENT-JOURNAL
016900                THRU C299-BUILD-SETTLEMENT-JOURNAL-EX
017000         WHEN 3
017100             PERFORM C300-RUN-SETTLEMENT-BATCH
017200                THRU C399-RUN-SETTLEMENT-BATCH-EX
017300     END-EVALUATE.
017400 B999-MAIN-PROCESSING-EX.
017500     EXIT.
017600
017700*----------------------------------------------------------------*
017800*    C100 - TRADE-DATE JOURNAL: DR SEC-RECV / CR CASH-PAY (BUY),  *
017900*    DR CASH-RECV / CR SEC-PAY (SELL).  AMOUNT = QTY * PRICE,     *
018000*    UNROUNDED.                                                   *
018010*    IBR0044 - A TRADE-DATE JOURNAL ALREADY ON FILE FOR THIS      *
018020*    TRADE-ID IS NOT A BALANCE ERROR - A RETRIED BATCH STEP MUST  *
018030*    GET BACK THE SAME JOURNAL-ID, NOT AN ERROR, SO NOTHING NEW   *
018040*    IS WRITTEN AND THE EXISTING ID IS RETURNED AS-IS.            *
018100*----------------------------------------------------------------*
018200 C100-BUILD-TRADE-DATE-JOURNAL.
018250     MOVE "TRADE_DATE"  TO WK-C-VJRNL-SEARCH-TYPE.
018300     PERFORM E100-CHECK-JOURNAL-EXISTS
018400        THRU E199-CHECK-JOURNAL-EXISTS-EX.
018500     IF  WK-C-VJRNL-JOURNAL-FOUND
018600         MOVE WK-C-VJRNL-EXISTING-JOURNAL-ID
018610             TO WK-C-VJRNL-O-JOURNAL-ID
018700         GO TO C199-BUILD-TRADE-DATE-JOURNAL-EX.
018800
018900     INITIALIZE                           FSJRNL-RECORD.
019000     MOVE WK-C-VJRNL-I-TRADE-ID        TO FSJRNL-TRADE-ID.
019100     MOVE "TRADE_DATE"                 TO FSJRNL-JOURNAL-TYPE.
019200     MOVE WK-C-VJRNL-I-TODAY           TO FSJRNL-CREATED-AT.
019300     MOVE WK-C-VJRNL-I-TRADE-ID        TO FSJRNL-JOURNAL-ID.
019400     MOVE 2                            TO FSJRNL-LINE-COUNT.
019500
019600     COMPUTE WK-N-VJRNL-TOTAL-DEBIT =
019700             WK-N-VJRNL-I-QUANTITY * WK-N-VJRNL-I-PRICE.
019800     MOVE WK-N-VJRNL-TOTAL-DEBIT       TO WK-N-VJRNL-TOTAL-CREDIT.
019900
020000     SET  FSJRNL-LINE-IDX TO 1.
020100     IF  WK-C-VJRNL-I-SIDE = C-SIDE-BUY
020200         MOVE "SECURITIES_RECEIVABLE"  TO FSJRNL-LINE-ACCOUNT(1)
020300         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(1)
020400         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(1)
020500         MOVE "CASH_PAYABLE"           TO FSJRNL-LINE-ACCOUNT(2)
020600         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(2)
020700         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(2)
020800     ELSE
020900         MOVE "CASH_RECEIVABLE"        TO FSJRNL-LINE-ACCOUNT(1)
021000         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(1)
021100         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(1)
021200         MOVE "SECURITIES_PAYABLE"     TO FSJRNL-LINE-ACCOUNT(2)
021300         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(2)
021400         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(2).
021500
021600     PERFORM E200-CHECK-BALANCE THRU E299-CHECK-BALANCE-EX.
021700     IF NOT WK-C-VJRNL-NO-ERROR
021800         GO TO C199-BUILD-TRADE-DATE-JOURNAL-EX.
021900
022000     PERFORM E300-WRITE-JOURNAL THRU E399-WRITE-JOURNAL-EX.
022100     MOVE FSJRNL-JOURNAL-ID TO WK-C-VJRNL-O-JOURNAL-ID.
022200 C199-BUILD-TRADE-DATE-JOURNAL-EX.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600*    C200 - SETTLEMENT-DATE JOURNAL: RECOVER THE TRADE-DATE       *
022700*    AMOUNT, THEN DR SECURITIES / CR SEC-RECV, DR CASH-PAY / CR   *
022800*    CASH (BUY); DR SEC-PAY / CR SECURITIES, DR CASH / CR         *
022900*    CASH-RECV (SELL).                                            *
022910*    IBR0044 - A SETTLEMENT-DATE JOURNAL ALREADY ON FILE FOR      *
022920*    THIS TRADE-ID IS RETURNED UNCHANGED, NOT REPORTED AS A       *
022930*    BALANCE ERROR - SEE C100.                                    *
023000*----------------------------------------------------------------*
023100 C200-BUILD-SETTLEMENT-JOURNAL.
023200     MOVE "SETTLEMENT_DATE" TO WK-C-VJRNL-SEARCH-TYPE.
023300     PERFORM E100-CHECK-JOURNAL-EXISTS
023400        THRU E199-CHECK-JOURNAL-EXISTS-EX.
023500     IF  WK-C-VJRNL-JOURNAL-FOUND
023600         MOVE WK-C-VJRNL-EXISTING-JOURNAL-ID
023610             TO WK-C-VJRNL-O-JOURNAL-ID
023700         GO TO C299-BUILD-SETTLEMENT-JOURNAL-EX.
023800
023900     PERFORM E400-RECOVER-TRADE-DATE-AMOUNT
024000        THRU E499-RECOVER-TRADE-DATE-AMOUNT-EX.
024100     IF  NOT WK-C-VJRNL-NO-ERROR
024200         GO TO C299-BUILD-SETTLEMENT-JOURNAL-EX.
024300
024400     INITIALIZE                           FSJRNL-RECORD.
024500     MOVE WK-C-VJRNL-I-TRADE-ID        TO FSJRNL-TRADE-ID.
024600     MOVE "SETTLEMENT_DATE"            TO FSJRNL-JOURNAL-TYPE.
024700     MOVE WK-C-VJRNL-I-TODAY           TO FSJRNL-CREATED-AT.
024800     MOVE WK-C-VJRNL-I-TRADE-ID        TO FSJRNL-JOURNAL-ID.
024900     MOVE 4                            TO FSJRNL-LINE-COUNT.
025000
025100     MOVE WK-N-VJRNL-RECOVERED-AMOUNT  TO WK-N-VJRNL-TOTAL-DEBIT
025200                                          WK-N-VJRNL-TOTAL-CREDIT.
025300
025400     SET  FSJRNL-LINE-IDX TO 1.
025500     IF  WK-C-VJRNL-I-SIDE = C-SIDE-BUY
025600         MOVE "SECURITIES"             TO FSJRNL-LINE-ACCOUNT(1)
025700         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(1)
025800         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(1)
025900         MOVE "SECURITIES_RECEIVABLE"  TO FSJRNL-LINE-ACCOUNT(2)
026000         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(2)
026100         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(2)
026200         MOVE "CASH_PAYABLE"           TO FSJRNL-LINE-ACCOUNT(3)
026300         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(3)
026400         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(3)
026500         MOVE "CASH"                   TO FSJRNL-LINE-ACCOUNT(4)
026600         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(4)
026700         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(4)
026800     ELSE
026900         MOVE "SECURITIES_PAYABLE"     TO FSJRNL-LINE-ACCOUNT(1)
027000         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(1)
027100         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(1)
027200         MOVE "SECURITIES"             TO FSJRNL-LINE-ACCOUNT(2)
027300         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(2)
027400         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(2)
027500         MOVE "CASH"                   TO FSJRNL-LINE-ACCOUNT(3)
027600         MOVE WK-N-VJRNL-TOTAL-DEBIT   TO FSJRNL-LINE-DEBIT(3)
027700         MOVE ZERO                     TO FSJRNL-LINE-CREDIT(3)
027800         MOVE "CASH_RECEIVABLE"        TO FSJRNL-LINE-ACCOUNT(4)
027900         MOVE ZERO                     TO FSJRNL-LINE-DEBIT(4)
028000         MOVE WK-N-VJRNL-TOTAL-CREDIT  TO FSJRNL-LINE-CREDIT(4).
028100
028200     PERFORM E200-CHECK-BALANCE THRU E299-CHECK-BALANCE-EX.
028300     IF NOT WK-C-VJRNL-NO-ERROR
028400         GO TO C299-BUILD-SETTLEMENT-JOURNAL-EX.
028500
028600     PERFORM E300-WRITE-JOURNAL THRU E399-WRITE-JOURNAL-EX.
028700     MOVE FSJRNL-JOURNAL-ID TO WK-C-VJRNL-O-JOURNAL-ID.
028800 C299-BUILD-SETTLEMENT-JOURNAL-EX.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200*    C300 - DAILY SETTLEMENT BATCH - CONTROL BREAK OVER           *
029300*    SECURITY-TRADES BY SETTLE DATE = RUN DATE, STATUS NEW.       *
029400*----------------------------------------------------------------*
029500 C300-RUN-SETTLEMENT-BATCH.
029600     OPEN I-O SECURITY-TRADES.
029700     IF  NOT WK-C-TRD-SUCCESSFUL
029800         DISPLAY "FSVJRNL - OPEN FILE ERROR - SECURITY-TRADES"
029900         MOVE    C-ERR-COM0206 TO WK-C-VJRNL-O-ERROR-CD
030000         GO TO C399-RUN-SETTLEMENT-BATCH-EX.
030100
030200     PERFORM F100-LOAD-SETTLEMENT-MARKERS
030300        THRU F199-LOAD-SETTLEMENT-MARKERS-EX.
030400
030500     MOVE 1 TO WK-N-VJRNL-RRN.
030600     PERFORM F200-PROCESS-ONE-TRADE THRU F299-PROCESS-ONE-TRADE-EX
030700         UNTIL WK-C-TRD-END-OF-FILE.
030800
030900     CLOSE SECURITY-TRADES.
031000     MOVE WK-N-VJRNL-PROCESSED-CT TO WK-N-VJRNL-O-PROCESSED-CT.
031100     MOVE WK-N-VJRNL-SETTLED-CT   TO WK-N-VJRNL-O-SETTLED-CT.
031200     MOVE WK-N-VJRNL-FAILED-CT    TO WK-N-VJRNL-O-FAILED-CT.
031300     DISPLAY "FSVJRNL - SETTLEMENT BATCH CONTROL TOTALS".
031400     DISPLAY "  TRADES EXAMINED . : " WK-N-VJRNL-PROCESSED-CT.
031500     DISPLAY "  TRADES SETTLED .. : " WK-N-VJRNL-SETTLED-CT.
031600     DISPLAY "  TRADES FAILED ... : " WK-N-VJRNL-FAILED-CT.
031700 C399-RUN-SETTLEMENT-BATCH-EX.
031800     EXIT.
031900
032000 F200-PROCESS-ONE-TRADE.
032100     READ SECURITY-TRADES NEXT RECORD.
032200     IF  NOT WK-C-TRD-SUCCESSFUL
032300         GO TO F299-PROCESS-ONE-TRADE-EX.
032400
032500     IF  FSTRADE-SETTLE-DATE NOT = WK-C-VJRNL-I-RUN-DATE
032600         OR FSTRADE-STATUS NOT = "NEW"
032700         GO TO F299-PROCESS-ONE-TRADE-EX.
032800
032900     ADD 1 TO WK-N-VJRNL-PROCESSED-CT.
033000     MOVE FSTRADE-TRADE-ID TO WK-C-VJRNL-I-TRADE-ID.
033100     MOVE FSTRADE-SIDE     TO WK-C-VJRNL-I-SIDE.
033200
033300     PERFORM F210-ALREADY-SETTLED-CHECK
033400        THRU F219-ALREADY-SETTLED-CHECK-EX.
033500     IF  WK-C-VJRNL-ALREADY-SETTLED
033600         GO TO F299-PROCESS-ONE-TRADE-EX.
033700
033800     PERFORM C200-BUILD-SETTLEMENT-JOURNAL
033900        THRU C299-BUILD-SETTLEMENT-JOURNAL-EX.
034000     IF  NOT WK-C-VJRNL-NO-ERROR
034100         ADD 1 TO WK-N-VJRNL-FAILED-CT
034200         GO TO F299-PROCESS-ONE-TRADE-EX.
034300
034400     MOVE "SETTLED" TO FSTRADE-STATUS.
034500     REWRITE FSTRADE-RECORD.
034600     PERFORM F300-WRITE-SETTLEMENT-MARKER
034700        THRU F399-WRITE-SETTLEMENT-MARKER-EX.
034800     ADD 1 TO WK-N-VJRNL-SETTLED-CT.
034900 F299-PROCESS-ONE-TRADE-EX.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300*    F100 - READ SETTLEMENT-MARKERS ENTIRELY INTO A TABLE         *
035400*----------------------------------------------------------------*
036100 F100-LOAD-SETTLEMENT-MARKERS.
036200     MOVE ZERO TO WK-N-VJRNL-MRKR-MAX.
036300     OPEN INPUT SETTLEMENT-MARKERS.
036400     IF  WK-C-MRKR-FILE-STATUS = "35"
036500         GO TO F199-LOAD-SETTLEMENT-MARKERS-EX.
036600     PERFORM F110-READ-ONE-MARKER THRU F119-READ-ONE-MARKER-EX
036700         UNTIL WK-C-MRKR-END-OF-FILE.
036800     CLOSE SETTLEMENT-MARKERS.
036900 F199-LOAD-SETTLEMENT-MARKERS-EX.
037000     EXIT.
037100
037200 F110-READ-ONE-MARKER.
037300     READ SETTLEMENT-MARKERS.
037400     IF  WK-C-MRKR-SUCCESSFUL
037500         ADD 1 TO WK-N-VJRNL-MRKR-MAX
037600         SET  WK-N-VJRNL-MRKR-IDX TO WK-N-VJRNL-MRKR-MAX
037700         MOVE FSSTLM-TRADE-ID
037800             TO WK-C-VJRNL-MRKR-TRADE-ID(WK-N-VJRNL-MRKR-IDX).
037900 F119-READ-ONE-MARKER-EX.
038000     EXIT.
038100
038200 F210-ALREADY-SETTLED-CHECK.
038300     MOVE "N" TO WK-C-VJRNL-SETTLED-SW.
038400     IF  WK-N-VJRNL-MRKR-MAX = ZERO
038500         GO TO F219-ALREADY-SETTLED-CHECK-EX.
038600     PERFORM F220-SCAN-ONE-MARKER THRU F229-SCAN-ONE-MARKER-EX
038700         VARYING WK-N-VJRNL-MRKR-IDX FROM 1 BY 1
038800         UNTIL   WK-N-VJRNL-MRKR-IDX > WK-N-VJRNL-MRKR-MAX
038900             OR  WK-C-VJRNL-ALREADY-SETTLED.
039000 F219-ALREADY-SETTLED-CHECK-EX.
039100     EXIT.
039200
039300 F220-SCAN-ONE-MARKER.
039400     IF  WK-C-VJRNL-MRKR-TRADE-ID(WK-N-VJRNL-MRKR-IDX)
039500             = WK-C-VJRNL-I-TRADE-ID
039600         MOVE "Y" TO WK-C-VJRNL-SETTLED-SW.
039700 F229-SCAN-ONE-MARKER-EX.
039800     EXIT.
039900
040000 F300-WRITE-SETTLEMENT-MARKER.
040100     OPEN EXTEND SETTLEMENT-MARKERS.
040200     IF  NOT WK-C-MRKR-SUCCESSFUL AND WK-C-MRKR-FILE-STATUS
040300             NOT = "05"
040400         DISPLAY "FSVJRNL - OPEN EXTEND ERROR - SETTLEMENT-MARKERS"
040500         GO TO F399-WRITE-SETTLEMENT-MARKER-EX.
040600     INITIALIZE                       FSSTLM-RECORD.
040700     MOVE WK-C-VJRNL-I-TRADE-ID    TO FSSTLM-TRADE-ID.
040800     MOVE WK-C-VJRNL-I-TODAY       TO FSSTLM-SETTLED-AT.
040900     WRITE FSSTLM-RECORD.
041000     CLOSE SETTLEMENT-MARKERS.
041100 F399-WRITE-SETTLEMENT-MARKER-EX.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500*    E100 - SCAN JOURNALS FOR AN EXISTING ROW OF THIS TYPE FOR    *
041600*    THIS TRADE-ID (AT MOST ONE OF EACH TYPE PER TRADE).          *
041610*    IBR0044 - ALSO CAPTURES THE EXISTING ROW'S JOURNAL-ID SO A   *
041620*    REPEAT CALL CAN RETURN IT - SEE C100/C200.                   *
041700*----------------------------------------------------------------*
041800 E100-CHECK-JOURNAL-EXISTS.
041900     MOVE "N" TO WK-C-VJRNL-FOUND-SW.
041910     MOVE SPACES TO WK-C-VJRNL-EXISTING-JOURNAL-ID.
042000     OPEN INPUT JOURNALS.
042100     IF  WK-C-FILE-STATUS = "35"
042200         GO TO E199-CHECK-JOURNAL-EXISTS-EX.
042300     PERFORM E110-SCAN-ONE-JOURNAL THRU E119-SCAN-ONE-JOURNAL-EX
042400         UNTIL WK-C-END-OF-FILE OR WK-C-VJRNL-JOURNAL-FOUND.
042500     CLOSE JOURNALS.
042600 E199-CHECK-JOURNAL-EXISTS-EX.
042700     EXIT.
042800
042900 E110-SCAN-ONE-JOURNAL.
043000     READ JOURNALS.
043100     IF  WK-C-SUCCESSFUL
043200         IF  FSJRNL-TRADE-ID = WK-C-VJRNL-I-TRADE-ID
043300                 AND FSJRNL-JOURNAL-TYPE = WK-C-VJRNL-SEARCH-TYPE
043400             MOVE "Y" TO WK-C-VJRNL-FOUND-SW
043410             MOVE FSJRNL-JOURNAL-ID
043420                 TO WK-C-VJRNL-EXISTING-JOURNAL-ID
043500         END-IF
043600     ELSE
043700         IF  NOT WK-C-END-OF-FILE
043800             DISPLAY "FSVJRNL - READ FILE ERROR - JOURNALS"
043900         END-IF
044000     END-IF.
044100 E119-SCAN-ONE-JOURNAL-EX.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500*    E200 - SUM DEBITS AND CREDITS OVER THE POPULATED LINES AND   *
044600*    REJECT THE WHOLE JOURNAL IF THEY DO NOT MATCH EXACTLY.       *
044700*----------------------------------------------------------------*
044800 E200-CHECK-BALANCE.
044900     MOVE ZERO TO WK-N-VJRNL-TOTAL-DEBIT WK-N-VJRNL-TOTAL-CREDIT
045000                  WK-N-SUBSCRIPT.
045100     MOVE FSJRNL-LINE-COUNT TO WK-N-TABLE-MAX.
045200     PERFORM E210-SUM-ONE-LINE THRU E219-SUM-ONE-LINE-EX
045300         VARYING WK-N-SUBSCRIPT FROM 1 BY 1
045400         UNTIL   WK-N-SUBSCRIPT > WK-N-TABLE-MAX.
045500
045600     IF  WK-N-VJRNL-TOTAL-DEBIT NOT = WK-N-VJRNL-TOTAL-CREDIT     IBR0033 
045700         MOVE C-ERR-BAL0001 TO WK-C-VJRNL-O-ERROR-CD.
045800 E299-CHECK-BALANCE-EX.
045900     EXIT.
046000
046100 E210-SUM-ONE-LINE.
046200     SET  FSJRNL-LINE-IDX TO WK-N-SUBSCRIPT.
046300     ADD  FSJRNL-LINE-DEBIT(FSJRNL-LINE-IDX)  TO WK-N-VJRNL-TOTAL-DEBIT.
046400     ADD  FSJRNL-LINE-CREDIT(FSJRNL-LINE-IDX) TO WK-N-VJRNL-TOTAL-CREDIT.
046500 E219-SUM-ONE-LINE-EX.
046600     EXIT.
046700
046800*----------------------------------------------------------------*
046900*    E300 - APPEND THE BUILT JOURNAL TO THE LOG                   *
047000*----------------------------------------------------------------*
047100 E300-WRITE-JOURNAL.
047200     OPEN EXTEND JOURNALS.
047300     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "05"
047400         DISPLAY "FSVJRNL - OPEN EXTEND ERROR - JOURNALS"
047500         MOVE    C-ERR-COM0206 TO WK-C-VJRNL-O-ERROR-CD
047600         GO TO E399-WRITE-JOURNAL-EX.
047700     WRITE FSJRNL-RECORD.
047800     CLOSE JOURNALS.
047900 E399-WRITE-JOURNAL-EX.
048000     EXIT.
048100
048200*----------------------------------------------------------------*
048300*    E400 - RE-READ THE TRADE-DATE JOURNAL FOR THIS TRADE AND     *
048400*    PICK UP ITS DEBIT LEG AMOUNT (LINE 1 OF EITHER SIDE).        *
048500*----------------------------------------------------------------*
048600 E400-RECOVER-TRADE-DATE-AMOUNT.
048700     MOVE ZERO TO WK-N-VJRNL-RECOVERED-AMOUNT.
048800     OPEN INPUT JOURNALS.
048900     IF  WK-C-FILE-STATUS = "35"
049000         MOVE C-ERR-SUP0016 TO WK-C-VJRNL-O-ERROR-CD
049100         GO TO E499-RECOVER-TRADE-DATE-AMOUNT-EX.
049200     PERFORM E410-SCAN-FOR-TRADE-JOURNAL
049300             THRU E419-SCAN-FOR-TRADE-JOURNAL-EX
049400         UNTIL WK-C-END-OF-FILE OR WK-N-VJRNL-RECOVERED-AMOUNT
049500             NOT = ZERO.
049600     CLOSE JOURNALS.
049700     IF  WK-N-VJRNL-RECOVERED-AMOUNT = ZERO
049800         MOVE C-ERR-SUP0016 TO WK-C-VJRNL-O-ERROR-CD.
049900 E499-RECOVER-TRADE-DATE-AMOUNT-EX.
050000     EXIT.
050100
050200 E410-SCAN-FOR-TRADE-JOURNAL.
050300     READ JOURNALS.
050400     IF  WK-C-SUCCESSFUL
050500         IF  FSJRNL-TRADE-ID = WK-C-VJRNL-I-TRADE-ID
050600                 AND FSJRNL-TYPE-TRADE-DATE
050700             SET  FSJRNL-LINE-IDX TO 1
050800             MOVE FSJRNL-LINE-DEBIT(FSJRNL-LINE-IDX)
050900                 TO WK-N-VJRNL-RECOVERED-AMOUNT
051000         END-IF
051100     END-IF.
051200 E419-SCAN-FOR-TRADE-JOURNAL-EX.
051300     EXIT.
051400
051500******************************************************************
051600************** END OF PROGRAM SOURCE -  FSVJRNL  ***************
051700******************************************************************
