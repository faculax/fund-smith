000100******************************************************************
000200*    IDENTIFICATION DIVISION.                                     *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     FSVPOSN.
000600 AUTHOR.         MATILDA WEE TL.
000700 INSTALLATION.   FUNDSMITH FUND ACCOUNTING - IBOR BUILD.
000800 DATE-WRITTEN.   18 MAR 1991.
000900 DATE-COMPILED.
001000 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
001100*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY ONE SECURITY
001400*               TRADE'S SIGNED QUANTITY DELTA TO THE RUNNING
001500*               POSITION FOR ITS ISIN.  RE-FEEDS OF A TRADE-ID
001600*               ALREADY LOGGED ARE IGNORED (IDEMPOTENT).
001700*
001800******************************************************************
001900* HISTORY OF MODIFICATION:                                       *
002000******************************************************************
002100* IBR0002 - RKPATE  - 18/03/1991 - INITIAL VERSION, IBOR POSITION *
002200*                      KEEPING BUILD.                             *
002300*------------------------------------------------------------------*
002400* IBR0011 - MWEETL  - 05/12/1995 - REJECT A DELTA THAT WOULD TAKE *
002500*                      THE RESULTING POSITION NEGATIVE.           *
002600*------------------------------------------------------------------*
002700* IBR0016 - LDSOUZA - 29/09/1998 - Y2K REMEDIATION - UPDATED-AT   *
002800*                      AND PROCESSED-AT RE-EXPRESSED CCYY-MM-DD.  *
002900*------------------------------------------------------------------*
003000* IBR0024 - DLIM    - 03/11/2004 - ADD RELATIVE-KEY TABLE SO A    *
003100*                      REPEAT CALL CAN FIND AN EXISTING POSITION  *
003200*                      WITHOUT A FULL FILE SCAN.                  *
003300*------------------------------------------------------------------*
003400 EJECT
003500******************************************************************
003600*    ENVIRONMENT DIVISION.                                        *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT POSITIONS ASSIGN TO POSITIONS
004700            ORGANIZATION      IS RELATIVE
004800            ACCESS MODE       IS DYNAMIC
004900            RELATIVE KEY      IS WK-N-FSPOSN-RRN
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100     SELECT PROCESSED-TRADES-LOG ASSIGN TO PROCTRDLOG
005200            ORGANIZATION      IS SEQUENTIAL
005300            ACCESS MODE       IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-PTLOG-FILE-STATUS.
005500
005600******************************************************************
005700*    DATA DIVISION.                                               *
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  POSITIONS
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS FSPOSN-RECORD.
006400     COPY FSPOSN.
006500
006600 FD  PROCESSED-TRADES-LOG
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS FSPTLOG-RECORD.
006900     COPY FSPTLOG.
007000
007100 WORKING-STORAGE SECTION.
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM FSVPOSN    **".
007400
007500 01  WK-C-COMMON.
007600     COPY FSCMWS.
007700
007800 01  WK-C-PTLOG-FILE-STATUS           PIC X(02).
007900     88  WK-C-PTLOG-SUCCESSFUL               VALUE "00".
008000     88  WK-C-PTLOG-END-OF-FILE              VALUE "10".
008100
008200 01  WK-N-FSPOSN-RRN                 PIC S9(08) COMP VALUE ZERO.
008300 01  WK-N-FSPOSN-HIGH-RRN            PIC S9(08) COMP VALUE ZERO.
008400 01  WK-C-FSPOSN-FOUND-SW            PIC X(01) VALUE "N".
008500     88  WK-C-FSPOSN-POSITION-FOUND         VALUE "Y".
008600
008700* ---------------- IN-MEMORY POSITION KEY TABLE -----------------*
008800 01  WK-C-FSPOSN-KEY-TABLE.
008900     05  WK-C-FSPOSN-KEY-ENTRY OCCURS 2000 TIMES
009000                     INDEXED BY WK-N-FSPOSN-KEY-IDX.
009100         10  WK-C-FSPOSN-KEY-ISIN     PIC X(12).
009200         10  WK-N-FSPOSN-KEY-RRN      PIC S9(08) COMP.
009300
009400* -------------- PROCESSED-TRADES-LOG IN-MEMORY TABLE -----------*
009500 01  WK-N-FSPOSN-PTLOG-MAX           PIC S9(05) COMP VALUE ZERO.
009600 01  WK-C-FSPOSN-PTLOG-TABLE.
009700     05  WK-C-FSPOSN-PTLOG-ENTRY OCCURS 5000 TIMES
009800                     INDEXED BY WK-N-FSPOSN-PTLOG-IDX.
009900         10  WK-C-FSPOSN-PTLOG-TRADE-ID PIC X(36).
009950 01  WK-C-FSPOSN-PTLOG-FLAT-R REDEFINES
009960     WK-C-FSPOSN-PTLOG-TABLE.
009970     05  WK-C-FSPOSN-PTLOG-FLAT-ROW OCCURS 5000 TIMES PIC X(36).
010000 01  WK-C-FSPOSN-ALREADY-SW          PIC X(01) VALUE "N".
010100     88  WK-C-FSPOSN-ALREADY-PROCESSED      VALUE "Y".
010200
010300* ------------- WORKING COPY OF THE TARGET POSITION --------------*
010400 01  WK-C-FSPOSN-WORK-POSITION.
010500     05  WK-C-FSPOSN-W-ISIN          PIC X(12).
010600     05  WK-N-FSPOSN-W-QUANTITY      PIC S9(16)V9(6) COMP-3.
010700 01  WK-C-FSPOSN-WORK-POSITION-R REDEFINES
010800     WK-C-FSPOSN-WORK-POSITION.
010900     05  FILLER                      PIC X(18).
011000
011100******************
011200 LINKAGE SECTION.
011300******************
011400 01  WK-C-FSPOSN-RECORD.
011500     05  WK-C-FSPOSN-INPUT.
011600         10  WK-C-FSPOSN-I-TRADE-ID      PIC X(36).
011700         10  WK-C-FSPOSN-I-ISIN          PIC X(12).
011800         10  WK-N-FSPOSN-I-QUANTITY      PIC S9(09).
011900         10  WK-C-FSPOSN-I-SIDE          PIC X(04).
011950         10  WK-C-FSPOSN-I-TODAY         PIC X(10).
011960         10  WK-C-FSPOSN-I-TODAY-R REDEFINES
011970             WK-C-FSPOSN-I-TODAY.
011980             15  WK-N-FSPOSN-I-TD-CCYY   PIC 9(04).
011985             15  FILLER                  PIC X(01).
011990             15  WK-N-FSPOSN-I-TD-MM     PIC 9(02).
011995             15  FILLER                  PIC X(01).
011998             15  WK-N-FSPOSN-I-TD-DD     PIC 9(02).
012100     05  WK-C-FSPOSN-OUTPUT.
012200         10  WK-N-FSPOSN-O-NEW-QUANTITY  PIC S9(16)V9(6).
012300         10  WK-C-FSPOSN-O-ERROR-CD      PIC X(07).
012400             88  WK-C-FSPOSN-NO-ERROR            VALUE SPACES.
012500
012600 EJECT
012700******************************************************************
012800*    PROCEDURE DIVISION.                                          *
012900******************************************************************
013000 PROCEDURE DIVISION USING WK-C-FSPOSN-RECORD.
013100 MAIN-MODULE.
013200     PERFORM A000-PROCESS-CALLED-ROUTINE
013300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z999-END-PROGRAM-ROUTINE-EX.
013600     EXIT PROGRAM.
013700
013800*----------------------------------------------------------------*
013900*    A000 - OPEN BOTH FILES, LOAD THE PROCESSED-LOG, APPLY DELTA  *
014000*----------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200     MOVE SPACES TO WK-C-FSPOSN-OUTPUT.
014300
014400     OPEN I-O POSITIONS.
014500     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "05"
014600         DISPLAY "FSVPOSN - OPEN FILE ERROR - POSITIONS"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         MOVE    C-ERR-COM0206 TO WK-C-FSPOSN-O-ERROR-CD
014900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015000
015100     PERFORM B100-LOAD-PROCESSED-LOG
015200        THRU B199-LOAD-PROCESSED-LOG-EX.
015300
015400     PERFORM B200-CHECK-ALREADY-PROCESSED
015500        THRU B299-CHECK-ALREADY-PROCESSED-EX.
015600     IF  WK-C-FSPOSN-ALREADY-PROCESSED
015700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015800
015900     PERFORM C100-FIND-POSITION     THRU C199-FIND-POSITION-EX.
016000     PERFORM C200-APPLY-DELTA       THRU C299-APPLY-DELTA-EX.
016100     IF NOT WK-C-FSPOSN-NO-ERROR
016200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016300
016400     PERFORM D100-WRITE-POSITION    THRU D199-WRITE-POSITION-EX.
016500     PERFORM D200-LOG-PROCESSED-TRADE
016600        THRU D299-LOG-PROCESSED-TRADE-EX.
016700
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200*    B100 - READ THE PROCESSED-TRADES-LOG ENTIRELY INTO A TABLE   *
017300*----------------------------------------------------------------*
017400 B100-LOAD-PROCESSED-LOG.
017500     MOVE ZERO TO WK-N-FSPOSN-PTLOG-MAX.
017600     OPEN INPUT PROCESSED-TRADES-LOG.
017700     IF  NOT WK-C-PTLOG-SUCCESSFUL AND WK-C-PTLOG-FILE-STATUS
017800             NOT = "35"
017900         DISPLAY "FSVPOSN - OPEN FILE ERROR - PROCESSED-TRADES-LOG"
018000         GO TO B199-LOAD-PROCESSED-LOG-EX.
018100     IF  WK-C-PTLOG-FILE-STATUS = "35"
018200         GO TO B199-LOAD-PROCESSED-LOG-EX.
018300
018400     PERFORM B110-READ-ONE-LOG-ENTRY THRU B119-READ-ONE-LOG-ENTRY-EX
018500         UNTIL WK-C-PTLOG-END-OF-FILE.
018600     CLOSE PROCESSED-TRADES-LOG.
018700 B199-LOAD-PROCESSED-LOG-EX.
018800     EXIT.
018900
019000 B110-READ-ONE-LOG-ENTRY.
019100     READ PROCESSED-TRADES-LOG.
019200     IF  WK-C-PTLOG-SUCCESSFUL
019300         ADD 1 TO WK-N-FSPOSN-PTLOG-MAX
019400         SET  WK-N-FSPOSN-PTLOG-IDX TO WK-N-FSPOSN-PTLOG-MAX
019500         MOVE FSPTLOG-TRADE-ID
019550             TO WK-C-FSPOSN-PTLOG-TRADE-ID(WK-N-FSPOSN-PTLOG-IDX).
019580 B119-READ-ONE-LOG-ENTRY-EX.
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000*    B200 - SCAN THE TABLE FOR THIS CALL'S TRADE-ID (IDEMPOTENCY) *
020100*----------------------------------------------------------------*
020200 B200-CHECK-ALREADY-PROCESSED.
020300     MOVE "N" TO WK-C-FSPOSN-ALREADY-SW.
020400     IF  WK-N-FSPOSN-PTLOG-MAX = ZERO
020500         GO TO B299-CHECK-ALREADY-PROCESSED-EX.
020600     PERFORM B210-SCAN-ONE-LOG-ENTRY
020700             THRU B219-SCAN-ONE-LOG-ENTRY-EX
020800         VARYING WK-N-FSPOSN-PTLOG-IDX FROM 1 BY 1
020900         UNTIL   WK-N-FSPOSN-PTLOG-IDX > WK-N-FSPOSN-PTLOG-MAX
021000             OR  WK-C-FSPOSN-ALREADY-PROCESSED.
021100 B299-CHECK-ALREADY-PROCESSED-EX.
021200     EXIT.
021300
021400 B210-SCAN-ONE-LOG-ENTRY.
021500     IF  WK-C-FSPOSN-PTLOG-TRADE-ID(WK-N-FSPOSN-PTLOG-IDX)
021600             = WK-C-FSPOSN-I-TRADE-ID
021700         MOVE "Y" TO WK-C-FSPOSN-ALREADY-SW.
021800 B219-SCAN-ONE-LOG-ENTRY-EX.
021900     EXIT.
022000
022100*----------------------------------------------------------------*
022200*    C100 - FIND THE EXISTING POSITION FOR THIS ISIN, IF ANY      *
022300*----------------------------------------------------------------*
022400 C100-FIND-POSITION.
022500     MOVE "N"    TO WK-C-FSPOSN-FOUND-SW.
022600     MOVE ZERO   TO WK-N-FSPOSN-W-QUANTITY.
022700     MOVE WK-C-FSPOSN-I-ISIN TO WK-C-FSPOSN-W-ISIN.
022800
022900     MOVE WK-N-FSPOSN-HIGH-RRN TO WK-N-SUBSCRIPT.
023000     IF  WK-N-SUBSCRIPT = ZERO
023100         GO TO C199-FIND-POSITION-EX.
023200     SET  WK-N-FSPOSN-KEY-IDX TO 1.
023300     PERFORM C110-SCAN-ONE-KEY THRU C119-SCAN-ONE-KEY-EX
023400         VARYING WK-N-FSPOSN-KEY-IDX FROM 1 BY 1
023500         UNTIL   WK-N-FSPOSN-KEY-IDX > WK-N-FSPOSN-HIGH-RRN
023600             OR  WK-C-FSPOSN-POSITION-FOUND.
023700 C199-FIND-POSITION-EX.
023800     EXIT.
023900
024000 C110-SCAN-ONE-KEY.
024100     IF  WK-C-FSPOSN-KEY-ISIN(WK-N-FSPOSN-KEY-IDX) = WK-C-FSPOSN-I-ISIN
024200         MOVE "Y" TO WK-C-FSPOSN-FOUND-SW
024300         MOVE WK-N-FSPOSN-KEY-RRN(WK-N-FSPOSN-KEY-IDX)            IBR0024 
024400             TO WK-N-FSPOSN-RRN
024500         READ POSITIONS
024600         IF  WK-C-SUCCESSFUL
024700             MOVE FSPOSN-QUANTITY TO WK-N-FSPOSN-W-QUANTITY
024800         END-IF
024900     END-IF.
025000 C119-SCAN-ONE-KEY-EX.
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400*    C200 - ADD/SUBTRACT THE TRADE QUANTITY AND GUARD NEGATIVE    *
025500*----------------------------------------------------------------*
025600 C200-APPLY-DELTA.
025700     IF  WK-C-FSPOSN-I-SIDE = C-SIDE-BUY
025800         ADD      WK-N-FSPOSN-I-QUANTITY TO WK-N-FSPOSN-W-QUANTITY
025900     ELSE
026000         SUBTRACT WK-N-FSPOSN-I-QUANTITY FROM WK-N-FSPOSN-W-QUANTITY.
026100
026200     IF  WK-N-FSPOSN-W-QUANTITY < ZERO
026300         MOVE C-ERR-VAL0002 TO WK-C-FSPOSN-O-ERROR-CD
026400     ELSE
026500         MOVE WK-N-FSPOSN-W-QUANTITY TO WK-N-FSPOSN-O-NEW-QUANTITY.
026600 C299-APPLY-DELTA-EX.
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000*    D100 - REWRITE THE EXISTING POSITION, OR INSERT A NEW ONE    *
027100*----------------------------------------------------------------*
027200 D100-WRITE-POSITION.
027300     IF  WK-C-FSPOSN-POSITION-FOUND
027400         MOVE WK-N-FSPOSN-W-QUANTITY TO FSPOSN-QUANTITY
027500         MOVE WK-C-FSPOSN-I-TODAY    TO FSPOSN-UPDATED-AT
027600         REWRITE FSPOSN-RECORD
027700     ELSE
027800         ADD 1 TO WK-N-FSPOSN-HIGH-RRN
027900         MOVE WK-N-FSPOSN-HIGH-RRN   TO WK-N-FSPOSN-RRN
028000         INITIALIZE                     FSPOSN-RECORD
028100         MOVE WK-C-FSPOSN-I-ISIN     TO FSPOSN-ISIN
028200         MOVE WK-N-FSPOSN-W-QUANTITY TO FSPOSN-QUANTITY
028300         MOVE WK-C-FSPOSN-I-TODAY    TO FSPOSN-UPDATED-AT
028400         MOVE WK-N-FSPOSN-HIGH-RRN   TO FSPOSN-RELATIVE-KEY-N
028500         WRITE FSPOSN-RECORD
028600         SET  WK-N-FSPOSN-KEY-IDX   TO WK-N-FSPOSN-HIGH-RRN
028700         MOVE WK-C-FSPOSN-I-ISIN
028800             TO WK-C-FSPOSN-KEY-ISIN(WK-N-FSPOSN-KEY-IDX)
028900         MOVE WK-N-FSPOSN-HIGH-RRN
029000             TO WK-N-FSPOSN-KEY-RRN(WK-N-FSPOSN-KEY-IDX)
029100     END-IF.
029200     IF  NOT WK-C-SUCCESSFUL
029300         DISPLAY "FSVPOSN - WRITE/REWRITE ERROR - POSITIONS"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500         MOVE    C-ERR-COM0206 TO WK-C-FSPOSN-O-ERROR-CD.
029600 D199-WRITE-POSITION-EX.
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000*    D200 - APPEND THIS TRADE-ID TO THE PROCESSED-TRADES-LOG      *
030100*----------------------------------------------------------------*
030200 D200-LOG-PROCESSED-TRADE.
030300     OPEN EXTEND PROCESSED-TRADES-LOG.
030400     IF  NOT WK-C-PTLOG-SUCCESSFUL AND WK-C-PTLOG-FILE-STATUS
030500             NOT = "05"
030600         DISPLAY "FSVPOSN - OPEN EXTEND ERROR - PROCESSED-TRADES-LOG"
030700         GO TO D299-LOG-PROCESSED-TRADE-EX.
030800
030900     INITIALIZE                       FSPTLOG-RECORD.
031000     MOVE WK-C-FSPOSN-I-TRADE-ID   TO FSPTLOG-TRADE-ID.
031100     MOVE WK-C-FSPOSN-I-ISIN       TO FSPTLOG-ISIN.
031200     IF  WK-C-FSPOSN-I-SIDE = C-SIDE-BUY
031300         MOVE WK-N-FSPOSN-I-QUANTITY  TO FSPTLOG-DELTA-QUANTITY
031400     ELSE
031500         COMPUTE FSPTLOG-DELTA-QUANTITY = 0 - WK-N-FSPOSN-I-QUANTITY.
031600     MOVE WK-C-FSPOSN-I-TODAY      TO FSPTLOG-PROCESSED-AT.
031700     WRITE FSPTLOG-RECORD.
031800     CLOSE PROCESSED-TRADES-LOG.
031900 D299-LOG-PROCESSED-TRADE-EX.
032000     EXIT.
032100
032200*----------------------------------------------------------------*
032300*                   PROGRAM SUBROUTINE                           *
032400*----------------------------------------------------------------*
032500 Y900-ABNORMAL-TERMINATION.
032600     PERFORM Z000-END-PROGRAM-ROUTINE.
032700     EXIT PROGRAM.
032800
032900 Z000-END-PROGRAM-ROUTINE.
033000     CLOSE POSITIONS.
033100     IF  NOT WK-C-SUCCESSFUL
033200         DISPLAY "FSVPOSN - CLOSE FILE ERROR - POSITIONS"
033300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
033400
033500 Z999-END-PROGRAM-ROUTINE-EX.
033600     EXIT.
033700
033800******************************************************************
033900************** END OF PROGRAM SOURCE -  FSVPOSN  ***************
034000******************************************************************
