000100******************************************************************
000200*    FXRFQ    -  RFQ-ORDER MASTER RECORD LAYOUT                   *
000300*                ONE REQUEST-FOR-QUOTE PER RECORD, KEYED BY       *
000400*                RFQ-ID VIA THE RELATIVE-KEY TABLE IN FXVRFQ.     *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0003 - DLIM    - 19/06/2004 - INITIAL VERSION, FX RFQ ORDER  *
000900*                      LIFECYCLE BUILD.                           *
001000*------------------------------------------------------------------*
001100* FXB0009 - VENTEH  - 14/06/2012 - ADD SETTLEMENT-DATE SO THE     *
001200*                      DAILY BATCH CAN CONTROL-BREAK ON IT        *
001300*                      WITHOUT RE-DERIVING IT FROM VALUE-DATE.    *
001400*------------------------------------------------------------------*
001500 01  FXRFQ-RECORD.
001600     05  FXRFQ-RFQ-ID                 PIC X(25).
001700     05  FXRFQ-RFQ-DATE               PIC X(10).
001800     05  FXRFQ-RFQ-DATE-R REDEFINES
001900         FXRFQ-RFQ-DATE.
002000         10  FXRFQ-RD-CCYY            PIC 9(04).
002100         10  FILLER                   PIC X(01).
002200         10  FXRFQ-RD-MM              PIC 9(02).
002300         10  FILLER                   PIC X(01).
002400         10  FXRFQ-RD-DD              PIC 9(02).
002500     05  FXRFQ-CURRENCY-PAIR          PIC X(07).
002600     05  FXRFQ-DIRECTION              PIC X(04).
002700         88  FXRFQ-DIR-BUY                    VALUE "BUY".
002800         88  FXRFQ-DIR-SELL                   VALUE "SELL".
002900     05  FXRFQ-NOTIONAL-AMOUNT        PIC S9(15)V9(4) COMP-3.
003000     05  FXRFQ-VALUE-DATE             PIC X(10).
003100     05  FXRFQ-SETTLEMENT-DATE        PIC X(10).
003200     05  FXRFQ-SETTLE-DATE-R REDEFINES
003300         FXRFQ-SETTLEMENT-DATE.
003400         10  FXRFQ-SD-CCYY            PIC 9(04).
003500         10  FILLER                   PIC X(01).
003600         10  FXRFQ-SD-MM              PIC 9(02).
003700         10  FILLER                   PIC X(01).
003800         10  FXRFQ-SD-DD              PIC 9(02).
003900     05  FXRFQ-RFQ-TYPE               PIC X(10).
004000         88  FXRFQ-TYPE-SPOT                  VALUE "FX_SPOT".
004100         88  FXRFQ-TYPE-FORWARD               VALUE "FX_FORWARD".
004200     05  FXRFQ-STATUS                 PIC X(10).
004300         88  FXRFQ-STATUS-SENT               VALUE "RFQ_SENT".
004400         88  FXRFQ-STATUS-QUOTED             VALUE "QUOTED".
004500         88  FXRFQ-STATUS-ACCEPTED           VALUE "ACCEPTED".
004600         88  FXRFQ-STATUS-VERIFIED           VALUE "VERIFIED".
004700         88  FXRFQ-STATUS-EXECUTED           VALUE "EXECUTED".
004800         88  FXRFQ-STATUS-SETTLED            VALUE "SETTLED".
004900         88  FXRFQ-STATUS-CANCELLED          VALUE "CANCELLED".
005000     05  FXRFQ-CLIENT-NAME            PIC X(40).
005100     05  FXRFQ-RELATIVE-KEY-N         PIC S9(08)      COMP.
005200*                        SHADOW OF THE RRN THIS RFQ WAS WRITTEN
005300*                        AT - USED TO REBUILD THE KEY TABLE ON
005400*                        A COLD START.
005500     05  FILLER                       PIC X(15).
