000100******************************************************************
000200*                                                                *
000300       IDENTIFICATION DIVISION.
000400******************************************************************
000500 PROGRAM-ID.     FSPPRICE.
000600 AUTHOR.         RKPATE.
000700 INSTALLATION.   FUNDSMITH INVESTMENT OPERATIONS.
000800 DATE-WRITTEN.   20 MAR 1991.
000900 DATE-COMPILED.
001000 SECURITY.       FUNDSMITH - PRODUCTION - AUTHORISED ACCESS ONLY.
001100*
001200*DESCRIPTION :  THIS ROUTINE LOADS THE DAILY CLOSING BASE-PRICE
001300*               TABLE INTO WORKING STORAGE AND RETURNS THE BASE
001400*               PRICE FOR A SINGLE ISIN PASSED IN BY THE CALLER.
001500*               THE TABLE IS RE-READ ON THE FIRST CALL OF EACH
001600*               RUN ONLY - SUBSEQUENT CALLS RE-USE THE IN-MEMORY
001700*               COPY.  CALLED BY FSVNAVC ONCE PER POSITION.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* FSM0005 - RKPATE  - 20/03/1991 - INITIAL VERSION - NARROWED
002300*                      DOWN FROM THE OLD RATE-CONVERSION LIMIT
002400*                      PARAMETER ROUTINE TO A PLAIN PRICE LOOKUP
002500*                      FOR THE NEW IBOR NAV BUILD.
002600*----------------------------------------------------------------*
002700* FSM0014 - BKUMAR  - 02/07/1995 - WIDEN FSPRICE-BASE-PRICE
002800*                      TABLE MAX FROM 500 TO 2000 ENTRIES - FIXED
002900*                      INCOME DESK NOW FEEDS THE SAME PRICE FILE.
003000*----------------------------------------------------------------*
003100* FSM0021 - LDSOUZA - 29/09/1998 - Y2K REMEDIATION OF
003200*                      PRICE-EFFECTIVE-DATE COMPARISONS.
003300*----------------------------------------------------------------*
003400* FSM0031 - DLIM    - 22/01/2005 - RETURN ZERO AND A NOT-FOUND
003500*                      SWITCH RATHER THAN ABENDING WHEN AN ISIN
003600*                      HAS NO PRICE ON FILE - NAV RUN MUST KEEP
003700*                      GOING PER OPS REQUEST 2005-014.
003800*----------------------------------------------------------------*
003900 EJECT
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200******************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PRICE-TABLE ASSIGN TO PRICETBL
005100            ORGANIZATION      IS SEQUENTIAL
005200            ACCESS MODE       IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-PRTBL-FILE-STATUS.
005400 EJECT
005500******************************************************************
005600 DATA DIVISION.
005700******************************************************************
005800 FILE SECTION.
005900******************************************************************
006000 FD  PRICE-TABLE
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS FSPRICE-RECORD.
006300     COPY FSPRICE.
006400 EJECT
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800 01  FILLER                      PIC X(24) VALUE
006900         "** PROGRAM FSPPRICE  **".
007000*
007100 01  WK-C-COMMON.
007200     COPY FSCMWS.
007300*
007400 01  WK-C-PRTBL-FILE-STATUS      PIC X(02) VALUE SPACES.
007500     88  WK-C-PRTBL-SUCCESSFUL              VALUE "00".
007600     88  WK-C-PRTBL-END-OF-FILE             VALUE "10".
007700     88  WK-C-PRTBL-FILE-NOT-FOUND          VALUE "35".
007710 01  WK-C-PRTBL-FILE-STATUS-R REDEFINES
007720     WK-C-PRTBL-FILE-STATUS.
007730     05  WK-N-PRTBL-FILE-STATUS-NUM PIC 9(02).
007800*
007900 01  WK-C-PRTBL-LOADED-SW        PIC X(01) VALUE "N".
008000     88  WK-C-PRTBL-ALREADY-LOADED           VALUE "Y".
008100*
008200 01  WK-N-PRTBL-MAX              PIC S9(04) COMP VALUE ZERO.
008300*                        COUNT OF ROWS ACTUALLY LOADED THIS RUN.
008400 01  WK-N-PRTBL-SUB              PIC S9(04) COMP VALUE ZERO.
008500*                        WORK SUBSCRIPT FOR THE VARYING SCAN.
008600*
008700 01  WK-C-PRTBL-TABLE.
008800     05  WK-C-PRTBL-ENTRY OCCURS 2000 TIMES
008900             INDEXED BY WK-N-PRTBL-IDX.
009000         10  WK-C-PRTBL-T-ISIN       PIC X(12).
009100         10  WK-C-PRTBL-T-PRICE      PIC S9(08)V99 COMP-3.
009200*
009300*                        A FLAT ISIN TABLE REDEFINITION USED ONLY
009400*                        BY THE UPSI-0 DEBUG DUMP THAT WAS TAKEN
009500*                        OUT OF THIS BUILD BY FSM0031 - SEE NOTE
009600*                        PARAGRAPH AT THE FOOT OF THIS PROGRAM.
009700 01  WK-C-PRTBL-ISIN-LIST REDEFINES WK-C-PRTBL-TABLE.
009800     05  WK-C-PRTBL-FLAT-ISIN OCCURS 2000 TIMES PIC X(14).
009810*
009820*                        A SECOND FLAT REDEFINITION OF THE SAME
009830*                        TABLE, USED BY THE OPS DIAGNOSTIC DUMP
009840*                        PARAGRAPH RAISED UNDER FSM0014 - ONE ROW
009850*                        PER PRINT LINE, ISIN AND PRICE TOGETHER.
009860 01  WK-C-PRTBL-DUMP-LINE-R REDEFINES WK-C-PRTBL-TABLE.
009870     05  WK-C-PRTBL-DUMP-ROW OCCURS 2000 TIMES PIC X(16).
009900 EJECT
010000******************************************************************
010100 LINKAGE SECTION.
010200******************************************************************
010300 01  WK-C-FSPPRICE-RECORD.
010400     05  WK-C-FSPPRICE-ISIN          PIC X(12).
010500     05  WK-C-FSPPRICE-BASE-PRICE    PIC S9(08)V99 COMP-3.
010600     05  WK-C-FSPPRICE-FOUND-SW      PIC X(01).
010700         88  WK-C-FSPPRICE-PRICE-FOUND     VALUE "Y".
010800         88  WK-C-FSPPRICE-PRICE-NOT-FOUND VALUE "N".
010900 EJECT
011000******************************************************************
011100 PROCEDURE DIVISION USING WK-C-FSPPRICE-RECORD.
011200******************************************************************
011300 MAIN-MODULE.
011400     IF NOT WK-C-PRTBL-ALREADY-LOADED
011500         PERFORM A100-LOAD-PRICE-TABLE
011600            THRU A199-LOAD-PRICE-TABLE-EX
011700     END-IF.
011800     PERFORM B100-LOOKUP-PRICE
011900        THRU B199-LOOKUP-PRICE-EX.
012000     GOBACK.
012100 EJECT
012200*----------------------------------------------------------------*
012300 A100-LOAD-PRICE-TABLE.
012400*----------------------------------------------------------------*
012500     MOVE ZERO TO WK-N-PRTBL-MAX.
012600     OPEN INPUT PRICE-TABLE.
012700     IF WK-C-PRTBL-FILE-NOT-FOUND
012800         MOVE "Y" TO WK-C-PRTBL-LOADED-SW
012900         GO TO A199-LOAD-PRICE-TABLE-EX
013000     END-IF.
013100     IF NOT WK-C-PRTBL-SUCCESSFUL
013200         DISPLAY "FSPPRICE - OPEN FILE ERROR - PRICE-TABLE"
013300         DISPLAY "FILE STATUS IS " WK-C-PRTBL-FILE-STATUS
013400         GO TO Y900-ABNORMAL-TERMINATION
013500     END-IF.
013600     PERFORM A110-READ-ONE-PRICE THRU A119-READ-ONE-PRICE-EX
013700         UNTIL WK-C-PRTBL-END-OF-FILE.
013800     CLOSE PRICE-TABLE.
013900     MOVE "Y" TO WK-C-PRTBL-LOADED-SW.
014000 A199-LOAD-PRICE-TABLE-EX.
014100     EXIT.
014200*----------------------------------------------------------------*
014300 A110-READ-ONE-PRICE.
014400*----------------------------------------------------------------*
014500     READ PRICE-TABLE.
014600     IF WK-C-PRTBL-END-OF-FILE
014700         GO TO A119-READ-ONE-PRICE-EX
014800     END-IF.
014900     IF NOT WK-C-PRTBL-SUCCESSFUL
015000         DISPLAY "FSPPRICE - READ FILE ERROR - PRICE-TABLE"
015100         DISPLAY "FILE STATUS IS " WK-C-PRTBL-FILE-STATUS
015200         GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400     IF WK-N-PRTBL-MAX < 2000
015500         ADD 1 TO WK-N-PRTBL-MAX
015600         MOVE FSPRICE-ISIN       TO
015700                 WK-C-PRTBL-T-ISIN(WK-N-PRTBL-MAX)
015800         MOVE FSPRICE-BASE-PRICE TO
015900                 WK-C-PRTBL-T-PRICE(WK-N-PRTBL-MAX)
016000     END-IF.
016100 A119-READ-ONE-PRICE-EX.
016200     EXIT.
016300 EJECT
016400*----------------------------------------------------------------*
016500 B100-LOOKUP-PRICE.
016600*----------------------------------------------------------------*
016700     MOVE ZERO TO WK-C-FSPPRICE-BASE-PRICE.
016800     MOVE "N"  TO WK-C-FSPPRICE-FOUND-SW.
016900     MOVE ZERO TO WK-N-PRTBL-SUB.
017000     PERFORM B110-SCAN-ONE-ENTRY THRU B119-SCAN-ONE-ENTRY-EX
017100         VARYING WK-N-PRTBL-SUB FROM 1 BY 1
017200         UNTIL WK-N-PRTBL-SUB > WK-N-PRTBL-MAX
017300            OR WK-C-FSPPRICE-PRICE-FOUND.
017400 B199-LOOKUP-PRICE-EX.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 B110-SCAN-ONE-ENTRY.
017800*----------------------------------------------------------------*
017900     IF WK-C-PRTBL-T-ISIN(WK-N-PRTBL-SUB) = WK-C-FSPPRICE-ISIN
018000         MOVE WK-C-PRTBL-T-PRICE(WK-N-PRTBL-SUB)
018100                 TO WK-C-FSPPRICE-BASE-PRICE
018200         MOVE "Y" TO WK-C-FSPPRICE-FOUND-SW                       FSM0031 
018300     END-IF.
018400 B119-SCAN-ONE-ENTRY-EX.
018500     EXIT.
018600 EJECT
018700 Y900-ABNORMAL-TERMINATION.
018800     MOVE ZERO TO WK-C-FSPPRICE-BASE-PRICE.
018900     MOVE "N"  TO WK-C-FSPPRICE-FOUND-SW.
019000     GOBACK.
019100******************************************************************
019200*************** END OF PROGRAM SOURCE - FSPPRICE ***************
019300******************************************************************
