000100******************************************************************
000200*    FXIRATE  -  INTEREST-RATE-TABLE ENTRY LAYOUT                 *
000300*                ONE ANNUALISED DEPOSIT RATE PER CURRENCY, LOADED *
000400*                BY FXPIRATE INTO A FIVE-ROW SEARCH TABLE.        *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0005 - DLIM    - 25/06/2004 - INITIAL VERSION - FIVE-        *
000900*                      CURRENCY DESK RATE TABLE (USD/EUR/JPY/     *
001000*                      GBP/AUD) FOR FORWARD-POINT CALCULATION.    *
001100*------------------------------------------------------------------*
001200 01  FXIRATE-RECORD.
001300     05  FXIRATE-CURRENCY             PIC X(03).
001400         88  FXIRATE-CCY-USD                  VALUE "USD".
001500         88  FXIRATE-CCY-EUR                  VALUE "EUR".
001600         88  FXIRATE-CCY-JPY                  VALUE "JPY".
001700         88  FXIRATE-CCY-GBP                  VALUE "GBP".
001800         88  FXIRATE-CCY-AUD                  VALUE "AUD".
001900     05  FXIRATE-ANNUAL-RATE          PIC S9(03)V9(06) COMP-3.
002000     05  FXIRATE-TABLE-SEQ-N          PIC S9(04)      COMP.
002100*                        SUBSCRIPT POSITION THIS ENTRY OCCUPIES
002200*                        IN FXPIRATE'S IN-MEMORY RATE TABLE.
002300     05  FILLER                       PIC X(10).
