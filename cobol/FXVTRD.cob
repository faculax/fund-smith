000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXVTRD.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   05 JUN 1993.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*
000130*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BOOK A NEW FX SPOT OR
000140*               FORWARD TRADE TO THE FX-TRADES FILE WITH STATUS
000150*               PENDING, VALIDATING THE VALUE DATE AGAINST THE
000160*               T+2 CALENDAR-DAY SPOT CONVENTION, THEN ATTEMPTING
000170*               STRAIGHT-THROUGH AUTO-VERIFICATION OF THE TRADE.
000180*
000190******************************************************************
000200* HISTORY OF MODIFICATION:                                       *
000210******************************************************************
000220* FXT0001 - DLIM    - 05/06/1993 - INITIAL VERSION, FX SPOT BOOKING *
000230*                      ROUTINE - CARVED OUT OF THE OLD STP-LIMIT    *
000240*                      CHECKING TEMPLATE SHAPE FOR THE NEW FX DESK. *
000250*------------------------------------------------------------------*
000260* FXT0004 - VENTEH  - 11/02/1996 - ADD COUNTERPARTY AND RATE TO     *
000270*                      THE AUTO-VERIFICATION CRITERIA PER DESK      *
000280*                      PROCEDURES MANUAL SECTION 4.                 *
000290*------------------------------------------------------------------*
000300* FXT0009 - LDSOUZA - 17/09/1998 - Y2K REMEDIATION - TRADE-DATE/    *
000310*                      VALUE-DATE RE-EXPRESSED CENTURY-SAFE,        *
000320*                      CALENDAR-DAY WALK RE-DERIVED CENTURY-SAFE.   *
000330*------------------------------------------------------------------*
000340* FXT0013 - ACNFAM  - 16/10/2020 - EXTEND VALUE-DATE VALIDATION TO  *
000350*                      THE FX_FORWARD BOOK - FORWARD VALUE DATE     *
000360*                      MUST FALL STRICTLY AFTER THE SPOT DATE.      *
000370*------------------------------------------------------------------*
000380* FXT0017 - DLIM    - 03/04/2023 - STOP ABENDING WHEN A TRADE DOES  *
000390*                      NOT MEET AUTO-VERIFY CRITERIA - LEAVE IT     *
000400*                      PENDING FOR MANUAL DESK REVIEW INSTEAD.      *
000410*------------------------------------------------------------------*
000420 EJECT
000430******************************************************************
000440*    ENVIRONMENT DIVISION.                                        *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT FX-TRADES ASSIGN TO FX-TRADES
000550            ORGANIZATION      IS RELATIVE
000560            ACCESS MODE       IS DYNAMIC
000570            RELATIVE KEY      IS WK-N-FXVTRD-RRN
000580            FILE STATUS       IS WK-C-FILE-STATUS.
000590
000600******************************************************************
000610*    DATA DIVISION.                                               *
000620******************************************************************
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  FX-TRADES
000660     LABEL RECORDS ARE OMITTED
000670     DATA RECORD IS FXTRAN-RECORD.
000680     COPY FXTRAN.
000690
000700 WORKING-STORAGE SECTION.
000710 01  FILLER                          PIC X(24)        VALUE
000720     "** PROGRAM FXVTRD     **".
000730
000740* ------------------ PROGRAM WORKING STORAGE -------------------*
000750 01  WK-C-COMMON.
000760     COPY FSCMWS.
000770
000780 01  WK-N-FXVTRD-RRN                 PIC S9(08)      COMP
000790                                     VALUE ZERO.
000800 01  WK-N-FXVTRD-HIGH-RRN            PIC S9(08)      COMP
000810                                     VALUE ZERO.
000820
000830 01  WK-C-FXVTRD-KEY-TABLE.
000840     05  WK-C-FXVTRD-KEY-ENTRY OCCURS 2000 TIMES
000850                     INDEXED BY WK-N-FXVTRD-KEY-IDX.
000860         10  WK-C-FXVTRD-KEY-TRADE-ID PIC X(25).
000870         10  WK-N-FXVTRD-KEY-RRN      PIC S9(08) COMP.
000880*                        RETAINED FOR A BULK FX AMENDMENT LOAD
000890*                        ROUTINE THAT WAS NEVER BUILT - SEE FXT0004.
000900 01  WK-C-FXVTRD-KEY-FLAT REDEFINES WK-C-FXVTRD-KEY-TABLE.
000910     05  WK-C-FXVTRD-KEY-FLAT-ROW OCCURS 2000 TIMES PIC X(33).
000920
000930* ---------------- SPOT-DATE WALK WORK AREA ----------------------*
000940*                        FX SPOT IS TODAY PLUS 2 CALENDAR DAYS -
000950*                        UNLIKE THE SECURITY-TRADE SETTLEMENT
000960*                        WALK IN FSVTRD2, NO WEEKEND ADJUSTMENT
000970*                        IS APPLIED TO THIS CALCULATION - SEE THE
000980*                        FX DESK PROCEDURES MANUAL SECTION 2.
000990 01  WK-N-FXVTRD-DAYS-LEFT            PIC S9(04) COMP
001000                                     VALUE ZERO.
001010 01  WK-N-FXVTRD-DAYS-IN-MONTH        PIC S9(02) COMP
001020                                     VALUE ZERO.
001030 01  WK-C-FXVTRD-LEAP-SW              PIC X(01) VALUE "N".
001040     88  WK-C-FXVTRD-IS-LEAP-YEAR            VALUE "Y".
001050
001060 01  WK-C-FXVTRD-WALK-DATE.
001070     05  WK-N-FXVTRD-W-CCYY           PIC 9(04).
001080     05  WK-N-FXVTRD-W-MM             PIC 9(02).
001090     05  WK-N-FXVTRD-W-DD             PIC 9(02).
001100 01  WK-C-FXVTRD-WALK-DATE-R REDEFINES
001110     WK-C-FXVTRD-WALK-DATE.
001120     05  WK-N-FXVTRD-W-CCYYMMDD       PIC 9(08).
001130
001140 01  WK-N-FXVTRD-SPOT-CCYYMMDD        PIC 9(08) VALUE ZERO.
001150 01  WK-N-FXVTRD-VALUE-CCYYMMDD       PIC 9(08) VALUE ZERO.
001160
001170* ---------------- MONTH-LENGTH LOOKUP TABLE ---------------------*
001180 01  WK-C-FXVTRD-MONTH-LEN-TABLE.
001190     05  FILLER PIC 9(02) VALUE 31.
001200     05  FILLER PIC 9(02) VALUE 28.
001210     05  FILLER PIC 9(02) VALUE 31.
001220     05  FILLER PIC 9(02) VALUE 30.
001230     05  FILLER PIC 9(02) VALUE 31.
001240     05  FILLER PIC 9(02) VALUE 30.
001250     05  FILLER PIC 9(02) VALUE 31.
001260     05  FILLER PIC 9(02) VALUE 31.
001270     05  FILLER PIC 9(02) VALUE 30.
001280     05  FILLER PIC 9(02) VALUE 31.
001290     05  FILLER PIC 9(02) VALUE 30.
001300     05  FILLER PIC 9(02) VALUE 31.
001310 01  WK-C-FXVTRD-MONTH-LEN-R REDEFINES
001320     WK-C-FXVTRD-MONTH-LEN-TABLE.
001330     05  WK-N-FXVTRD-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
001340
001350 01  WK-C-FXVTRD-VERIFY-SW            PIC X(01) VALUE "Y".
001360     88  WK-C-FXVTRD-VERIFY-OK               VALUE "Y".
001370     88  WK-C-FXVTRD-VERIFY-FAILED           VALUE "N".
001380
001390******************
001400 LINKAGE SECTION.
001410******************
001420 01  WK-C-FXVTRD-RECORD.
001430     05  WK-C-FXVTRD-INPUT.
001440         10  WK-C-FXVTRD-I-TRADE-ID        PIC X(25).
001450         10  WK-C-FXVTRD-I-TRADE-DATE      PIC X(10).
001460         10  WK-C-FXVTRD-I-CURRENCY-PAIR   PIC X(07).
001470         10  WK-C-FXVTRD-I-DIRECTION       PIC X(04).
001480         10  WK-N-FXVTRD-I-NOTIONAL-AMOUNT PIC S9(15)V9(4).
001490         10  WK-N-FXVTRD-I-RATE            PIC S9(13)V9(6).
001500         10  WK-C-FXVTRD-I-COUNTERPARTY    PIC X(40).
001510         10  WK-C-FXVTRD-I-VALUE-DATE      PIC X(10).
001520         10  WK-C-FXVTRD-I-TRADE-TYPE      PIC X(10).
001530         10  WK-N-FXVTRD-I-TODAY-CCYYMMDD  PIC 9(08).
001540     05  WK-C-FXVTRD-OUTPUT.
001550         10  WK-C-FXVTRD-O-STATUS          PIC X(10).
001560         10  WK-C-FXVTRD-O-ERROR-CD        PIC X(07).
001570             88  WK-C-FXVTRD-NO-ERROR              VALUE SPACES.
001580
001590 EJECT
001600******************************************************************
001610*    PROCEDURE DIVISION.                                          *
001620******************************************************************
001630 PROCEDURE DIVISION USING WK-C-FXVTRD-RECORD.
001640 MAIN-MODULE.
001650     PERFORM A000-PROCESS-CALLED-ROUTINE
001660        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001670     PERFORM Z000-END-PROGRAM-ROUTINE
001680        THRU Z999-END-PROGRAM-ROUTINE-EX.
001690     EXIT PROGRAM.
001700
001710*----------------------------------------------------------------*
001720*    A000 - VALIDATE THE VALUE DATE, BOOK THE TRADE, THEN TRY     *
001730*           TO AUTO-VERIFY IT                                     *
001740*----------------------------------------------------------------*
001750 A000-PROCESS-CALLED-ROUTINE.
001760     MOVE SPACES             TO WK-C-FXVTRD-OUTPUT.
001770     MOVE "PENDING"          TO WK-C-FXVTRD-O-STATUS.
001780
001790     OPEN I-O FX-TRADES.
001800     IF  NOT WK-C-SUCCESSFUL
001810         AND WK-C-FILE-STATUS NOT = "05"
001820         DISPLAY "FXVTRD  - OPEN FILE ERROR - FX-TRADES"
001830         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001840         MOVE    C-ERR-COM0206 TO WK-C-FXVTRD-O-ERROR-CD
001850         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001860
001870     PERFORM B100-COMPUTE-SPOT-DATE
001880        THRU B199-COMPUTE-SPOT-DATE-EX.
001890
001900     PERFORM B200-VALIDATE-VALUE-DATE
001910        THRU B299-VALIDATE-VALUE-DATE-EX.
001920     IF NOT WK-C-FXVTRD-NO-ERROR
001930         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001940
001950     PERFORM C100-WRITE-FX-TRADE
001960        THRU C199-WRITE-FX-TRADE-EX.
001970     IF NOT WK-C-FXVTRD-NO-ERROR
001980         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001990
002000     PERFORM D100-ATTEMPT-AUTO-VERIFY
002010        THRU D199-ATTEMPT-AUTO-VERIFY-EX.
002020     IF  WK-C-FXVTRD-VERIFY-OK
002030         PERFORM E100-MARK-TRADE-VERIFIED
002040            THRU E199-MARK-TRADE-VERIFIED-EX
002050     ELSE                                                         FXT0017 
002060         DISPLAY "FXVTRD  - TRADE " WK-C-FXVTRD-I-TRADE-ID
002070         DISPLAY "          DID NOT MEET AUTO-VERIFY CRITERIA - "
002080                 "LEFT PENDING FOR DESK REVIEW".
002090
002100 A099-PROCESS-CALLED-ROUTINE-EX.
002110     EXIT.
002120
002130*----------------------------------------------------------------*
002140*    B100 - SPOT DATE IS TODAY PLUS 2 CALENDAR DAYS - NO WEEKEND   *
002150*           ADJUSTMENT IS MADE FOR THE FX BOOK (SEE FXT0001)       *
002160*----------------------------------------------------------------*
002170 B100-COMPUTE-SPOT-DATE.
002180     MOVE WK-N-FXVTRD-I-TODAY-CCYYMMDD TO WK-N-FXVTRD-W-CCYYMMDD.
002190     MOVE 2                            TO WK-N-FXVTRD-DAYS-LEFT.
002200
002210     PERFORM B110-BUMP-CALENDAR-DAY THRU B119-BUMP-CALENDAR-DAY-EX
002220         UNTIL WK-N-FXVTRD-DAYS-LEFT = ZERO.
002230
002240     MOVE WK-N-FXVTRD-W-CCYYMMDD TO WK-N-FXVTRD-SPOT-CCYYMMDD.
002250 B199-COMPUTE-SPOT-DATE-EX.
002260     EXIT.
002270
002280 B110-BUMP-CALENDAR-DAY.
002290     PERFORM B140-SET-LEAP-YEAR-SW THRU B149-SET-LEAP-YEAR-SW-EX.
002300     MOVE WK-N-FXVTRD-MONTH-LEN(WK-N-FXVTRD-W-MM)
002310         TO WK-N-FXVTRD-DAYS-IN-MONTH.
002320     IF  WK-N-FXVTRD-W-MM = 2 AND WK-C-FXVTRD-IS-LEAP-YEAR
002330         MOVE 29 TO WK-N-FXVTRD-DAYS-IN-MONTH.
002340
002350     ADD 1 TO WK-N-FXVTRD-W-DD.
002360     IF  WK-N-FXVTRD-W-DD > WK-N-FXVTRD-DAYS-IN-MONTH
002370         MOVE 1 TO WK-N-FXVTRD-W-DD
002380         ADD 1  TO WK-N-FXVTRD-W-MM
002390         IF  WK-N-FXVTRD-W-MM > 12
002400             MOVE 1 TO WK-N-FXVTRD-W-MM
002410             ADD 1  TO WK-N-FXVTRD-W-CCYY
002420         END-IF
002430     END-IF.
002440     SUBTRACT 1 FROM WK-N-FXVTRD-DAYS-LEFT.
002450 B119-BUMP-CALENDAR-DAY-EX.
002460     EXIT.
002470
002480*----------------------------------------------------------------*
002490*    B140 - CENTURY-SAFE LEAP-YEAR TEST (Y2K REMEDIATION)          *
002500*           (TEMPORARILY BORROWS WK-N-FXVTRD-DAYS-LEFT AND         *
002510*           WK-N-FXVTRD-DAYS-IN-MONTH AS DIVIDE SCRATCH - BOTH     *
002520*           ARE RESET BY THE CALLER BEFORE THEY ARE NEEDED AGAIN)  *
002530*----------------------------------------------------------------*
002540 B140-SET-LEAP-YEAR-SW.
002550     MOVE "N" TO WK-C-FXVTRD-LEAP-SW.
002560     DIVIDE WK-N-FXVTRD-W-CCYY BY 4 GIVING WK-N-FXVTRD-DAYS-LEFT
002570         REMAINDER WK-N-FXVTRD-DAYS-IN-MONTH.
002580     IF  WK-N-FXVTRD-DAYS-IN-MONTH = ZERO
002590         MOVE "Y" TO WK-C-FXVTRD-LEAP-SW.
002600     DIVIDE WK-N-FXVTRD-W-CCYY BY 100 GIVING WK-N-FXVTRD-DAYS-LEFT
002610         REMAINDER WK-N-FXVTRD-DAYS-IN-MONTH.
002620     IF  WK-N-FXVTRD-DAYS-IN-MONTH = ZERO
002630         MOVE "N" TO WK-C-FXVTRD-LEAP-SW
002640         DIVIDE WK-N-FXVTRD-W-CCYY BY 400 GIVING WK-N-FXVTRD-DAYS-LEFT
002650             REMAINDER WK-N-FXVTRD-DAYS-IN-MONTH
002660         IF  WK-N-FXVTRD-DAYS-IN-MONTH = ZERO
002670             MOVE "Y" TO WK-C-FXVTRD-LEAP-SW
002680         END-IF
002690     END-IF.
002700     MOVE 1 TO WK-N-FXVTRD-DAYS-LEFT.
002710 B149-SET-LEAP-YEAR-SW-EX.
002720     EXIT.
002730
002740*----------------------------------------------------------------*
002750*    B200 - FX_SPOT MUST SETTLE EXACTLY ON THE SPOT DATE;          *
002760*           FX_FORWARD MUST SETTLE STRICTLY AFTER IT (FXT0013)     *
002770*----------------------------------------------------------------*
002780 B200-VALIDATE-VALUE-DATE.
002790     MOVE WK-C-FXVTRD-I-VALUE-DATE(1:4) TO WK-N-FXVTRD-W-CCYY.
002800     MOVE WK-C-FXVTRD-I-VALUE-DATE(6:2) TO WK-N-FXVTRD-W-MM.
002810     MOVE WK-C-FXVTRD-I-VALUE-DATE(9:2) TO WK-N-FXVTRD-W-DD.
002820     MOVE WK-N-FXVTRD-W-CCYYMMDD        TO WK-N-FXVTRD-VALUE-CCYYMMDD.
002830
002840     IF  WK-C-FXVTRD-I-TRADE-TYPE = "FX_SPOT"
002850         IF  WK-N-FXVTRD-VALUE-CCYYMMDD NOT = WK-N-FXVTRD-SPOT-CCYYMMDD
002860             MOVE C-ERR-VAL0004 TO WK-C-FXVTRD-O-ERROR-CD
002870         END-IF
002880     ELSE                                                         FXT0013 
002890         IF  WK-N-FXVTRD-VALUE-CCYYMMDD NOT > WK-N-FXVTRD-SPOT-CCYYMMDD
002900             MOVE C-ERR-VAL0004 TO WK-C-FXVTRD-O-ERROR-CD
002910         END-IF
002920     END-IF.
002930 B299-VALIDATE-VALUE-DATE-EX.
002940     EXIT.
002950
002960*----------------------------------------------------------------*
002970*    C100 - APPEND THE NEW TRADE, STATUS PENDING, TO FX-TRADES     *
002980*----------------------------------------------------------------*
002990 C100-WRITE-FX-TRADE.
003000     ADD 1 TO WK-N-FXVTRD-HIGH-RRN.
003010     MOVE WK-N-FXVTRD-HIGH-RRN       TO WK-N-FXVTRD-RRN.
003020
003030     INITIALIZE                         FXTRAN-RECORD.
003040     MOVE WK-C-FXVTRD-I-TRADE-ID     TO FXTRAN-TRADE-ID.
003050     MOVE WK-C-FXVTRD-I-TRADE-DATE   TO FXTRAN-TRADE-DATE.
003060     MOVE WK-C-FXVTRD-I-CURRENCY-PAIR TO FXTRAN-CURRENCY-PAIR.
003070     MOVE WK-C-FXVTRD-I-DIRECTION    TO FXTRAN-DIRECTION.
003080     MOVE WK-N-FXVTRD-I-NOTIONAL-AMOUNT TO FXTRAN-NOTIONAL-AMOUNT.
003090     MOVE WK-N-FXVTRD-I-RATE         TO FXTRAN-RATE.
003100     MOVE WK-C-FXVTRD-I-COUNTERPARTY TO FXTRAN-COUNTERPARTY.
003110     MOVE WK-C-FXVTRD-I-VALUE-DATE   TO FXTRAN-VALUE-DATE.
003120     MOVE WK-C-FXVTRD-I-TRADE-TYPE   TO FXTRAN-TRADE-TYPE.
003130     MOVE "PENDING"                  TO FXTRAN-STATUS.
003140     MOVE WK-N-FXVTRD-HIGH-RRN       TO FXTRAN-RELATIVE-KEY-N.
003150
003160     WRITE FXTRAN-RECORD.
003170     IF  NOT WK-C-SUCCESSFUL
003180         DISPLAY "FXVTRD  - WRITE FILE ERROR - FX-TRADES"
003190         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003200         MOVE    C-ERR-COM0206 TO WK-C-FXVTRD-O-ERROR-CD
003210         GO TO C199-WRITE-FX-TRADE-EX.
003220
003230     SET  WK-N-FXVTRD-KEY-IDX       TO WK-N-FXVTRD-HIGH-RRN.
003240     MOVE WK-C-FXVTRD-I-TRADE-ID
003250         TO WK-C-FXVTRD-KEY-TRADE-ID(WK-N-FXVTRD-KEY-IDX).
003260     MOVE WK-N-FXVTRD-HIGH-RRN
003270         TO WK-N-FXVTRD-KEY-RRN(WK-N-FXVTRD-KEY-IDX).
003280     MOVE "PENDING"                  TO WK-C-FXVTRD-O-STATUS.
003290 C199-WRITE-FX-TRADE-EX.
003300     EXIT.
003310
003320*----------------------------------------------------------------*
003330*    D100 - STP CRITERIA PER DESK PROCEDURES MANUAL SECTION 4 -    *
003340*           ALL FIVE MUST PASS OR THE TRADE STAYS PENDING          *
003350*----------------------------------------------------------------*
003360 D100-ATTEMPT-AUTO-VERIFY.
003370     MOVE "Y" TO WK-C-FXVTRD-VERIFY-SW.
003380
003390     IF  WK-N-FXVTRD-I-NOTIONAL-AMOUNT NOT > ZERO
003400         MOVE "N" TO WK-C-FXVTRD-VERIFY-SW.
003410
003420     IF  WK-C-FXVTRD-I-DIRECTION = SPACES
003430         MOVE "N" TO WK-C-FXVTRD-VERIFY-SW.
003440
003450     IF  WK-C-FXVTRD-I-VALUE-DATE = SPACES
003460         OR WK-N-FXVTRD-VALUE-CCYYMMDD < WK-N-FXVTRD-I-TODAY-CCYYMMDD
003470         MOVE "N" TO WK-C-FXVTRD-VERIFY-SW.
003480
003490     IF  WK-C-FXVTRD-I-COUNTERPARTY = SPACES
003500         MOVE "N" TO WK-C-FXVTRD-VERIFY-SW.
003510
003520     IF  WK-N-FXVTRD-I-RATE NOT > ZERO
003530         MOVE "N" TO WK-C-FXVTRD-VERIFY-SW.
003540*                        CURRENCY-PAIR IS DELIBERATELY NOT PART OF
003550*                        THIS CHECKLIST - SEE FXT0004.
003560 D199-ATTEMPT-AUTO-VERIFY-EX.
003570     EXIT.
003580
003590*----------------------------------------------------------------*
003600*    E100 - FLIP THE JUST-WRITTEN RECORD FROM PENDING TO VERIFIED  *
003610*----------------------------------------------------------------*
003620 E100-MARK-TRADE-VERIFIED.
003630     MOVE "VERIFIED"                 TO FXTRAN-STATUS.
003640     REWRITE FXTRAN-RECORD.
003650     IF  NOT WK-C-SUCCESSFUL
003660         DISPLAY "FXVTRD  - REWRITE FILE ERROR - FX-TRADES"
003670         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003680         GO TO E199-MARK-TRADE-VERIFIED-EX.
003690     MOVE "VERIFIED"                 TO WK-C-FXVTRD-O-STATUS.
003700 E199-MARK-TRADE-VERIFIED-EX.
003710     EXIT.
003720
003730*----------------------------------------------------------------*
003740*                   PROGRAM SUBROUTINE                           *
003750*----------------------------------------------------------------*
003760 Z000-END-PROGRAM-ROUTINE.
003770     CLOSE FX-TRADES.
003780     IF  NOT WK-C-SUCCESSFUL
003790         DISPLAY "FXVTRD  - CLOSE FILE ERROR - FX-TRADES"
003800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
003810
003820 Z999-END-PROGRAM-ROUTINE-EX.
003830     EXIT.
003840
003850******************************************************************
003860*************** END OF PROGRAM SOURCE -  FXVTRD  ****************
003870******************************************************************
