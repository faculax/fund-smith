000100******************************************************************
000200*    FXCANC   -  FX-TRADE-CANCELLATION AUDIT RECORD LAYOUT        *
000300*                ONE ROW PER CANCELLATION REQUEST, APPENDED TO    *
000400*                THE CANCELLATION AUDIT TRAIL BY FXVCANC.         *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0004 - DLIM    - 21/06/2004 - INITIAL VERSION - REUSED THE   *
000900*                      OLD REPAIR-TAG AUDIT SHAPE FOR A STRAIGHT  *
001000*                      CANCELLATION RECORD.                       *
001100*------------------------------------------------------------------*
001200* FXB0010 - VENTEH  - 02/08/2012 - ADD ORIGINAL-STATUS SO THE     *
001300*                      AUDIT TRAIL SHOWS WHAT STATE THE TRADE     *
001400*                      WAS CANCELLED OUT OF.                      *
001500*------------------------------------------------------------------*
001600 01  FXCANC-RECORD.
001700     05  FXCANC-TRADE-ID              PIC X(25).
001800     05  FXCANC-CANCELLED-BY          PIC X(40).
001900     05  FXCANC-CANCELLED-AT          PIC X(25).
002000     05  FXCANC-CANCEL-DATE-R REDEFINES
002100         FXCANC-CANCELLED-AT.
002200         10  FXCANC-CA-CCYY           PIC 9(04).
002300         10  FILLER                   PIC X(01).
002400         10  FXCANC-CA-MM             PIC 9(02).
002500         10  FILLER                   PIC X(01).
002600         10  FXCANC-CA-DD             PIC 9(02).
002700         10  FILLER                   PIC X(15).
002800     05  FXCANC-CANCELLATION-REASON   PIC X(200).
002900     05  FXCANC-ORIGINAL-STATUS       PIC X(10).
003000         88  FXCANC-WAS-PENDING               VALUE "PENDING".
003100         88  FXCANC-WAS-VERIFIED              VALUE "VERIFIED".
003200         88  FXCANC-WAS-CONFIRMED             VALUE "CONFIRMED".
003300     05  FILLER                       PIC X(20).
