000100******************************************************************
000200*    IDENTIFICATION DIVISION.                                     *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.      FSVCASH IS INITIAL.
000600 AUTHOR.          ACNRJR.
000700 INSTALLATION.    FUNDSMITH FUND ACCOUNTING - IBOR BUILD.
000800 DATE-WRITTEN.    23 APRIL 1993.
000900 DATE-COMPILED.
001000 SECURITY.        THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
001100*                 UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
001200*
001300*DESCRIPTION :   POSTS ONE CASH-LEDGER ENTRY FOR A TRADE, OR, WHEN
001400*                UPSI-0 IS ON, REPLACES THE WHOLE LEDGER FOR ONE
001500*                PORTFOLIO WITH A SINGLE ADMIN-RESET ENTRY.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000*|USER    |DATE      | TAG      | DESCRIPTION                    |*
002100*----------------------------------------------------------------*
002200*|ACNRJR  |23/04/1993| GH00001  | INITIAL VERSION - CASH LEDGER  |*
002300*|        |          |          | POSTING FOR IBOR.              |*
002400*----------------------------------------------------------------*
002500*|MWEETL  |11/09/1996| GH00006  | ADD ADMIN-RESET MODE (UPSI-0). |*
002600*----------------------------------------------------------------*
002700*|LDSOUZA |29/09/1998| GH00011  | Y2K REMEDIATION - CREATED-AT   |*
002800*|        |          |          | RE-EXPRESSED AS CCYY-MM-DD.    |*
002900*----------------------------------------------------------------*
003000*|DLIM    |14/05/2004| GH00019  | BALANCE NOW CARRIED FORWARD ON |*
003100*|        |          |          | EVERY ENTRY, NOT RECOMPUTED.   |*
003200*----------------------------------------------------------------*
003300 EJECT
003400******************************************************************
003500*    ENVIRONMENT DIVISION.                                        *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CASH-LEDGER ASSIGN TO CASHLEDGR
004900            ORGANIZATION      IS SEQUENTIAL
005000            ACCESS MODE       IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT CASH-LEDGER-WORK ASSIGN TO CASHLDGRW
005300            ORGANIZATION      IS SEQUENTIAL
005400            ACCESS MODE       IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-WORK-FILE-STATUS.
005600
005700******************************************************************
005800*    DATA DIVISION.                                               *
005900******************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CASH-LEDGER
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS FSCASHL-RECORD.
006500     COPY FSCASHL.
006600
006700 FD  CASH-LEDGER-WORK
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS FSCASHL-WORK-RECORD.
007000 01  FSCASHL-WORK-RECORD              PIC X(200).
007100
007200 WORKING-STORAGE SECTION.
007300 01  F                       PIC  X(024) VALUE
007400     "** PROGRAM FSVCASH    **".
007500
007600 01  WK-C-COMMON.
007700     COPY FSCMWS.
007800
007900 01  WK-C-WORK-FILE-STATUS           PIC X(02).
008000     88  WK-C-WORK-SUCCESSFUL                VALUE "00".
008100     88  WK-C-WORK-END-OF-FILE               VALUE "10".
008200
008300 01  WK-N-FSCASH-NEXT-ENTRY-ID       PIC S9(09) COMP VALUE ZERO.
008400 01  WK-N-FSCASH-RUNNING-BALANCE     PIC S9(17)V99 COMP-3
008500                                     VALUE ZERO.
008600
008700* --------------- ROUNDED TOTAL-COST WORK AREA -------------------*
008800 01  WK-C-FSCASH-TOTAL-COST-WORK.
008900     05  WK-N-FSCASH-TOTAL-COST      PIC S9(15)V99 COMP-3.
009000 01  WK-C-FSCASH-TOTAL-COST-R REDEFINES
009100     WK-C-FSCASH-TOTAL-COST-WORK.
009200     05  FILLER                      PIC X(09).
009300
009400 01  WK-C-FSCASH-REASON-WORK         PIC X(60).
009500 01  WK-C-FSCASH-REASON-R REDEFINES
009600     WK-C-FSCASH-REASON-WORK.
009700     05  WK-C-FSCASH-REASON-SIDE     PIC X(04).
009800     05  FILLER                      PIC X(01).
009900     05  WK-C-FSCASH-REASON-ID       PIC X(36).
010000     05  FILLER                      PIC X(19).
010100
010200******************
010300 LINKAGE SECTION.
010400******************
010500 01  WK-C-FSCASH-RECORD.
010600     05  WK-C-FSCASH-INPUT.
010700         10  WK-C-FSCASH-I-PORTFOLIO-ID   PIC X(20).
010800         10  WK-C-FSCASH-I-TRADE-ID       PIC X(36).
010900         10  WK-C-FSCASH-I-SIDE           PIC X(04).
011000         10  WK-N-FSCASH-I-QUANTITY       PIC S9(09).
011100         10  WK-N-FSCASH-I-PRICE          PIC S9(08)V99.
011200         10  WK-C-FSCASH-I-CURRENCY       PIC X(03).
011300         10  WK-N-FSCASH-I-RESET-AMOUNT   PIC S9(17)V99.
011400         10  WK-C-FSCASH-I-TODAY          PIC X(10).
011410         10  WK-C-FSCASH-I-TODAY-R REDEFINES
011420             WK-C-FSCASH-I-TODAY.
011430             15  WK-N-FSCASH-I-TD-CCYY    PIC 9(04).
011440             15  FILLER                   PIC X(01).
011450             15  WK-N-FSCASH-I-TD-MM      PIC 9(02).
011460             15  FILLER                   PIC X(01).
011470             15  WK-N-FSCASH-I-TD-DD      PIC 9(02).
011500     05  WK-C-FSCASH-OUTPUT.
011600         10  WK-N-FSCASH-O-NEW-BALANCE    PIC S9(17)V99.
011700         10  WK-C-FSCASH-O-ERROR-CD       PIC X(07).
011800             88  WK-C-FSCASH-NO-ERROR             VALUE SPACES.
011900
012000 EJECT
012100******************************************************************
012200*    PROCEDURE DIVISION.                                          *
012300******************************************************************
012400 PROCEDURE DIVISION USING WK-C-FSCASH-RECORD.
012500 MAIN-MODULE.
012600     SET  UPSI-SWITCH-0 TO OFF.
012700     PERFORM A001-START-PROGRAM-ROUTINE
012800        THRU A999-START-PROGRAM-ROUTINE-EX.
012900     EXIT PROGRAM.
013000
013100*----------------------------------------------------------------*
013200*    A001 - SELECT POSTING MODE FROM THE LINKAGE REQUEST          *
013300*----------------------------------------------------------------*
013400 A001-START-PROGRAM-ROUTINE.
013500     MOVE SPACES TO WK-C-FSCASH-OUTPUT.
013600     IF  WK-N-FSCASH-I-RESET-AMOUNT NOT = ZERO
013700         OR WK-C-FSCASH-I-TRADE-ID = SPACES
013800         SET  UPSI-SWITCH-0 TO ON.
013900
014000     IF  U0-ON
014100         PERFORM B000-ADMIN-RESET-LEDGER
014200            THRU B099-ADMIN-RESET-LEDGER-EX
014300     ELSE
014400         PERFORM C000-POST-TRADE-ENTRY
014500            THRU C099-POST-TRADE-ENTRY-EX.
014600 A999-START-PROGRAM-ROUTINE-EX.
014700     EXIT.
014800
014900*----------------------------------------------------------------*
015000*    B000 - REPLACE ALL ENTRIES FOR THE PORTFOLIO WITH ONE RESET  *
015100*    ENTRY (OLD EXEC-SQL DELETE/UPDATE PAIR, NOW DONE AS A        *
015200*    SEQUENTIAL COPY-OMITTING-THE-PORTFOLIO FOLLOWED BY APPEND).  *
015300*----------------------------------------------------------------*
015400 B000-ADMIN-RESET-LEDGER.
015500     OPEN INPUT  CASH-LEDGER.
015600     OPEN OUTPUT CASH-LEDGER-WORK.
015700     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "35"
015800         DISPLAY "FSVCASH - OPEN FILE ERROR - CASH-LEDGER"
015900         MOVE    C-ERR-COM0206 TO WK-C-FSCASH-O-ERROR-CD
016000         GO TO B099-ADMIN-RESET-LEDGER-EX.
016100
016200     IF  WK-C-FILE-STATUS NOT = "35"
016300         PERFORM B100-COPY-OTHER-PORTFOLIOS
016400            THRU B199-COPY-OTHER-PORTFOLIOS-EX
016500             UNTIL WK-C-END-OF-FILE
016600         CLOSE CASH-LEDGER.
016700
016800     ADD 1 TO WK-N-FSCASH-NEXT-ENTRY-ID.
016900     INITIALIZE                        FSCASHL-RECORD.
017000     MOVE WK-N-FSCASH-NEXT-ENTRY-ID TO FSCASHL-ENTRY-ID.
017100     MOVE WK-C-FSCASH-I-PORTFOLIO-ID TO FSCASHL-PORTFOLIO-ID.
017200     MOVE WK-N-FSCASH-I-RESET-AMOUNT TO FSCASHL-DELTA.
017300     MOVE WK-N-FSCASH-I-RESET-AMOUNT TO FSCASHL-BALANCE.
017400     MOVE WK-C-FSCASH-I-CURRENCY     TO FSCASHL-CURRENCY.
017500     MOVE "ADMIN:RESET_BALANCE"      TO FSCASHL-REASON.
017600     MOVE SPACES                     TO FSCASHL-TRADE-ID.
017700     MOVE WK-C-FSCASH-I-TODAY        TO FSCASHL-CREATED-AT.
017800     WRITE FSCASHL-WORK-RECORD FROM FSCASHL-RECORD.
017900
018000     CLOSE CASH-LEDGER-WORK.
018100     PERFORM B200-REPLACE-LEDGER-FILE
018200        THRU B299-REPLACE-LEDGER-FILE-EX.
018300     MOVE WK-N-FSCASH-I-RESET-AMOUNT TO WK-N-FSCASH-O-NEW-BALANCE.
018400 B099-ADMIN-RESET-LEDGER-EX.
018500     EXIT.
018600
018700 B100-COPY-OTHER-PORTFOLIOS.
018800     READ CASH-LEDGER.
018900     IF  WK-C-SUCCESSFUL
019000         IF  FSCASHL-PORTFOLIO-ID NOT = WK-C-FSCASH-I-PORTFOLIO-ID
019100             WRITE FSCASHL-WORK-RECORD FROM FSCASHL-RECORD
019200         END-IF
019300     ELSE
019400         IF  NOT WK-C-END-OF-FILE
019500             DISPLAY "FSVCASH - READ FILE ERROR - CASH-LEDGER"
019600         END-IF
019700     END-IF.
019800 B199-COPY-OTHER-PORTFOLIOS-EX.
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200*    B200 - COPY THE WORK FILE BACK OVER THE LIVE CASH-LEDGER     *
020300*----------------------------------------------------------------*
020400 B200-REPLACE-LEDGER-FILE.
020500     OPEN INPUT  CASH-LEDGER-WORK.
020600     OPEN OUTPUT CASH-LEDGER.
020700     PERFORM B210-COPY-ONE-WORK-RECORD
020800             THRU B219-COPY-ONE-WORK-RECORD-EX
020900         UNTIL WK-C-WORK-END-OF-FILE.
021000     CLOSE CASH-LEDGER-WORK.
021100     CLOSE CASH-LEDGER.
021200 B299-REPLACE-LEDGER-FILE-EX.
021300     EXIT.
021400
021500 B210-COPY-ONE-WORK-RECORD.
021600     READ CASH-LEDGER-WORK.
021700     IF  WK-C-WORK-SUCCESSFUL
021800         WRITE FSCASHL-RECORD FROM FSCASHL-WORK-RECORD
021900     ELSE
022000         IF  NOT WK-C-WORK-END-OF-FILE
022100             DISPLAY "FSVCASH - READ FILE ERROR - CASH-LEDGER-WORK"
022200         END-IF
022300     END-IF.
022400 B219-COPY-ONE-WORK-RECORD-EX.
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800*    C000 - COMPUTE COST, SIGN IT BY SIDE, APPEND ONE LEDGER ROW  *
022900*----------------------------------------------------------------*
023000 C000-POST-TRADE-ENTRY.
023100     PERFORM D100-COMPUTE-COST  THRU D199-COMPUTE-COST-EX.
023200     PERFORM D200-SUM-PRIOR-BALANCE
023300        THRU D299-SUM-PRIOR-BALANCE-EX.
023400     PERFORM D300-POST-ENTRY    THRU D399-POST-ENTRY-EX.
023500 C099-POST-TRADE-ENTRY-EX.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900*    D100 - COST = QUANTITY * PRICE, ROUNDED HALF-UP TO 2DP,      *
024000*    SIGNED NEGATIVE FOR A BUY AND POSITIVE FOR A SELL.           *
024100*----------------------------------------------------------------*
024200 D100-COMPUTE-COST.
024300     COMPUTE WK-N-FSCASH-TOTAL-COST ROUNDED =
024400             WK-N-FSCASH-I-QUANTITY * WK-N-FSCASH-I-PRICE.
024500     IF  WK-C-FSCASH-I-SIDE = C-SIDE-BUY
024600         COMPUTE WK-N-FSCASH-TOTAL-COST =
024700                 0 - WK-N-FSCASH-TOTAL-COST.
024800     STRING WK-C-FSCASH-I-SIDE  DELIMITED BY SPACE
024900            ":"                 DELIMITED BY SIZE
025000            WK-C-FSCASH-I-TRADE-ID DELIMITED BY SIZE
025100       INTO WK-C-FSCASH-REASON-WORK.
025200 D199-COMPUTE-COST-EX.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600*    D200 - READ THE LEDGER TO PICK UP THIS PORTFOLIO'S RUNNING   *
025700*    BALANCE SO FAR (LAST ENTRY WRITTEN FOR THE PORTFOLIO WINS).  *
025800*----------------------------------------------------------------*
025900 D200-SUM-PRIOR-BALANCE.
026000     MOVE ZERO TO WK-N-FSCASH-RUNNING-BALANCE
026100                  WK-N-FSCASH-NEXT-ENTRY-ID.
026200     OPEN INPUT CASH-LEDGER.
026300     IF  WK-C-FILE-STATUS = "35"
026400         GO TO D299-SUM-PRIOR-BALANCE-EX.
026500     PERFORM D210-READ-ONE-LEDGER-ROW
026600             THRU D219-READ-ONE-LEDGER-ROW-EX
026700         UNTIL WK-C-END-OF-FILE.
026800     CLOSE CASH-LEDGER.
026900 D299-SUM-PRIOR-BALANCE-EX.
027000     EXIT.
027100
027200 D210-READ-ONE-LEDGER-ROW.
027300     READ CASH-LEDGER.
027400     IF  WK-C-SUCCESSFUL
027500         IF  FSCASHL-ENTRY-ID > WK-N-FSCASH-NEXT-ENTRY-ID
027600             MOVE FSCASHL-ENTRY-ID TO WK-N-FSCASH-NEXT-ENTRY-ID
027700         END-IF
027800         IF  FSCASHL-PORTFOLIO-ID = WK-C-FSCASH-I-PORTFOLIO-ID
027900             MOVE FSCASHL-BALANCE TO WK-N-FSCASH-RUNNING-BALANCE  GH00019 
028000         END-IF
028100     ELSE
028200         IF  NOT WK-C-END-OF-FILE
028300             DISPLAY "FSVCASH - READ FILE ERROR - CASH-LEDGER"
028400         END-IF
028500     END-IF.
028600 D219-READ-ONE-LEDGER-ROW-EX.
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000*    D300 - APPEND THE NEW ENTRY, BALANCE = PRIOR BALANCE + DELTA *
029100*----------------------------------------------------------------*
029200 D300-POST-ENTRY.
029300     ADD 1 TO WK-N-FSCASH-NEXT-ENTRY-ID.
029400     ADD WK-N-FSCASH-TOTAL-COST TO WK-N-FSCASH-RUNNING-BALANCE.
029500
029600     OPEN EXTEND CASH-LEDGER.
029700     IF  NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "05"
029800         DISPLAY "FSVCASH - OPEN EXTEND ERROR - CASH-LEDGER"
029900         MOVE    C-ERR-COM0206 TO WK-C-FSCASH-O-ERROR-CD
030000         GO TO D399-POST-ENTRY-EX.
030100
030200     INITIALIZE                          FSCASHL-RECORD.
030300     MOVE WK-N-FSCASH-NEXT-ENTRY-ID   TO FSCASHL-ENTRY-ID.
030400     MOVE WK-C-FSCASH-I-PORTFOLIO-ID  TO FSCASHL-PORTFOLIO-ID.
030500     MOVE WK-N-FSCASH-TOTAL-COST      TO FSCASHL-DELTA.
030600     MOVE WK-N-FSCASH-RUNNING-BALANCE TO FSCASHL-BALANCE.
030700     MOVE WK-C-FSCASH-I-CURRENCY      TO FSCASHL-CURRENCY.
030800     MOVE WK-C-FSCASH-REASON-WORK     TO FSCASHL-REASON.
030900     MOVE WK-C-FSCASH-I-TRADE-ID      TO FSCASHL-TRADE-ID.
031000     MOVE WK-C-FSCASH-I-TODAY         TO FSCASHL-CREATED-AT.
031100     WRITE FSCASHL-RECORD.
031200     CLOSE CASH-LEDGER.
031300     MOVE WK-N-FSCASH-RUNNING-BALANCE TO WK-N-FSCASH-O-NEW-BALANCE.
031400 D399-POST-ENTRY-EX.
031500     EXIT.
031600
031700*----------------------------------------------------------------*
031800*                   PROGRAM SUBROUTINE                           *
031900*----------------------------------------------------------------*
032000 Y900-ABNORMAL-TERMINATION.
032100     SET UPSI-SWITCH-0 TO OFF.
032200     EXIT PROGRAM.
032300
032400******************************************************************
032500************** END OF PROGRAM SOURCE -  FSVCASH  ***************
032600******************************************************************
