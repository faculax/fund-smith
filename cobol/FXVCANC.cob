000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXVCANC.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   21 JUN 1994.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*
000130*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANCEL A VERIFIED FX
000140*               TRADE AND WRITE A CANCELLATION AUDIT ROW RECORDING
000150*               WHAT STATUS THE TRADE WAS CANCELLED OUT OF.
000160*
000170******************************************************************
000180* HISTORY OF MODIFICATION:                                       *
000190******************************************************************
000200* FXT0003 - DLIM    - 21/06/1994 - INITIAL VERSION - FX TRADE      *
000210*                      CANCELLATION ROUTINE.                       *
000220*------------------------------------------------------------------*
000230* FXT0007 - VENTEH  - 02/08/2012 - RECORD THE ORIGINAL STATUS ON    *
000240*                      THE AUDIT ROW SO A CANCELLED TRADE'S LAST    *
000250*                      LIVE STATE IS NOT LOST.                     *
000260*------------------------------------------------------------------*
000270* FXT0011 - LDSOUZA - 17/09/1998 - Y2K REMEDIATION - VALUE-DATE     *
000280*                      COMPARISON RE-DERIVED CENTURY-SAFE.          *
000290*                      (RETRO-DATED - FIX WAS PACKAGED WITH THE     *
000300*                      1998 DESK-WIDE Y2K PASS.)                    *
000310*------------------------------------------------------------------*
000320* FXT0015 - ACNFAM  - 04/02/2021 - CANCELLATION NO LONGER BLOCKED   *
000330*                      ON "ALREADY CANCELLED" - A TRADE THAT IS     *
000340*                      ALREADY CANCELLED FAILS THE VERIFIED CHECK   *
000350*                      BELOW ANYWAY, SO THE SEPARATE CHECK WAS      *
000360*                      DEAD CODE AND WAS DROPPED.                   *
000370*------------------------------------------------------------------*
000380 EJECT
000390******************************************************************
000400*    ENVIRONMENT DIVISION.                                        *
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.  IBM-AS400.
000450 OBJECT-COMPUTER.  IBM-AS400.
000460 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT FX-TRADES ASSIGN TO FX-TRADES
000510            ORGANIZATION      IS RELATIVE
000520            ACCESS MODE       IS DYNAMIC
000530            RELATIVE KEY      IS WK-N-FXVCANC-RRN
000540            FILE STATUS       IS WK-C-FILE-STATUS.
000550
000560     SELECT FX-TRADE-CANCELLATIONS ASSIGN TO FX-TRADE-CANCELLATIONS
000570            ORGANIZATION      IS SEQUENTIAL
000580            ACCESS MODE       IS SEQUENTIAL
000590            FILE STATUS       IS WK-C-FXCANC-FILE-STATUS.
000600
000610******************************************************************
000620*    DATA DIVISION.                                               *
000630******************************************************************
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  FX-TRADES
000670     LABEL RECORDS ARE OMITTED
000680     DATA RECORD IS FXTRAN-RECORD.
000690     COPY FXTRAN.
000700
000710 FD  FX-TRADE-CANCELLATIONS
000720     LABEL RECORDS ARE OMITTED
000730     DATA RECORD IS FXCANC-RECORD.
000740     COPY FXCANC.
000750
000760 WORKING-STORAGE SECTION.
000770 01  FILLER                          PIC X(24)        VALUE
000780     "** PROGRAM FXVCANC    **".
000790
000800* ------------------ PROGRAM WORKING STORAGE -------------------*
000810 01  WK-C-COMMON.
000820     COPY FSCMWS.
000830
000840 01  WK-C-FXCANC-FILE-STATUS         PIC X(02) VALUE SPACES.
000850     88  WK-C-FXCANC-SUCCESSFUL             VALUE "00".
000860     88  WK-C-FXCANC-FILE-NOT-FOUND         VALUE "35".
000861 01  WK-C-FXCANC-FILE-STATUS-R REDEFINES
000862     WK-C-FXCANC-FILE-STATUS.
000863     05  WK-N-FXCANC-FILE-STATUS-NUM PIC 9(02).
000870
000880 01  WK-N-FXVCANC-RRN                PIC S9(08)      COMP
000890                                     VALUE ZERO.
000900
000910 01  WK-C-FXVCANC-LOADED-SW          PIC X(01) VALUE "N".
000920     88  WK-C-FXVCANC-ALREADY-LOADED         VALUE "Y".
000930
000940 01  WK-C-FXVCANC-KEY-TABLE.
000950     05  WK-C-FXVCANC-KEY-ENTRY OCCURS 2000 TIMES
000960                     INDEXED BY WK-N-FXVCANC-KEY-IDX.
000970         10  WK-C-FXVCANC-KEY-TRADE-ID PIC X(25).
000980         10  WK-N-FXVCANC-KEY-RRN      PIC S9(08) COMP.
000990 01  WK-C-FXVCANC-KEY-FLAT REDEFINES WK-C-FXVCANC-KEY-TABLE.
001000     05  WK-C-FXVCANC-KEY-FLAT-ROW OCCURS 2000 TIMES PIC X(33).
001010 01  WK-N-FXVCANC-KEY-MAX             PIC S9(04) COMP VALUE ZERO.
001020 01  WK-N-FXVCANC-KEY-SUB             PIC S9(04) COMP VALUE ZERO.
001030 01  WK-C-FXVCANC-KEY-FOUND-SW        PIC X(01) VALUE "N".
001040     88  WK-C-FXVCANC-KEY-FOUND              VALUE "Y".
001050
001060 01  WK-N-FXVCANC-ORIG-VD-CCYYMMDD    PIC 9(08) COMP VALUE ZERO.
001070
001080******************
001090 LINKAGE SECTION.
001100******************
001110 01  WK-C-FXVCANC-RECORD.
001120     05  WK-C-FXVCANC-INPUT.
001130         10  WK-C-FXVCANC-I-TRADE-ID        PIC X(25).
001140         10  WK-C-FXVCANC-I-CANCELLED-BY    PIC X(40).
001150         10  WK-C-FXVCANC-I-CANCEL-RSN      PIC X(200).
001160         10  WK-C-FXVCANC-I-CANCELLED-AT    PIC X(25).
001170         10  WK-N-FXVCANC-I-TODAY-CCYYMMDD  PIC 9(08).
001175         10  WK-N-FXVCANC-I-TODAY-R REDEFINES
001176             WK-N-FXVCANC-I-TODAY-CCYYMMDD.
001177             15  WK-N-FXVCANC-I-TD-CCYY PIC 9(04).
001178             15  WK-N-FXVCANC-I-TD-MM   PIC 9(02).
001179             15  WK-N-FXVCANC-I-TD-DD   PIC 9(02).
001180     05  WK-C-FXVCANC-OUTPUT.
001190         10  WK-C-FXVCANC-O-ERROR-CD        PIC X(07).
001200             88  WK-C-FXVCANC-NO-ERROR              VALUE SPACES.
001210
001220 EJECT
001230******************************************************************
001240*    PROCEDURE DIVISION.                                          *
001250******************************************************************
001260 PROCEDURE DIVISION USING WK-C-FXVCANC-RECORD.
001270 MAIN-MODULE.
001280     PERFORM A000-PROCESS-CALLED-ROUTINE
001290        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001300     PERFORM Z000-END-PROGRAM-ROUTINE
001310        THRU Z999-END-PROGRAM-ROUTINE-EX.
001320     EXIT PROGRAM.
001330
001340*----------------------------------------------------------------*
001350*    A000 - FIND THE TRADE, CHECK IT IS CANCELLABLE, THEN          *
001360*           CANCEL IT AND LOG THE AUDIT ROW                       *
001370*----------------------------------------------------------------*
001380 A000-PROCESS-CALLED-ROUTINE.
001390     MOVE SPACES              TO WK-C-FXVCANC-OUTPUT.
001400
001410     OPEN I-O FX-TRADES.
001420     IF  NOT WK-C-SUCCESSFUL
001430         AND WK-C-FILE-STATUS NOT = "05"
001440         DISPLAY "FXVCANC - OPEN FILE ERROR - FX-TRADES"
001450         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001460         MOVE    C-ERR-COM0206 TO WK-C-FXVCANC-O-ERROR-CD
001470         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001480
001490     PERFORM A100-FIND-TRADE THRU A199-FIND-TRADE-EX.
001500     IF NOT WK-C-FXVCANC-NO-ERROR
001510         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001520
001530     PERFORM B100-CANCELLABLE-CHECK THRU B199-CANCELLABLE-CHECK-EX.
001540     IF NOT WK-C-FXVCANC-NO-ERROR
001550         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001560
001570     PERFORM B200-WRITE-CANCELLATION-AUDIT
001580        THRU B299-WRITE-CANCELLATION-AUDIT-EX.
001590
001600     PERFORM B300-UPDATE-TRADE-STATUS
001610        THRU B399-UPDATE-TRADE-STATUS-EX.
001620 A099-PROCESS-CALLED-ROUTINE-EX.
001630     EXIT.
001640
001650*----------------------------------------------------------------*
001660*    A100 - LOAD THE TRADE-ID/RRN KEY TABLE ONCE PER RUN, THEN     *
001670*           FIND AND READ THE REQUESTED TRADE                     *
001680*----------------------------------------------------------------*
001690 A100-FIND-TRADE.
001700     IF NOT WK-C-FXVCANC-ALREADY-LOADED
001710         PERFORM A110-LOAD-KEY-TABLE THRU A119-LOAD-KEY-TABLE-EX
001720     END-IF.
001730
001740     MOVE "N" TO WK-C-FXVCANC-KEY-FOUND-SW.
001750     MOVE ZERO TO WK-N-FXVCANC-KEY-SUB.
001760     PERFORM A130-SCAN-ONE-KEY THRU A139-SCAN-ONE-KEY-EX
001770         VARYING WK-N-FXVCANC-KEY-SUB FROM 1 BY 1
001780         UNTIL WK-N-FXVCANC-KEY-SUB > WK-N-FXVCANC-KEY-MAX
001790            OR WK-C-FXVCANC-KEY-FOUND.
001800
001810     IF NOT WK-C-FXVCANC-KEY-FOUND
001820         MOVE C-ERR-COM0206 TO WK-C-FXVCANC-O-ERROR-CD
001830         GO TO A199-FIND-TRADE-EX.
001840
001850     READ FX-TRADES.
001860     IF NOT WK-C-SUCCESSFUL
001870         DISPLAY "FXVCANC - READ FILE ERROR - FX-TRADES"
001880         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001890         MOVE    C-ERR-COM0206 TO WK-C-FXVCANC-O-ERROR-CD.
001900 A199-FIND-TRADE-EX.
001910     EXIT.
001920
001930 A110-LOAD-KEY-TABLE.
001940     MOVE ZERO TO WK-N-FXVCANC-KEY-MAX.
001950     MOVE 1    TO WK-N-FXVCANC-RRN.
001960 A111-READ-NEXT-TRADE.
001970     READ FX-TRADES NEXT RECORD.
001980     IF WK-C-END-OF-FILE
001990         GO TO A119-LOAD-KEY-TABLE-EX.
002000     IF NOT WK-C-SUCCESSFUL
002010         DISPLAY "FXVCANC - SCAN ERROR - FX-TRADES"
002020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002030         GO TO A119-LOAD-KEY-TABLE-EX.
002040     IF WK-N-FXVCANC-KEY-MAX < 2000
002050         ADD 1 TO WK-N-FXVCANC-KEY-MAX
002060         MOVE FXTRAN-TRADE-ID TO
002070                 WK-C-FXVCANC-KEY-TRADE-ID(WK-N-FXVCANC-KEY-MAX)
002080         MOVE FXTRAN-RELATIVE-KEY-N TO
002090                 WK-N-FXVCANC-KEY-RRN(WK-N-FXVCANC-KEY-MAX)
002100     END-IF.
002110     GO TO A111-READ-NEXT-TRADE.
002120 A119-LOAD-KEY-TABLE-EX.
002130     MOVE "Y" TO WK-C-FXVCANC-LOADED-SW.
002140     EXIT.
002150
002160 A130-SCAN-ONE-KEY.
002170     IF WK-C-FXVCANC-KEY-TRADE-ID(WK-N-FXVCANC-KEY-SUB)
002180             = WK-C-FXVCANC-I-TRADE-ID
002190         MOVE WK-N-FXVCANC-KEY-RRN(WK-N-FXVCANC-KEY-SUB)
002200                 TO WK-N-FXVCANC-RRN
002210         MOVE "Y" TO WK-C-FXVCANC-KEY-FOUND-SW
002220     END-IF.
002230 A139-SCAN-ONE-KEY-EX.
002240     EXIT.
002250
002260*----------------------------------------------------------------*
002270*    B100 - TRADE MUST BE VERIFIED AND ITS VALUE DATE NOT YET      *
002280*           IN THE PAST TO BE CANCELLABLE - A TRADE THAT IS        *
002290*           ALREADY CANCELLED IS NOT VERIFIED, SO IT FAILS HERE    *
002300*           WITHOUT A SEPARATE CHECK (SEE FXT0015)                *
002310*----------------------------------------------------------------*
002320 B100-CANCELLABLE-CHECK.
002330     COMPUTE WK-N-FXVCANC-ORIG-VD-CCYYMMDD =
002340         FXTRAN-VD-CCYY * 10000 + FXTRAN-VD-MM * 100 + FXTRAN-VD-DD.
002350     IF  NOT FXTRAN-STATUS-VERIFIED                               FXT0015 
002360         OR  WK-N-FXVCANC-ORIG-VD-CCYYMMDD < WK-N-FXVCANC-I-TODAY-CCYYMMDD
002370         MOVE C-ERR-AMD0001 TO WK-C-FXVCANC-O-ERROR-CD.
002380 B199-CANCELLABLE-CHECK-EX.
002390     EXIT.
002400
002410*----------------------------------------------------------------*
002420*    B200 - APPEND THE CANCELLATION AUDIT ROW, RECORDING THE      *
002430*           TRADE'S LAST LIVE STATUS BEFORE IT IS CANCELLED        *
002440*----------------------------------------------------------------*
002450 B200-WRITE-CANCELLATION-AUDIT.
002460     OPEN EXTEND FX-TRADE-CANCELLATIONS.
002470     IF WK-C-FXCANC-FILE-NOT-FOUND
002480         OPEN OUTPUT FX-TRADE-CANCELLATIONS.
002490     IF NOT WK-C-FXCANC-SUCCESSFUL
002500         DISPLAY "FXVCANC - OPEN FILE ERROR - FX-TRADE-CANCELLATIONS"
002510         DISPLAY "FILE STATUS IS " WK-C-FXCANC-FILE-STATUS
002520         GO TO B299-WRITE-CANCELLATION-AUDIT-EX.
002530
002540     INITIALIZE                           FXCANC-RECORD.
002550     MOVE WK-C-FXVCANC-I-TRADE-ID       TO FXCANC-TRADE-ID.
002560     MOVE WK-C-FXVCANC-I-CANCELLED-BY   TO FXCANC-CANCELLED-BY.
002570     MOVE WK-C-FXVCANC-I-CANCELLED-AT   TO FXCANC-CANCELLED-AT.
002580     MOVE WK-C-FXVCANC-I-CANCEL-RSN     TO FXCANC-CANCELLATION-REASON.
002590     MOVE FXTRAN-STATUS                 TO FXCANC-ORIGINAL-STATUS.
002600
002610     WRITE FXCANC-RECORD.
002620     IF  NOT WK-C-FXCANC-SUCCESSFUL
002630         DISPLAY "FXVCANC - WRITE FILE ERROR - FX-TRADE-CANCELLATIONS"
002640         DISPLAY "FILE STATUS IS " WK-C-FXCANC-FILE-STATUS.
002650     CLOSE FX-TRADE-CANCELLATIONS.
002660 B299-WRITE-CANCELLATION-AUDIT-EX.
002670     EXIT.
002680
002690*----------------------------------------------------------------*
002700*    B300 - FLIP THE TRADE TO CANCELLED                           *
002710*----------------------------------------------------------------*
002720 B300-UPDATE-TRADE-STATUS.
002730     MOVE "CANCELLED" TO FXTRAN-STATUS.
002740     REWRITE FXTRAN-RECORD.
002750     IF  NOT WK-C-SUCCESSFUL
002760         DISPLAY "FXVCANC - REWRITE FILE ERROR - FX-TRADES"
002770         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002780         MOVE    C-ERR-COM0206 TO WK-C-FXVCANC-O-ERROR-CD.
002790 B399-UPDATE-TRADE-STATUS-EX.
002800     EXIT.
002810
002820*----------------------------------------------------------------*
002830*                   PROGRAM SUBROUTINE                           *
002840*----------------------------------------------------------------*
002850 Z000-END-PROGRAM-ROUTINE.
002860     CLOSE FX-TRADES.
002870     IF  NOT WK-C-SUCCESSFUL
002880         DISPLAY "FXVCANC - CLOSE FILE ERROR - FX-TRADES"
002890         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
002900
002910 Z999-END-PROGRAM-ROUTINE-EX.
002920     EXIT.
002930
002940******************************************************************
002950*************** END OF PROGRAM SOURCE -  FXVCANC ****************
002960******************************************************************
