000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXPIRATE.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   25 JUN 1995.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*=================================================================
000130*
000140*DESCRIPTION :  LOAD THE FIVE-CURRENCY DESK INTEREST RATE TABLE
000150*               FROM INTEREST-RATE-TABLE INTO AN IN-MEMORY
000160*               SEARCH TABLE ON FIRST CALL, AND RETURN THE
000170*               ANNUALISED DEPOSIT RATE FOR A SINGLE CURRENCY ON
000180*               EVERY CALL.  CALLED BY FXVIRT ONCE PER LEG (BASE
000190*               CURRENCY, THEN QUOTE CURRENCY) OF A FORWARD RATE
000200*               COMPUTATION.
000210*NOTE        :  MODELLED ON THE OLD TRFXGSPA PARAMETER LOOKUP
000220*               CALL INTERFACE - ONE RECORD IN, ONE RATE OUT.
000230*
000240*=================================================================
000250* HISTORY OF MODIFICATION:
000260*=================================================================
000270*MOD.#    INIT    DATE       DESCRIPTION
000280*------  ------  ---------- --------------------------------------
000290*FXT0021 DLIM    25/06/1995 INITIAL VERSION - LOAD-ONCE RATE TABLE
000300*                           KEYED BY CURRENCY, PERFORM VARYING
000305*                           LOOKUP.  (TICKET NUMBER ASSIGNED IN
000306*                           2004 WHEN THE DESK'S PRE-1995 PROGRAMS
000307*                           WERE BACK-LOGGED INTO THE CHANGE-
000308*                           CONTROL SYSTEM.)
000310*------  ------  ---------- --------------------------------------
000330*FXT0022 VENTEH  09/07/2012 WIDEN TABLE FROM 3 TO 5 CURRENCIES
000340*                           (ADD JPY AND AUD DESK RATES).
000350*------  ------  ---------- --------------------------------------
000360*FXT0023 LDSOUZA 21/09/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000370*                           THIS PROGRAM, REVIEWED AND SIGNED OFF
000380*                           AS PART OF THE 1998 DESK-WIDE PASS.
000390*=================================================================
000400 EJECT
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-AS400.
000440 OBJECT-COMPUTER. IBM-AS400.
000450 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT INTEREST-RATE-TABLE ASSIGN TO INTEREST-RATE-TABLE
000500            ORGANIZATION      IS SEQUENTIAL
000510            FILE STATUS       IS WK-C-FILE-STATUS.
000520
000530******************************************************************
000540*    DATA DIVISION.                                               *
000550******************************************************************
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  INTEREST-RATE-TABLE
000590     LABEL RECORDS ARE OMITTED
000600     DATA RECORD IS FXIRATE-RECORD.
000610     COPY FXIRATE.
000620
000630 WORKING-STORAGE SECTION.
000640 01  FILLER                          PIC X(24)        VALUE
000650     "** PROGRAM FXPIRATE   **".
000660
000670* ------------------ PROGRAM WORKING STORAGE -------------------*
000680 01  WK-C-COMMON.
000690     COPY FSCMWS.
000700
000710 01  WK-C-PRATE-LOADED-SW            PIC X(01) VALUE "N".
000720     88  WK-C-PRATE-ALREADY-LOADED           VALUE "Y".
000730
000740 01  WK-N-PRATE-TABLE-CT             PIC S9(04) COMP VALUE ZERO.
000750 01  WK-C-PRATE-RATE-TABLE.
000760     05  WK-C-PRATE-ENTRY OCCURS 5 TIMES                          FXT0022 
000770                     INDEXED BY WK-N-PRATE-IDX.
000780         10  WK-C-PRATE-CURRENCY     PIC X(03).
000790         10  WK-N-PRATE-ANNUAL-RATE  PIC S9(03)V9(06) COMP-3.
000800 01  WK-C-PRATE-TABLE-FLAT REDEFINES
000810     WK-C-PRATE-RATE-TABLE.
000820     05  WK-C-PRATE-FLAT-ROW OCCURS 5 TIMES PIC X(06).
000821*
000822*                        CURRENCY-ONLY REDEFINITION OF THE SAME
000823*                        TABLE, USED BY THE DESK DIAGNOSTIC DUMP
000824*                        RAISED UNDER FXT0022 WHEN THE CURRENCY
000825*                        COUNT WAS WIDENED FROM 3 TO 5.
000826 01  WK-C-PRATE-CCY-ONLY-R REDEFINES
000827     WK-C-PRATE-RATE-TABLE.
000828     05  WK-C-PRATE-CCY-ONLY-ROW OCCURS 5 TIMES PIC X(03).
000830 01  WK-N-PRATE-SUB                  PIC S9(04) COMP VALUE ZERO.
000840 01  WK-C-PRATE-FOUND-SW             PIC X(01) VALUE "N".
000850     88  WK-C-PRATE-FOUND                    VALUE "Y".
000860
000870 EJECT
000880******************
000890 LINKAGE SECTION.
000900******************
000910 01  WK-C-PRATE-RECORD.
000920     05  WK-C-PRATE-I-CURRENCY       PIC X(03).
000930     05  WK-N-PRATE-O-ANNUAL-RATE    PIC S9(03)V9(06) COMP-3.
000940     05  WK-C-PRATE-O-ERROR-CD       PIC X(07).
000950         88  WK-C-PRATE-NO-ERROR             VALUE SPACES.
000955*
000956*                        FLAT PARAMETER-AREA REDEFINITION USED BY
000957*                        THE LINKAGE-TRACE DISPLAY RAISED UNDER
000958*                        FXT0023 DURING THE Y2K SIGN-OFF REVIEW.
000959 01  WK-C-PRATE-RECORD-FLAT-R REDEFINES
000960     WK-C-PRATE-RECORD.
000961     05  WK-C-PRATE-FLAT-TRACE       PIC X(17).
000962
000970 EJECT
000980******************************************************************
000990*    PROCEDURE DIVISION.                                          *
001000******************************************************************
001010 PROCEDURE DIVISION USING WK-C-PRATE-RECORD.
001020 MAIN-MODULE.
001030     PERFORM A000-MAIN-PROCESSING
001040        THRU A099-MAIN-PROCESSING-EX.
001050     EXIT PROGRAM.
001060
001070*----------------------------------------------------------------*
001080*    A000 - LOAD THE RATE TABLE ON FIRST CALL, THEN LOOK UP THE   *
001090*           ONE CURRENCY THE CALLER ASKED FOR                    *
001100*----------------------------------------------------------------*
001110 A000-MAIN-PROCESSING.
001120     MOVE ZERO   TO WK-N-PRATE-O-ANNUAL-RATE.
001130     MOVE SPACES TO WK-C-PRATE-O-ERROR-CD.
001140
001150     IF NOT WK-C-PRATE-ALREADY-LOADED
001160         PERFORM B100-LOAD-RATE-TABLE THRU B199-LOAD-RATE-TABLE-EX
001170     END-IF.
001180
001190     IF NOT WK-C-PRATE-NO-ERROR
001200         GO TO A099-MAIN-PROCESSING-EX.
001210
001220     MOVE "N" TO WK-C-PRATE-FOUND-SW.
001230     MOVE ZERO TO WK-N-PRATE-SUB.
001240     PERFORM B200-SCAN-ONE-CURRENCY THRU B299-SCAN-ONE-CURRENCY-EX
001250         VARYING WK-N-PRATE-SUB FROM 1 BY 1
001260         UNTIL WK-N-PRATE-SUB > WK-N-PRATE-TABLE-CT
001270            OR WK-C-PRATE-FOUND.
001280
001290     IF NOT WK-C-PRATE-FOUND
001300         MOVE C-ERR-VAL0005 TO WK-C-PRATE-O-ERROR-CD.
001310*                        VAL0005 - CURRENCY NOT ON THE DESK RATE
001320*                        TABLE - NO INTEREST RATE QUOTED FOR IT.
001330 A099-MAIN-PROCESSING-EX.
001340     EXIT.
001350
001360*----------------------------------------------------------------*
001370*    B100 - ONE-TIME LOAD OF THE FIVE-ROW DESK RATE TABLE         *
001380*----------------------------------------------------------------*
001390 B100-LOAD-RATE-TABLE.
001400     OPEN INPUT INTEREST-RATE-TABLE.
001410     IF  NOT WK-C-SUCCESSFUL
001420         DISPLAY "FXPIRATE - OPEN FILE ERROR - INTEREST-RATE-TABLE"
001430         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001440         MOVE    C-ERR-COM0206 TO WK-C-PRATE-O-ERROR-CD
001450         GO TO B199-LOAD-RATE-TABLE-EX.
001460
001470     MOVE ZERO TO WK-N-PRATE-TABLE-CT.
001480 B110-READ-NEXT-RATE.
001490     READ INTEREST-RATE-TABLE NEXT RECORD.
001500     IF  WK-C-END-OF-FILE
001510         GO TO B190-LOAD-RATE-TABLE-CLOSE.
001520     IF  NOT WK-C-SUCCESSFUL
001530         DISPLAY "FXPIRATE - READ FILE ERROR - INTEREST-RATE-TABLE"
001540         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001550         MOVE    C-ERR-COM0206 TO WK-C-PRATE-O-ERROR-CD
001560         GO TO B190-LOAD-RATE-TABLE-CLOSE.
001570     IF  WK-N-PRATE-TABLE-CT < 5
001580         ADD 1 TO WK-N-PRATE-TABLE-CT
001590         MOVE FXIRATE-CURRENCY TO
001600                 WK-C-PRATE-CURRENCY(WK-N-PRATE-TABLE-CT)
001610         MOVE FXIRATE-ANNUAL-RATE TO
001620                 WK-N-PRATE-ANNUAL-RATE(WK-N-PRATE-TABLE-CT)
001630     END-IF.
001640     GO TO B110-READ-NEXT-RATE.
001650 B190-LOAD-RATE-TABLE-CLOSE.
001660     CLOSE INTEREST-RATE-TABLE.
001670     MOVE "Y" TO WK-C-PRATE-LOADED-SW.
001680 B199-LOAD-RATE-TABLE-EX.
001690     EXIT.
001700
001710*----------------------------------------------------------------*
001720*    B200 - TEST ONE TABLE ROW AGAINST THE REQUESTED CURRENCY     *
001730*----------------------------------------------------------------*
001740 B200-SCAN-ONE-CURRENCY.
001750     IF  WK-C-PRATE-CURRENCY(WK-N-PRATE-SUB)
001760             = WK-C-PRATE-I-CURRENCY
001770         MOVE WK-N-PRATE-ANNUAL-RATE(WK-N-PRATE-SUB)
001780                 TO WK-N-PRATE-O-ANNUAL-RATE
001790         MOVE "Y" TO WK-C-PRATE-FOUND-SW
001800     END-IF.
001810 B299-SCAN-ONE-CURRENCY-EX.
001820     EXIT.
001830
001840******************************************************************
001850*************** END OF PROGRAM SOURCE -  FXPIRATE ***************
001860******************************************************************
