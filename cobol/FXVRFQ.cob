000010******************************************************************
000020*    IDENTIFICATION DIVISION.                                     *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.     FXVRFQ.
000060 AUTHOR.         DLIM.
000070 INSTALLATION.   FUNDSMITH FX TRADING DESK.
000080 DATE-WRITTEN.   19 JUN 1994.
000090 DATE-COMPILED.
000100 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
000110*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
000120*=================================================================
000130*
000140*PROGRAM DESCRIPTION: MAINTAIN THE LIFE OF AN FX RFQ ORDER FROM
000150*                     CREATION THROUGH TO DAILY SETTLEMENT.
000160*
000170* OPTION  ACTION....................... INPUT................... *
000180*    1    CREATE THE RFQ, STATUS          CCY-PAIR, DIRECTION,    *
000190*         RFQ_SENT                        NOTIONAL, VALUE-DATE,   *
000200*                                         RFQ-TYPE, CLIENT-NAME   *
000210*    2    ADVANCE STATUS TO ACCEPTED       RFQ-ID                 *
000220*    3    ADVANCE STATUS TO VERIFIED       RFQ-ID                 *
000230*    4    ADVANCE STATUS TO EXECUTED       RFQ-ID                 *
000240*    5    RUN THE DAILY SETTLEMENT BATCH   RUN-DATE               *
000250*         OVER RFQ-ORDERS                                        *
000260*
000270*                     STATUS ADVANCES (OPTIONS 2/3/4) ARE CALLER-
000280*                     DRIVEN, STRAIGHT-THROUGH WRITES - THERE IS
000290*                     NO STATE-MACHINE CHECK HERE ON WHAT THE
000300*                     PRIOR STATUS WAS.
000310*
000320*=================================================================
000330* HISTORY OF MODIFICATION:
000340*=================================================================
000350*MOD.#    INIT    DATE       DESCRIPTION
000360*------  ------  ---------- --------------------------------------
000370*FXT0005 DLIM    19/06/1994 INITIAL VERSION - RFQ ORDER LIFECYCLE,
000380*                           OPTION-DRIVEN LIKE FSVJRNL.  (TICKET
000385*                           NUMBER ASSIGNED IN 2004 WHEN THE DESK'S
000386*                           PRE-1995 PROGRAMS WERE BACK-LOGGED INTO
000387*                           THE CHANGE-CONTROL SYSTEM.)
000390*------  ------  ---------- --------------------------------------
000400*FXT0008 VENTEH  14/06/2012 ADD OPTION 5, DAILY SETTLEMENT BATCH,
000410*                           CONTROL BREAK ON SETTLEMENT-DATE.
000420*------  ------  ---------- --------------------------------------
000430*FXT0012 LDSOUZA 17/09/1998 Y2K REMEDIATION OF VALUE-DATE/
000440*                           SETTLEMENT-DATE COMPARISONS.
000450*                           (RETRO-DATED - PACKAGED WITH THE 1998
000460*                           DESK-WIDE Y2K PASS.)
000470*------  ------  ---------- --------------------------------------
000480*FXT0016 ACNFAM  04/02/2021 DEFAULT SETTLEMENT DATE TO SPOT DATE
000490*                           ONLY FOR FX_SPOT WITH NONE SUPPLIED -
000500*                           FX_FORWARD NEVER AUTO-DEFAULTS.
000510*=================================================================
000520 EJECT
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT RFQ-ORDERS ASSIGN TO RFQ-ORDERS
000620            ORGANIZATION      IS RELATIVE
000630            ACCESS MODE       IS DYNAMIC
000640            RELATIVE KEY      IS WK-N-VRFQ-RRN
000650            FILE STATUS       IS WK-C-FILE-STATUS.
000660
000670******************************************************************
000680*    DATA DIVISION.                                               *
000690******************************************************************
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  RFQ-ORDERS
000730     LABEL RECORDS ARE OMITTED
000740     DATA RECORD IS FXRFQ-RECORD.
000750     COPY FXRFQ.
000760
000770 WORKING-STORAGE SECTION.
000780 01  FILLER                          PIC X(24)        VALUE
000790     "** PROGRAM FXVRFQ     **".
000800
000810* ------------------ PROGRAM WORKING STORAGE -------------------*
000820 01  WK-C-COMMON.
000830     COPY FSCMWS.
000840
000850 01  WK-N-VRFQ-OPTION                PIC 9(01) VALUE ZERO.
000860 01  WK-N-VRFQ-RRN                   PIC S9(08) COMP VALUE ZERO.
000870
000880 01  WK-C-VRFQ-LOADED-SW             PIC X(01) VALUE "N".
000890     88  WK-C-VRFQ-ALREADY-LOADED            VALUE "Y".
000900
000910 01  WK-C-VRFQ-KEY-TABLE.
000920     05  WK-C-VRFQ-KEY-ENTRY OCCURS 2000 TIMES
000930                     INDEXED BY WK-N-VRFQ-KEY-IDX.
000940         10  WK-C-VRFQ-KEY-RFQ-ID    PIC X(25).
000950         10  WK-N-VRFQ-KEY-RRN       PIC S9(08) COMP.
000960 01  WK-C-VRFQ-KEY-FLAT REDEFINES WK-C-VRFQ-KEY-TABLE.
000970     05  WK-C-VRFQ-KEY-FLAT-ROW OCCURS 2000 TIMES PIC X(33).
000980 01  WK-N-VRFQ-KEY-MAX               PIC S9(04) COMP VALUE ZERO.
000990 01  WK-N-VRFQ-KEY-SUB               PIC S9(04) COMP VALUE ZERO.
001000 01  WK-C-VRFQ-KEY-FOUND-SW          PIC X(01) VALUE "N".
001010     88  WK-C-VRFQ-KEY-FOUND                 VALUE "Y".
001020
001030* ------------- VALUE-DATE / SPOT-DATE WALK WORK AREA ------------*
001040*                        SAME RULE AS FXVTRD - DUPLICATED HERE
001050*                        SINCE A SEPARATE CALLED PROGRAM CANNOT
001060*                        SHARE FXVTRD'S WORKING STORAGE.
001070 01  WK-N-VRFQ-DAYS-LEFT             PIC S9(04) COMP VALUE ZERO.
001080 01  WK-N-VRFQ-DAYS-IN-MONTH         PIC S9(02) COMP VALUE ZERO.
001090 01  WK-C-VRFQ-LEAP-SW               PIC X(01) VALUE "N".
001100     88  WK-C-VRFQ-IS-LEAP-YEAR              VALUE "Y".
001110
001120 01  WK-C-VRFQ-WALK-DATE.
001130     05  WK-N-VRFQ-W-CCYY            PIC 9(04).
001140     05  WK-N-VRFQ-W-MM              PIC 9(02).
001150     05  WK-N-VRFQ-W-DD              PIC 9(02).
001160 01  WK-C-VRFQ-WALK-DATE-R REDEFINES
001170     WK-C-VRFQ-WALK-DATE.
001180     05  WK-N-VRFQ-W-CCYYMMDD        PIC 9(08).
001190
001200 01  WK-N-VRFQ-SPOT-CCYYMMDD         PIC 9(08) VALUE ZERO.
001210 01  WK-N-VRFQ-VALUE-CCYYMMDD        PIC 9(08) VALUE ZERO.
001220
001230 01  WK-C-VRFQ-MONTH-LEN-TABLE.
001240     05  FILLER PIC 9(02) VALUE 31.
001250     05  FILLER PIC 9(02) VALUE 28.
001260     05  FILLER PIC 9(02) VALUE 31.
001270     05  FILLER PIC 9(02) VALUE 30.
001280     05  FILLER PIC 9(02) VALUE 31.
001290     05  FILLER PIC 9(02) VALUE 30.
001300     05  FILLER PIC 9(02) VALUE 31.
001310     05  FILLER PIC 9(02) VALUE 31.
001320     05  FILLER PIC 9(02) VALUE 30.
001330     05  FILLER PIC 9(02) VALUE 31.
001340     05  FILLER PIC 9(02) VALUE 30.
001350     05  FILLER PIC 9(02) VALUE 31.
001360 01  WK-C-VRFQ-MONTH-LEN-R REDEFINES
001370     WK-C-VRFQ-MONTH-LEN-TABLE.
001380     05  WK-N-VRFQ-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
001390
001400* -------------------- SETTLEMENT BATCH COUNTERS -----------------*
001410 01  WK-N-VRFQ-EXAMINED-CT           PIC S9(07) COMP VALUE ZERO.
001420 01  WK-N-VRFQ-SETTLED-CT            PIC S9(07) COMP VALUE ZERO.
001430
001440 01  WK-C-VRFQ-NEW-STATUS            PIC X(10) VALUE SPACES.
001450
001460******************
001470 LINKAGE SECTION.
001480******************
001490 01  WK-C-VRFQ-RECORD.
001500     05  WK-N-VRFQ-I-OPTION              PIC 9(01).
001510     05  WK-C-VRFQ-INPUT.
001520         10  WK-C-VRFQ-I-RFQ-ID          PIC X(25).
001530         10  WK-C-VRFQ-I-CURRENCY-PAIR   PIC X(07).
001540         10  WK-C-VRFQ-I-DIRECTION       PIC X(04).
001550         10  WK-N-VRFQ-I-NOTIONAL-AMOUNT PIC S9(15)V9(4).
001560         10  WK-C-VRFQ-I-VALUE-DATE      PIC X(10).
001570         10  WK-C-VRFQ-I-SETTLEMENT-DATE PIC X(10).
001580         10  WK-C-VRFQ-I-RFQ-TYPE        PIC X(10).
001590         10  WK-C-VRFQ-I-CLIENT-NAME     PIC X(40).
001600         10  WK-C-VRFQ-I-RFQ-DATE        PIC X(10).
001610         10  WK-N-VRFQ-I-TODAY-CCYYMMDD  PIC 9(08).
001620         10  WK-C-VRFQ-I-RUN-DATE        PIC X(10).
001630     05  WK-C-VRFQ-OUTPUT.
001640         10  WK-C-VRFQ-O-RFQ-ID          PIC X(25).
001650         10  WK-N-VRFQ-O-EXAMINED-CT     PIC S9(07) COMP.
001660         10  WK-N-VRFQ-O-SETTLED-CT      PIC S9(07) COMP.
001670         10  WK-C-VRFQ-O-ERROR-CD        PIC X(07).
001680             88  WK-C-VRFQ-NO-ERROR              VALUE SPACES.
001690
001700 EJECT
001710******************************************************************
001720*    PROCEDURE DIVISION.                                          *
001730******************************************************************
001740 PROCEDURE DIVISION USING WK-C-VRFQ-RECORD.
001750 MAIN-MODULE.
001760     PERFORM A000-PROCESS-CALLED-ROUTINE
001770        THRU A999-PROCESS-CALLED-ROUTINE-EX.
001780     EXIT PROGRAM.
001790
001800*----------------------------------------------------------------*
001810*    A000 - DISPATCH ON OPTION                                   *
001820*----------------------------------------------------------------*
001830 A000-PROCESS-CALLED-ROUTINE.
001840     MOVE SPACES TO WK-C-VRFQ-OUTPUT.
001850     MOVE ZERO   TO WK-N-VRFQ-O-EXAMINED-CT WK-N-VRFQ-O-SETTLED-CT.
001860     MOVE WK-N-VRFQ-I-OPTION TO WK-N-VRFQ-OPTION.
001870
001880     EVALUATE WK-N-VRFQ-OPTION
001890         WHEN 1
001900             PERFORM C100-CREATE-RFQ THRU C199-CREATE-RFQ-EX
001910         WHEN 2
001920             MOVE "ACCEPTED" TO WK-C-VRFQ-NEW-STATUS
001930             PERFORM C200-ADVANCE-STATUS THRU C299-ADVANCE-STATUS-EX
001940         WHEN 3
001950             MOVE "VERIFIED" TO WK-C-VRFQ-NEW-STATUS
001960             PERFORM C200-ADVANCE-STATUS THRU C299-ADVANCE-STATUS-EX
001970         WHEN 4
001980             MOVE "EXECUTED" TO WK-C-VRFQ-NEW-STATUS
001990             PERFORM C200-ADVANCE-STATUS THRU C299-ADVANCE-STATUS-EX
002000         WHEN 5
002010             PERFORM C300-RUN-SETTLEMENT-BATCH
002020                THRU C399-RUN-SETTLEMENT-BATCH-EX
002030         WHEN OTHER
002040             MOVE C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
002050     END-EVALUATE.
002060 A999-PROCESS-CALLED-ROUTINE-EX.
002070     EXIT.
002080
002090*----------------------------------------------------------------*
002100*    C100 - VALIDATE THE VALUE DATE, DEFAULT SETTLEMENT DATE FOR   *
002110*           AN FX_SPOT RFQ WITH NONE SUPPLIED, AND WRITE THE RFQ   *
002120*----------------------------------------------------------------*
002130 C100-CREATE-RFQ.
002140     PERFORM D100-COMPUTE-SPOT-DATE THRU D199-COMPUTE-SPOT-DATE-EX.
002150     PERFORM D200-VALIDATE-VALUE-DATE
002160        THRU D299-VALIDATE-VALUE-DATE-EX.
002170     IF NOT WK-C-VRFQ-NO-ERROR
002180         GO TO C199-CREATE-RFQ-EX.
002190
002200     OPEN I-O RFQ-ORDERS.
002210     IF  NOT WK-C-SUCCESSFUL
002220         AND WK-C-FILE-STATUS NOT = "05"
002230         DISPLAY "FXVRFQ - OPEN FILE ERROR - RFQ-ORDERS"
002240         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002250         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
002260         GO TO C199-CREATE-RFQ-EX.
002270
002280     IF NOT WK-C-VRFQ-ALREADY-LOADED
002290         PERFORM D300-LOAD-KEY-TABLE THRU D399-LOAD-KEY-TABLE-EX
002300     END-IF.
002310
002320     ADD 1 TO WK-N-VRFQ-KEY-MAX GIVING WK-N-VRFQ-RRN.
002330
002340     INITIALIZE                       FXRFQ-RECORD.
002350     MOVE WK-C-VRFQ-I-RFQ-ID        TO FXRFQ-RFQ-ID.
002360     MOVE WK-C-VRFQ-I-RFQ-DATE      TO FXRFQ-RFQ-DATE.
002370     MOVE WK-C-VRFQ-I-CURRENCY-PAIR TO FXRFQ-CURRENCY-PAIR.
002380     MOVE WK-C-VRFQ-I-DIRECTION     TO FXRFQ-DIRECTION.
002390     MOVE WK-N-VRFQ-I-NOTIONAL-AMOUNT TO FXRFQ-NOTIONAL-AMOUNT.
002400     MOVE WK-C-VRFQ-I-VALUE-DATE    TO FXRFQ-VALUE-DATE.
002410     MOVE WK-C-VRFQ-I-RFQ-TYPE      TO FXRFQ-RFQ-TYPE.
002420     MOVE WK-C-VRFQ-I-CLIENT-NAME   TO FXRFQ-CLIENT-NAME.
002430     MOVE "RFQ_SENT"                TO FXRFQ-STATUS.
002440     MOVE WK-C-VRFQ-I-SETTLEMENT-DATE TO FXRFQ-SETTLEMENT-DATE.
002450
002460     IF  FXRFQ-TYPE-SPOT AND FXRFQ-SETTLEMENT-DATE = SPACES       FXT0016 
002470         MOVE WK-N-VRFQ-SPOT-CCYYMMDD TO WK-N-VRFQ-W-CCYYMMDD
002480         STRING WK-N-VRFQ-W-CCYY   "-"
002490                WK-N-VRFQ-W-MM     "-"
002500                WK-N-VRFQ-W-DD
002510             DELIMITED BY SIZE INTO FXRFQ-SETTLEMENT-DATE
002520     END-IF.
002530
002540     MOVE WK-N-VRFQ-RRN             TO FXRFQ-RELATIVE-KEY-N.
002550     WRITE FXRFQ-RECORD.
002560     IF  NOT WK-C-SUCCESSFUL
002570         DISPLAY "FXVRFQ - WRITE FILE ERROR - RFQ-ORDERS"
002580         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002590         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
002600         GO TO C190-CREATE-RFQ-CLOSE.
002610
002620     SET  WK-N-VRFQ-KEY-IDX TO WK-N-VRFQ-KEY-MAX.
002630     MOVE WK-C-VRFQ-I-RFQ-ID TO WK-C-VRFQ-KEY-RFQ-ID(WK-N-VRFQ-KEY-IDX).
002640     MOVE WK-N-VRFQ-RRN      TO WK-N-VRFQ-KEY-RRN(WK-N-VRFQ-KEY-IDX).
002650     MOVE WK-C-VRFQ-I-RFQ-ID TO WK-C-VRFQ-O-RFQ-ID.
002660 C190-CREATE-RFQ-CLOSE.
002670     CLOSE RFQ-ORDERS.
002680 C199-CREATE-RFQ-EX.
002690     EXIT.
002700
002710*----------------------------------------------------------------*
002720*    C200 - STRAIGHT-THROUGH STATUS ADVANCE, NO PRIOR-STATUS       *
002730*           CHECK (OPTIONS 2/3/4)                                 *
002740*----------------------------------------------------------------*
002750 C200-ADVANCE-STATUS.
002760     OPEN I-O RFQ-ORDERS.
002770     IF  NOT WK-C-SUCCESSFUL
002780         AND WK-C-FILE-STATUS NOT = "05"
002790         DISPLAY "FXVRFQ - OPEN FILE ERROR - RFQ-ORDERS"
002800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002810         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
002820         GO TO C299-ADVANCE-STATUS-EX.
002830
002840     IF NOT WK-C-VRFQ-ALREADY-LOADED
002850         PERFORM D300-LOAD-KEY-TABLE THRU D399-LOAD-KEY-TABLE-EX
002860     END-IF.
002870
002880     MOVE "N" TO WK-C-VRFQ-KEY-FOUND-SW.
002890     MOVE ZERO TO WK-N-VRFQ-KEY-SUB.
002900     PERFORM D310-SCAN-ONE-KEY THRU D319-SCAN-ONE-KEY-EX
002910         VARYING WK-N-VRFQ-KEY-SUB FROM 1 BY 1
002920         UNTIL WK-N-VRFQ-KEY-SUB > WK-N-VRFQ-KEY-MAX
002930            OR WK-C-VRFQ-KEY-FOUND.
002940
002950     IF NOT WK-C-VRFQ-KEY-FOUND
002960         MOVE C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
002970         GO TO C290-ADVANCE-STATUS-CLOSE.
002980
002990     READ RFQ-ORDERS.
003000     IF  NOT WK-C-SUCCESSFUL
003010         DISPLAY "FXVRFQ - READ FILE ERROR - RFQ-ORDERS"
003020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003030         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
003040         GO TO C290-ADVANCE-STATUS-CLOSE.
003050
003060     MOVE WK-C-VRFQ-NEW-STATUS TO FXRFQ-STATUS.
003070     REWRITE FXRFQ-RECORD.
003080     IF  NOT WK-C-SUCCESSFUL
003090         DISPLAY "FXVRFQ - REWRITE FILE ERROR - RFQ-ORDERS"
003100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003110         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
003120         GO TO C290-ADVANCE-STATUS-CLOSE.
003130     MOVE WK-C-VRFQ-I-RFQ-ID TO WK-C-VRFQ-O-RFQ-ID.
003140 C290-ADVANCE-STATUS-CLOSE.
003150     CLOSE RFQ-ORDERS.
003160 C299-ADVANCE-STATUS-EX.
003170     EXIT.
003180
003190*----------------------------------------------------------------*
003200*    C300 - DAILY SETTLEMENT BATCH - CONTROL BREAK OVER            *
003210*    RFQ-ORDERS BY SETTLEMENT-DATE = RUN DATE, STATUS VERIFIED.    *
003220*----------------------------------------------------------------*
003230 C300-RUN-SETTLEMENT-BATCH.
003240     MOVE ZERO TO WK-N-VRFQ-EXAMINED-CT WK-N-VRFQ-SETTLED-CT.
003250     OPEN I-O RFQ-ORDERS.
003260     IF  NOT WK-C-SUCCESSFUL
003270         DISPLAY "FXVRFQ - OPEN FILE ERROR - RFQ-ORDERS"
003280         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003290         MOVE    C-ERR-COM0206 TO WK-C-VRFQ-O-ERROR-CD
003300         GO TO C399-RUN-SETTLEMENT-BATCH-EX.
003310
003320     PERFORM D400-PROCESS-ONE-RFQ THRU D499-PROCESS-ONE-RFQ-EX
003330         UNTIL WK-C-END-OF-FILE.
003340
003350     CLOSE RFQ-ORDERS.
003360     MOVE WK-N-VRFQ-EXAMINED-CT TO WK-N-VRFQ-O-EXAMINED-CT.
003370     MOVE WK-N-VRFQ-SETTLED-CT  TO WK-N-VRFQ-O-SETTLED-CT.
003380     DISPLAY "FXVRFQ - SETTLEMENT BATCH CONTROL TOTALS".
003390     DISPLAY "  RFQS EXAMINED .. : " WK-N-VRFQ-EXAMINED-CT.
003400     DISPLAY "  RFQS SETTLED ... : " WK-N-VRFQ-SETTLED-CT.
003410 C399-RUN-SETTLEMENT-BATCH-EX.
003420     EXIT.
003430
003440 D400-PROCESS-ONE-RFQ.
003450     READ RFQ-ORDERS NEXT RECORD.
003460     IF  WK-C-END-OF-FILE
003470         GO TO D499-PROCESS-ONE-RFQ-EX.
003480     IF  NOT WK-C-SUCCESSFUL
003490         GO TO D499-PROCESS-ONE-RFQ-EX.
003500
003510     IF  FXRFQ-SETTLEMENT-DATE NOT = WK-C-VRFQ-I-RUN-DATE
003520         OR NOT FXRFQ-STATUS-VERIFIED
003530         GO TO D499-PROCESS-ONE-RFQ-EX.
003540
003550     ADD 1 TO WK-N-VRFQ-EXAMINED-CT.
003560     MOVE "SETTLED" TO FXRFQ-STATUS.
003570     REWRITE FXRFQ-RECORD.
003580     IF  WK-C-SUCCESSFUL
003590         ADD 1 TO WK-N-VRFQ-SETTLED-CT.
003600 D499-PROCESS-ONE-RFQ-EX.
003610     EXIT.
003620
003630*----------------------------------------------------------------*
003640*    D100 - SPOT DATE IS TODAY PLUS 2 CALENDAR DAYS - NO WEEKEND   *
003650*           ADJUSTMENT, SAME RULE AS FXVTRD                       *
003660*----------------------------------------------------------------*
003670 D100-COMPUTE-SPOT-DATE.
003680     MOVE WK-N-VRFQ-I-TODAY-CCYYMMDD TO WK-N-VRFQ-W-CCYYMMDD.
003690     MOVE 2                          TO WK-N-VRFQ-DAYS-LEFT.
003700
003710     PERFORM D110-BUMP-CALENDAR-DAY
003720        THRU D119-BUMP-CALENDAR-DAY-EX
003730         UNTIL WK-N-VRFQ-DAYS-LEFT = ZERO.
003740
003750     MOVE WK-N-VRFQ-W-CCYYMMDD TO WK-N-VRFQ-SPOT-CCYYMMDD.
003760 D199-COMPUTE-SPOT-DATE-EX.
003770     EXIT.
003780
003790 D110-BUMP-CALENDAR-DAY.
003800     PERFORM D140-SET-LEAP-YEAR-SW THRU D149-SET-LEAP-YEAR-SW-EX.
003810     MOVE WK-N-VRFQ-MONTH-LEN(WK-N-VRFQ-W-MM)
003820         TO WK-N-VRFQ-DAYS-IN-MONTH.
003830     IF  WK-N-VRFQ-W-MM = 2 AND WK-C-VRFQ-IS-LEAP-YEAR
003840         MOVE 29 TO WK-N-VRFQ-DAYS-IN-MONTH.
003850
003860     ADD 1 TO WK-N-VRFQ-W-DD.
003870     IF  WK-N-VRFQ-W-DD > WK-N-VRFQ-DAYS-IN-MONTH
003880         MOVE 1 TO WK-N-VRFQ-W-DD
003890         ADD 1  TO WK-N-VRFQ-W-MM
003900         IF  WK-N-VRFQ-W-MM > 12
003910             MOVE 1 TO WK-N-VRFQ-W-MM
003920             ADD 1  TO WK-N-VRFQ-W-CCYY
003930         END-IF
003940     END-IF.
003950     SUBTRACT 1 FROM WK-N-VRFQ-DAYS-LEFT.
003960 D119-BUMP-CALENDAR-DAY-EX.
003970     EXIT.
003980
003990 D140-SET-LEAP-YEAR-SW.
004000     MOVE "N" TO WK-C-VRFQ-LEAP-SW.
004010     DIVIDE WK-N-VRFQ-W-CCYY BY 4 GIVING WK-N-VRFQ-DAYS-LEFT
004020         REMAINDER WK-N-VRFQ-DAYS-IN-MONTH.
004030     IF  WK-N-VRFQ-DAYS-IN-MONTH = ZERO
004040         MOVE "Y" TO WK-C-VRFQ-LEAP-SW.
004050     DIVIDE WK-N-VRFQ-W-CCYY BY 100 GIVING WK-N-VRFQ-DAYS-LEFT
004060         REMAINDER WK-N-VRFQ-DAYS-IN-MONTH.
004070     IF  WK-N-VRFQ-DAYS-IN-MONTH = ZERO
004080         MOVE "N" TO WK-C-VRFQ-LEAP-SW
004090         DIVIDE WK-N-VRFQ-W-CCYY BY 400 GIVING WK-N-VRFQ-DAYS-LEFT
004100             REMAINDER WK-N-VRFQ-DAYS-IN-MONTH
004110         IF  WK-N-VRFQ-DAYS-IN-MONTH = ZERO
004120             MOVE "Y" TO WK-C-VRFQ-LEAP-SW
004130         END-IF
004140     END-IF.
004150     MOVE 1 TO WK-N-VRFQ-DAYS-LEFT.
004160 D149-SET-LEAP-YEAR-SW-EX.
004170     EXIT.
004180
004190*----------------------------------------------------------------*
004200*    D200 - FX_SPOT RFQ VALUE DATE MUST EQUAL THE SPOT DATE        *
004210*           EXACTLY; FX_FORWARD MUST FALL STRICTLY AFTER IT        *
004220*----------------------------------------------------------------*
004230 D200-VALIDATE-VALUE-DATE.
004240     MOVE WK-C-VRFQ-I-VALUE-DATE(1:4) TO WK-N-VRFQ-W-CCYY.
004250     MOVE WK-C-VRFQ-I-VALUE-DATE(6:2) TO WK-N-VRFQ-W-MM.
004260     MOVE WK-C-VRFQ-I-VALUE-DATE(9:2) TO WK-N-VRFQ-W-DD.
004270     MOVE WK-N-VRFQ-W-CCYYMMDD        TO WK-N-VRFQ-VALUE-CCYYMMDD.
004280
004290     IF  WK-C-VRFQ-I-RFQ-TYPE = "FX_SPOT"
004300         IF  WK-N-VRFQ-VALUE-CCYYMMDD NOT = WK-N-VRFQ-SPOT-CCYYMMDD
004310             MOVE C-ERR-VAL0004 TO WK-C-VRFQ-O-ERROR-CD
004320         END-IF
004330     ELSE
004340         IF  WK-N-VRFQ-VALUE-CCYYMMDD NOT > WK-N-VRFQ-SPOT-CCYYMMDD
004345             MOVE C-ERR-VAL0004 TO WK-C-VRFQ-O-ERROR-CD
004350         END-IF
004360     END-IF.
004370 D299-VALIDATE-VALUE-DATE-EX.
004380     EXIT.
004390
004400*----------------------------------------------------------------*
004410*    D300 - LOAD THE RFQ-ID/RRN KEY TABLE ONCE PER RUN             *
004420*----------------------------------------------------------------*
004430 D300-LOAD-KEY-TABLE.
004440     MOVE ZERO TO WK-N-VRFQ-KEY-MAX.
004450     MOVE 1    TO WK-N-VRFQ-RRN.
004460 D310-READ-NEXT-RFQ.
004470     READ RFQ-ORDERS NEXT RECORD.
004480     IF  WK-C-END-OF-FILE
004490         GO TO D399-LOAD-KEY-TABLE-EX.
004500     IF  NOT WK-C-SUCCESSFUL
004510         DISPLAY "FXVRFQ - SCAN ERROR - RFQ-ORDERS"
004520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004530         GO TO D399-LOAD-KEY-TABLE-EX.
004540     IF  WK-N-VRFQ-KEY-MAX < 2000
004550         ADD 1 TO WK-N-VRFQ-KEY-MAX
004560         MOVE FXRFQ-RFQ-ID TO
004570                 WK-C-VRFQ-KEY-RFQ-ID(WK-N-VRFQ-KEY-MAX)
004580         MOVE FXRFQ-RELATIVE-KEY-N TO
004590                 WK-N-VRFQ-KEY-RRN(WK-N-VRFQ-KEY-MAX)
004600     END-IF.
004610     GO TO D310-READ-NEXT-RFQ.
004620 D399-LOAD-KEY-TABLE-EX.
004630     MOVE "Y" TO WK-C-VRFQ-LOADED-SW.
004640     EXIT.
004650
004660 D310-SCAN-ONE-KEY.
004670     IF  WK-C-VRFQ-KEY-RFQ-ID(WK-N-VRFQ-KEY-SUB)
004680             = WK-C-VRFQ-I-RFQ-ID
004690         MOVE WK-N-VRFQ-KEY-RRN(WK-N-VRFQ-KEY-SUB)
004700                 TO WK-N-VRFQ-RRN
004710         MOVE "Y" TO WK-C-VRFQ-KEY-FOUND-SW
004720     END-IF.
004730 D319-SCAN-ONE-KEY-EX.
004740     EXIT.
004750
004760******************************************************************
004770*************** END OF PROGRAM SOURCE -  FXVRFQ *****************
004780******************************************************************
