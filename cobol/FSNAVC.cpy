000100******************************************************************
000200*    FSNAVC   -  NAV-CALCULATION RECORD LAYOUT                    *
000300*                ONE ROW PER PORTFOLIO PER NAV RUN, APPENDED TO   *
000400*                THE NAV-CALCULATIONS HISTORY FILE BY FSVNAVC.    *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FSM0004 - RKPATE  - 13/03/1991 - INITIAL VERSION, IBOR NET      *
000900*                      ASSET VALUE BUILD.                         *
001000*------------------------------------------------------------------*
001100* FSM0020 - LDSOUZA - 30/09/1998 - Y2K REMEDIATION OF             *
001200*                      CALCULATION-DATE                           *
001300*------------------------------------------------------------------*
001400* FSM0030 - DLIM    - 21/01/2005 - ADD NAV-PER-SHARE FOR UNIT     *
001500*                      TRUST REPORTING TO TRANSFER AGENCY.        *
001600*------------------------------------------------------------------*
001700 01  FSNAVC-RECORD.
001800     05  FSNAVC-NAV-ID                PIC X(36).
001900     05  FSNAVC-PORTFOLIO-ID          PIC X(20).
002000     05  FSNAVC-CALCULATION-DATE      PIC X(25).
002100     05  FSNAVC-CALC-DATE-R REDEFINES
002200         FSNAVC-CALCULATION-DATE.
002300         10  FSNAVC-CD-CCYY           PIC 9(04).
002400         10  FILLER                   PIC X(01).
002500         10  FSNAVC-CD-MM             PIC 9(02).
002600         10  FILLER                   PIC X(01).
002700         10  FSNAVC-CD-DD             PIC 9(02).
002800         10  FILLER                   PIC X(15).
002900     05  FSNAVC-TOTAL-ASSETS          PIC S9(15)V9(4) COMP-3.
003000     05  FSNAVC-TOTAL-LIABILITIES     PIC S9(15)V9(4) COMP-3.
003100     05  FSNAVC-NET-ASSET-VALUE       PIC S9(15)V9(4) COMP-3.
003200     05  FSNAVC-NAV-PER-SHARE         PIC S9(15)V9(4) COMP-3.
003300     05  FILLER                       PIC X(20).
