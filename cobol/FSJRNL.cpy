000100******************************************************************
000200*    FSJRNL   -  JOURNAL HEADER AND JOURNAL-LINE LAYOUT          *
000300*                APPEND-ONLY DOUBLE-ENTRY JOURNAL LOG             *
000400*                CARRIED OVER FROM THE OLD INCOMING-MESSAGE       *
000500*                INTERFACE JOURNAL (UFIMIJ) RECORD SHAPE.         *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                       *
000800*------------------------------------------------------------------*
000900* IBR0004 - RKPATE  - 02/05/1991 - INITIAL VERSION, LIFTED THE   *
001000*                      HEADER/REPEATING-DETAIL SHAPE OF THE OLD   *
001100*                      MESSAGE-INTERFACE JOURNAL RECORD TO CARRY  *
001200*                      DOUBLE-ENTRY JOURNAL LINES INSTEAD.        *
001300*------------------------------------------------------------------*
001400* IBR0019 - LDSOUZA - 23/09/1998 - Y2K REMEDIATION OF CREATED-AT  *
001500*------------------------------------------------------------------*
001600* IBR0031 - DLIM    - 14/07/2005 - EXPAND JOURNAL-LINE TABLE FROM *
001700*                      2 TO 4 OCCURRENCES FOR SETTLEMENT-DATE     *
001800*                      JOURNALS (4-LEG ENTRY).                    *
001900*------------------------------------------------------------------*
002000 01  FSJRNL-RECORD.
002100     05  FSJRNL-JOURNAL-ID            PIC X(36).
002200     05  FSJRNL-TRADE-ID              PIC X(36).
002300     05  FSJRNL-JOURNAL-TYPE          PIC X(14).
002400         88  FSJRNL-TYPE-TRADE-DATE        VALUE "TRADE_DATE".
002500         88  FSJRNL-TYPE-SETTLE-DATE       VALUE
002600                                           "SETTLEMENT_DATE".
002700     05  FSJRNL-CREATED-AT            PIC X(25).
002800     05  FSJRNL-LINE-COUNT            PIC S9(02)      COMP.
002900     05  FSJRNL-LINE-TABLE OCCURS 4 TIMES
003000                     INDEXED BY FSJRNL-LINE-IDX.
003100*                        ONLY THE FIRST FSJRNL-LINE-COUNT
003150*                        ENTRIES ARE MEANINGFUL - 2 FOR A
003170*                        TRADE-DATE JOURNAL, 4 FOR A
003190*                        SETTLEMENT-DATE JOURNAL.
003200         10  FSJRNL-LINE-ACCOUNT      PIC X(24).
003300             88  FSJRNL-ACCT-SEC-RECV     VALUE
003400                                     "SECURITIES_RECEIVABLE".
003500             88  FSJRNL-ACCT-CASH-PAY     VALUE "CASH_PAYABLE".
003600             88  FSJRNL-ACCT-CASH-RECV    VALUE
003700                                     "CASH_RECEIVABLE".
003800             88  FSJRNL-ACCT-SEC-PAY      VALUE
003900                                     "SECURITIES_PAYABLE".
004000             88  FSJRNL-ACCT-SECURITIES   VALUE "SECURITIES".
004100             88  FSJRNL-ACCT-CASH         VALUE "CASH".
004200         10  FSJRNL-LINE-DEBIT        PIC S9(14)V9(4) COMP-3.
004300         10  FSJRNL-LINE-CREDIT       PIC S9(14)V9(4) COMP-3.
004400     05  FILLER                       PIC X(20).
004500*                        RESERVED - WAS THE OLD INTERFACE'S
004600*                        USER-ID/SYSTEM-ID AREA, NOT CARRIED
004700*                        FORWARD INTO THE JOURNAL ENGINE.
