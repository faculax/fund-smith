000100******************************************************************
000200*    FXTRAN   -  FX-TRADE MASTER RECORD LAYOUT                   *
000300*                SPOT/FORWARD FX TRADE, KEYED BY TRADE-ID VIA    *
000400*                THE RELATIVE-KEY TABLE IN THE OWNING PROGRAM    *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0001 - DLIM    - 11/06/2004 - INITIAL VERSION, FX TRADING    *
000900*                      MODULE - CARVED OUT OF THE OLD INWARD     *
001000*                      MESSAGE INTERFACE TEMPLATE LAYOUT.        *
001100*------------------------------------------------------------------*
001200* FXB0006 - VENTEH  - 03/02/2011 - ADD EMIR/MIFID CLASSIFICATION *
001300*                      AND REPORTING-PARTY FOR REG REPORTING.    *
001400*------------------------------------------------------------------*
001500* FXB0011 - ACNFAM  - 16/10/2020 - ADD FORWARD-VALUE-DATE,       *
001600*                      FORWARD-POINTS, NET-FORWARD-RATE, TENOR   *
001700*                      AND PRICING-SOURCE FOR FX FORWARD BOOK.   *
001800*------------------------------------------------------------------*
001900 01  FXTRAN-RECORD.
002000     05  FXTRAN-TRADE-ID              PIC X(25).
002100*                        "TRD" + CCYYMMDDHHMMSS + 8-CHAR SUFFIX
002200     05  FXTRAN-TRADE-DATE            PIC X(10).
002300     05  FXTRAN-CURRENCY-PAIR         PIC X(07).
002400*                        E.G. "EUR/USD"
002500     05  FXTRAN-DIRECTION             PIC X(04).
002600         88  FXTRAN-DIR-BUY                   VALUE "BUY".
002700         88  FXTRAN-DIR-SELL                  VALUE "SELL".
002800     05  FXTRAN-NOTIONAL-AMOUNT       PIC S9(15)V9(4) COMP-3.
002900     05  FXTRAN-RATE                  PIC S9(13)V9(6) COMP-3.
003000     05  FXTRAN-COUNTERPARTY          PIC X(40).
003100     05  FXTRAN-VALUE-DATE            PIC X(10).
003200     05  FXTRAN-VALUE-DATE-R REDEFINES
003300         FXTRAN-VALUE-DATE.
003400         10  FXTRAN-VD-CCYY           PIC 9(04).
003500         10  FILLER                   PIC X(01).
003600         10  FXTRAN-VD-MM             PIC 9(02).
003700         10  FILLER                   PIC X(01).
003800         10  FXTRAN-VD-DD             PIC 9(02).
003900     05  FXTRAN-EXECUTION-TIME        PIC X(25).
004000     05  FXTRAN-LEI                   PIC X(20).
004100     05  FXTRAN-UTI                   PIC X(40).
004200     05  FXTRAN-TRADE-TYPE            PIC X(10).
004300         88  FXTRAN-TYPE-SPOT                 VALUE "FX_SPOT".
004400         88  FXTRAN-TYPE-FORWARD              VALUE "FX_FORWARD".
004500     05  FXTRAN-STATUS                PIC X(10).
004600         88  FXTRAN-STATUS-PENDING            VALUE "PENDING".
004700         88  FXTRAN-STATUS-VERIFIED           VALUE "VERIFIED".
004800         88  FXTRAN-STATUS-CONFIRMED          VALUE "CONFIRMED".
004900         88  FXTRAN-STATUS-CANCELLED          VALUE "CANCELLED".
005000         88  FXTRAN-STATUS-SETTLED            VALUE "SETTLED".
005100     05  FXTRAN-EMIR-MIFID-CLASS      PIC X(26).
005200     05  FXTRAN-REPORTING-PARTY       PIC X(40).
005300     05  FXTRAN-FORWARD-VALUE-DATE    PIC X(10).
005400     05  FXTRAN-FORWARD-POINTS        PIC S9(13)V9(6) COMP-3.
005500     05  FXTRAN-NET-FORWARD-RATE      PIC S9(13)V9(6) COMP-3.
005600     05  FXTRAN-PRICING-SOURCE        PIC X(07).
005700         88  FXTRAN-PRICE-MANUAL              VALUE "MANUAL".
005800         88  FXTRAN-PRICE-SYSTEM              VALUE "SYSTEM".
005900         88  FXTRAN-PRICE-STREAM              VALUE "STREAM".
006000     05  FXTRAN-TENOR                 PIC X(03).
006100     05  FXTRAN-RELATIVE-KEY-N        PIC S9(08)      COMP.
006200*                        SHADOW OF THE RRN THIS TRADE WAS
006300*                        WRITTEN AT - USED TO REBUILD THE
006400*                        KEY TABLE ON A COLD START.
006500     05  FILLER                       PIC X(30).
006600*                        RESERVED FOR FUTURE REG-REPORTING
006700*                        EXPANSION - NOT USED BY THIS BUILD.
