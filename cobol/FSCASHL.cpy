000100******************************************************************
000200*    FSCASHL  -  CASH-LEDGER-ENTRY RECORD LAYOUT                  *
000300*                APPEND-ONLY CASH MOVEMENT LOG, ONE ROW PER       *
000400*                TRADE SETTLEMENT OR ADMINISTRATIVE ADJUSTMENT.   *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FSM0003 - RKPATE  - 12/03/1991 - INITIAL VERSION, IBOR CASH     *
000900*                      LEDGER BUILD.                               *
001000*------------------------------------------------------------------*
001100* FSM0019 - LDSOUZA - 29/09/1998 - Y2K REMEDIATION OF CREATED-AT  *
001200*------------------------------------------------------------------*
001300* FSM0028 - DLIM    - 09/12/2004 - ADD RUNNING BALANCE SO NAV RUN *
001400*                      DOES NOT HAVE TO RE-SUM THE WHOLE LEDGER.  *
001500*------------------------------------------------------------------*
001600 01  FSCASHL-RECORD.
001700     05  FSCASHL-ENTRY-ID             PIC S9(09)      COMP.
001800     05  FSCASHL-PORTFOLIO-ID         PIC X(20).
001900     05  FSCASHL-DELTA                PIC S9(17)V99   COMP-3.
002000     05  FSCASHL-BALANCE              PIC S9(17)V99   COMP-3.
002100     05  FSCASHL-CURRENCY             PIC X(03).
002200     05  FSCASHL-REASON               PIC X(60).
002300     05  FSCASHL-TRADE-ID             PIC X(36).
002400     05  FSCASHL-CREATED-AT           PIC X(25).
002500     05  FSCASHL-CREATED-DATE-R REDEFINES
002600         FSCASHL-CREATED-AT.
002700         10  FSCASHL-CA-CCYY          PIC 9(04).
002800         10  FILLER                   PIC X(01).
002900         10  FSCASHL-CA-MM            PIC 9(02).
003000         10  FILLER                   PIC X(01).
003100         10  FSCASHL-CA-DD            PIC 9(02).
003200         10  FILLER                   PIC X(15).
003300     05  FILLER                       PIC X(20).
003400*                        RESERVED FOR FUTURE MULTI-CURRENCY
003500*                        SWEEP EXPANSION - NOT USED BY THIS BUILD.
