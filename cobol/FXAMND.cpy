000100******************************************************************
000200*    FXAMND   -  FX-TRADE-AMENDMENT AUDIT RECORD LAYOUT            *
000300*                ONE VERSIONED BEFORE/AFTER SNAPSHOT PER AMENDMENT *
000400*                REQUEST, APPENDED TO THE AMENDMENT AUDIT TRAIL.   *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0002 - DLIM    - 18/06/2004 - INITIAL VERSION - LIFTED THE    *
000900*                      REPEATING BEFORE/AFTER TAG-GROUP SHAPE OF   *
001000*                      THE OLD MT101 REPAIR-MESSAGE COPYBOOK AND   *
001100*                      NARROWED IT TO THE FIELDS AN FX AMENDMENT   *
001200*                      CAN ACTUALLY CHANGE (NOTIONAL/RATE/DATE).   *
001300*------------------------------------------------------------------*
001400* FXB0008 - VENTEH  - 11/05/2012 - ADD LEI/UTI/EMIR/REPORTING-     *
001500*                      PARTY BEFORE-AND-AFTER PAIRS FOR REG        *
001600*                      REPORTING AMENDMENTS.                       *
001700*------------------------------------------------------------------*
001800* FXB0013 - ACNFAM  - 04/02/2021 - ADD AMENDMENT-REASON FREE-TEXT  *
001900*                      FIELD PER COMPLIANCE REQUEST.                *
002000*------------------------------------------------------------------*
002100 01  FXAMND-RECORD.
002200     05  FXAMND-TRADE-ID              PIC X(25).
002300     05  FXAMND-AMENDMENT-VERSION     PIC S9(04)      COMP.
002400     05  FXAMND-AMENDED-BY            PIC X(40).
002500     05  FXAMND-AMENDED-AT            PIC X(25).
002600     05  FXAMND-AMENDMENT-REASON      PIC X(200).
002700     05  FXAMND-BEFORE-GROUP.
002800         10  FXAMND-ORIG-NOTIONAL-AMT PIC S9(15)V9(4) COMP-3.
002900         10  FXAMND-ORIG-RATE         PIC S9(13)V9(6) COMP-3.
003000         10  FXAMND-ORIG-VALUE-DATE   PIC X(10).
003050         10  FXAMND-OVD-R REDEFINES
003060             FXAMND-ORIG-VALUE-DATE.
003070             15  FXAMND-OVD-CCYY      PIC 9(04).
003080             15  FILLER               PIC X(01).
003090             15  FXAMND-OVD-MM        PIC 9(02).
003095             15  FILLER               PIC X(01).
003100             15  FXAMND-OVD-DD        PIC 9(02).
003110         10  FXAMND-ORIG-LEI          PIC X(20).
003200         10  FXAMND-ORIG-UTI          PIC X(40).
003300         10  FXAMND-ORIG-EMIR-CLASS   PIC X(26).
003400         10  FXAMND-ORIG-REPORT-PARTY PIC X(40).
003500     05  FXAMND-AFTER-GROUP.
003600         10  FXAMND-NEW-NOTIONAL-AMT  PIC S9(15)V9(4) COMP-3.
003700         10  FXAMND-NEW-RATE          PIC S9(13)V9(6) COMP-3.
003800         10  FXAMND-NEW-VALUE-DATE    PIC X(10).
003850         10  FXAMND-NVD-R REDEFINES
003860             FXAMND-NEW-VALUE-DATE.
003870             15  FXAMND-NVD-CCYY      PIC 9(04).
003880             15  FILLER               PIC X(01).
003890             15  FXAMND-NVD-MM        PIC 9(02).
003895             15  FILLER               PIC X(01).
003900             15  FXAMND-NVD-DD        PIC 9(02).
003910         10  FXAMND-NEW-LEI           PIC X(20).
004000         10  FXAMND-NEW-UTI           PIC X(40).
004100         10  FXAMND-NEW-EMIR-CLASS    PIC X(26).
004200         10  FXAMND-NEW-REPORT-PARTY  PIC X(40).
005200     05  FILLER                       PIC X(15).
005300*                        RESERVED - WAS THE OLD MESSAGE'S TAG21F
005400*                        SECOND-REFERENCE AREA, NOT CARRIED
005500*                        FORWARD INTO THE AMENDMENT AUDIT TRAIL.
