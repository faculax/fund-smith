000100******************************************************************
000200*    IDENTIFICATION DIVISION.                                     *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     FSVTRD2.
000600 AUTHOR.         MATILDA WEE TL.
000700 INSTALLATION.   FUNDSMITH FUND ACCOUNTING - IBOR BUILD.
000800 DATE-WRITTEN.   10 JUL 1989.
000900 DATE-COMPILED.
001000 SECURITY.       THIS PROGRAM IS THE PROPERTY OF FUNDSMITH.
001100*                UNAUTHORISED COPYING OR DISCLOSURE IS PROHIBITED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND BOOK A
001400*               NEW SECURITY TRADE, COMPUTING A T+2 SETTLEMENT
001500*               DATE (SKIPPING WEEKENDS) WHEN ONE IS NOT SUPPLIED.
001600*
001700******************************************************************
001800* HISTORY OF MODIFICATION:                                       *
001900******************************************************************
002000* IBR0001 - RKPATE  - 14/03/1991 - INITIAL VERSION, IBOR TRADE   *
002100*                      BOOKING BUILD - CARVED OUT OF THE OLD      *
002200*                      BANK-ACCOUNT-TABLE LOOKUP ROUTINE SHAPE.   *
002300*------------------------------------------------------------------*
002400* IBR0006 - MWEETL  - 19/08/1992 - ADD SETTLE-DATE BUSINESS-DAY   *
002500*                      WALK, PREVIOUSLY DONE BY THE CALLING PGM.  *
002600*------------------------------------------------------------------*
002700* IBR0014 - LDSOUZA - 19/09/1998 - Y2K REMEDIATION - TRADE-DATE/  *
002800*                      SETTLE-DATE RE-EXPRESSED AS CCYY-MM-DD,    *
002900*                      DAY-OF-WEEK WALK RE-DERIVED CENTURY-SAFE.  *
003000*------------------------------------------------------------------*
003100* IBR0022 - DLIM    - 07/05/2004 - ADD RELATIVE-KEY TABLE SO      *
003200*                      REPEAT CALLS CAN FIND AN EXISTING TRADE-ID *
003300*                      WITHOUT A FULL FILE SCAN.                  *
003400*------------------------------------------------------------------*
003500* IBR0037 - PSELVAM - 11/02/2013 - REJECT TRADE DATE AFTER TODAY  *
003600*                      PER COMPLIANCE REQUEST FSM-2013-07.        *
003700*------------------------------------------------------------------*
003710* IBR0041 - TYEOH   - 06/04/2016 - ISIN CHECK WAS REJECTING ANY   *
003720*                      ISIN THAT MIXES LETTERS AND DIGITS (I.E.   *
003730*                      EVERY REAL ISIN) - ALPHABETIC-UPPER AND    *
003740*                      NUMERIC ARE MUTUALLY EXCLUSIVE CLASSES SO  *
003750*                      A MIXED FIELD FAILED BOTH.  RAISED BY      *
003760*                      SETTLEMENTS AFTER US0378331005 BOUNCED.    *
003770*                      RE-WRITTEN TO WALK THE FIELD ONE BYTE AT A *
003780*                      TIME AND CHECK EACH BYTE IS A-Z OR 0-9.    *
003790*------------------------------------------------------------------*
003791* IBR0042 - TYEOH   - 19/04/2016 - SETTLE-DATE WALK USED A FLAT   *
003792*                      MONTH-NUMBER * 30 DAY OFFSET INSTEAD OF    *
003793*                      REAL DAYS-IN-MONTH, SO THE DAY-OF-WEEK WAS *
003794*                      WRONG (AND COULD MISS A WEEKEND) FOR ANY   *
003795*                      TRADE BOOKED IN THE LAST DAY OR TWO OF A   *
003796*                      31-DAY MONTH.  NOW ACCUMULATES ACTUAL      *
003797*                      DAYS-IN-MONTH OFF THE MONTH-LENGTH TABLE   *
003798*                      ALREADY USED BY C120.                      *
003799*------------------------------------------------------------------*
003800 EJECT
003900******************************************************************
004000*    ENVIRONMENT DIVISION.                                        *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   CLASS WEEKEND-DAY IS "1" "7".
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SECURITY-TRADES ASSIGN TO SECURITY-TRADES
005200            ORGANIZATION      IS RELATIVE
005300            ACCESS MODE       IS DYNAMIC
005400            RELATIVE KEY      IS WK-N-FSTRD2-RRN
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700******************************************************************
005800*    DATA DIVISION.                                               *
005900******************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SECURITY-TRADES
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS FSTRADE-RECORD.
006500     COPY FSTRADE.
006600
006700 WORKING-STORAGE SECTION.
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM FSVTRD2    **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY FSCMWS.
007400
007500 01  WK-N-FSTRD2-RRN                 PIC S9(08)      COMP
007600                                     VALUE ZERO.
007700 01  WK-N-FSTRD2-HIGH-RRN            PIC S9(08)      COMP
007800                                     VALUE ZERO.
007900
008000 01  WK-C-FSTRD2-KEY-TABLE.
008100     05  WK-C-FSTRD2-KEY-ENTRY OCCURS 500 TIMES
008200                     INDEXED BY WK-N-FSTRD2-KEY-IDX.
008300         10  WK-C-FSTRD2-KEY-TRADE-ID PIC X(36).
008400         10  WK-N-FSTRD2-KEY-RRN      PIC S9(08) COMP.
008500
008600* ---------------- SETTLEMENT-DATE WALK WORK AREA ---------------*
008700 01  WK-N-FSTRD2-BUS-DAYS-LEFT        PIC S9(04) COMP
008800                                     VALUE ZERO.
008900 01  WK-N-FSTRD2-DAYS-IN-MONTH        PIC S9(02) COMP
009000                                     VALUE ZERO.
009100 01  WK-C-FSTRD2-LEAP-SW              PIC X(01) VALUE "N".
009200     88  WK-C-FSTRD2-IS-LEAP-YEAR            VALUE "Y".
009300
009400 01  WK-C-FSTRD2-WALK-DATE.
009500     05  WK-N-FSTRD2-W-CCYY           PIC 9(04).
009600     05  WK-N-FSTRD2-W-MM             PIC 9(02).
009700     05  WK-N-FSTRD2-W-DD             PIC 9(02).
009800 01  WK-C-FSTRD2-WALK-DATE-R REDEFINES
009900     WK-C-FSTRD2-WALK-DATE.
010000     05  WK-N-FSTRD2-W-CCYYMMDD       PIC 9(08).
010100
010200 01  WK-C-FSTRD2-DAY-OF-WEEK-TABLE.
010300     05  WK-C-FSTRD2-DOW-ANCHOR       PIC 9(08) VALUE 19900101.
010400*                        19900101 WAS A MONDAY - DAY-OF-WEEK
010500*                        IS DERIVED AS A DAY COUNT MODULO 7 FROM
010600*                        THIS ANCHOR, NOT A CALENDAR TABLE.
010700 01  WK-N-FSTRD2-DAYS-SINCE-ANCHOR    PIC S9(08) COMP.
010750 01  WK-N-FSTRD2-PRIOR-MONTH-DAYS     PIC S9(04) COMP.
010760 01  WK-N-FSTRD2-MONTH-SUB            PIC S9(02) COMP.
010800 01  WK-N-FSTRD2-DOW                  PIC S9(02) COMP.
010900
011000 01  WK-N-FSTRD2-TODAY-CCYYMMDD       PIC 9(08)  VALUE ZERO.
011100
011110* ----------- ISIN CHARACTER-CLASS SCAN WORK AREA -----------------*
011120 01  WK-N-FSTRD2-ISIN-SUB             PIC S9(02) COMP VALUE ZERO.
011130 01  WK-C-FSTRD2-ISIN-BAD-SW          PIC X(01) VALUE "N".
011140     88  WK-C-FSTRD2-ISIN-BAD-CHAR           VALUE "Y".
011150
011200* ---------------- MONTH-LENGTH LOOKUP TABLE ---------------------*
011300 01  WK-C-FSTRD2-MONTH-LEN-TABLE.
011400     05  FILLER PIC 9(02) VALUE 31.
011500     05  FILLER PIC 9(02) VALUE 28.
011600     05  FILLER PIC 9(02) VALUE 31.
011700     05  FILLER PIC 9(02) VALUE 30.
011800     05  FILLER PIC 9(02) VALUE 31.
011900     05  FILLER PIC 9(02) VALUE 30.
012000     05  FILLER PIC 9(02) VALUE 31.
012100     05  FILLER PIC 9(02) VALUE 31.
012200     05  FILLER PIC 9(02) VALUE 30.
012300     05  FILLER PIC 9(02) VALUE 31.
012400     05  FILLER PIC 9(02) VALUE 30.
012500     05  FILLER PIC 9(02) VALUE 31.
012600 01  WK-C-FSTRD2-MONTH-LEN-R REDEFINES
012700     WK-C-FSTRD2-MONTH-LEN-TABLE.
012800     05  WK-N-FSTRD2-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
012900
013000******************
013100 LINKAGE SECTION.
013200******************
013300 01  WK-C-FSTRD2-RECORD.
013400     05  WK-C-FSTRD2-INPUT.
013500         10  WK-C-FSTRD2-I-ISIN          PIC X(12).
013510         10  WK-C-FSTRD2-I-ISIN-R REDEFINES
013520             WK-C-FSTRD2-I-ISIN.
013530             15  WK-C-FSTRD2-I-ISIN-CHAR OCCURS 12 TIMES
013540                     PIC X(01).
013600         10  WK-N-FSTRD2-I-QUANTITY      PIC S9(09).
013700         10  WK-N-FSTRD2-I-PRICE         PIC S9(08)V99.
013800         10  WK-C-FSTRD2-I-SIDE          PIC X(04).
013900         10  WK-C-FSTRD2-I-CURRENCY      PIC X(03).
014000         10  WK-C-FSTRD2-I-PORTFOLIO-ID  PIC X(20).
014100         10  WK-C-FSTRD2-I-TRADE-ID      PIC X(36).
014200         10  WK-C-FSTRD2-I-TRADE-DATE    PIC X(10).
014210         10  WK-C-FSTRD2-I-TRADE-DT-R REDEFINES
014220             WK-C-FSTRD2-I-TRADE-DATE.
014230             15  WK-N-FSTRD2-I-TRD-CCYY PIC 9(04).
014240             15  FILLER                 PIC X(01).
014250             15  WK-N-FSTRD2-I-TRD-MM   PIC 9(02).
014260             15  FILLER                 PIC X(01).
014270             15  WK-N-FSTRD2-I-TRD-DD   PIC 9(02).
014300         10  WK-C-FSTRD2-I-SETTLE-DATE   PIC X(10).
014400         10  WK-N-FSTRD2-I-TODAY-CCYYMMDD PIC 9(08).
014500     05  WK-C-FSTRD2-OUTPUT.
014600         10  WK-C-FSTRD2-O-SETTLE-DATE   PIC X(10).
014700         10  WK-C-FSTRD2-O-ERROR-CD      PIC X(07).
014800             88  WK-C-FSTRD2-NO-ERROR            VALUE SPACES.
014900
015000 EJECT
015100******************************************************************
015200*    PROCEDURE DIVISION.                                          *
015300******************************************************************
015400 PROCEDURE DIVISION USING WK-C-FSTRD2-RECORD.
015500 MAIN-MODULE.
015600     PERFORM A000-PROCESS-CALLED-ROUTINE
015700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     EXIT PROGRAM.
016100
016200*----------------------------------------------------------------*
016300*    A000 - VALIDATE THE REQUEST AND BOOK THE TRADE               *
016400*----------------------------------------------------------------*
016500 A000-PROCESS-CALLED-ROUTINE.
016600     MOVE SPACES             TO WK-C-FSTRD2-OUTPUT.
016700     MOVE WK-N-FSTRD2-I-TODAY-CCYYMMDD TO WK-N-FSTRD2-TODAY-CCYYMMDD.
016800
016900     OPEN I-O SECURITY-TRADES.
017000     IF  NOT WK-C-SUCCESSFUL
017100         AND WK-C-FILE-STATUS NOT = "05"
017200         DISPLAY "FSVTRD2 - OPEN FILE ERROR - SECURITY-TRADES"
017300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400         MOVE    C-ERR-COM0206 TO WK-C-FSTRD2-O-ERROR-CD
017500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017600
017700     PERFORM B100-VALIDATE-ISIN     THRU B199-VALIDATE-ISIN-EX.
017800     IF NOT WK-C-FSTRD2-NO-ERROR
017900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018000
018100     PERFORM B200-VALIDATE-QUANTITY THRU B299-VALIDATE-QUANTITY-EX.
018200     IF NOT WK-C-FSTRD2-NO-ERROR
018300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018400
018500     PERFORM B300-VALIDATE-PRICE    THRU B399-VALIDATE-PRICE-EX.
018600     IF NOT WK-C-FSTRD2-NO-ERROR
018700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018800
018900     PERFORM B400-VALIDATE-DATES    THRU B499-VALIDATE-DATES-EX.
019000     IF NOT WK-C-FSTRD2-NO-ERROR
019100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019200
019300     IF  WK-C-FSTRD2-I-SETTLE-DATE = SPACES
019400         PERFORM C100-COMPUTE-SETTLE-DATE
019500            THRU C199-COMPUTE-SETTLE-DATE-EX
019600     ELSE
019700         MOVE WK-C-FSTRD2-I-SETTLE-DATE TO WK-C-FSTRD2-O-SETTLE-DATE.
019800
019900     PERFORM D100-WRITE-SECURITY-TRADE
020000        THRU D199-WRITE-SECURITY-TRADE-EX.
020100
020200 A099-PROCESS-CALLED-ROUTINE-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600*    B100 - ISIN MUST MATCH 12 UPPER-CASE ALPHANUMERICS.          *
020610*    IBR0041 - CHECKED ONE BYTE AT A TIME - ALPHABETIC-UPPER AND  *
020620*    NUMERIC ARE MUTUALLY EXCLUSIVE CLASSES, SO A FIELD-LEVEL     *
020630*    TEST AGAINST BOTH REJECTS ANY ISIN THAT MIXES LETTERS AND    *
020640*    DIGITS - I.E. ALMOST EVERY REAL ISIN.                        *
020700*----------------------------------------------------------------*
020800 B100-VALIDATE-ISIN.
020810     MOVE "N" TO WK-C-FSTRD2-ISIN-BAD-SW.
020820     IF  WK-C-FSTRD2-I-ISIN = SPACES
020830         MOVE "Y" TO WK-C-FSTRD2-ISIN-BAD-SW
020840         GO TO B150-VALIDATE-ISIN-FAIL.
020850
020860     PERFORM B110-CHECK-ONE-ISIN-CHAR
020870         THRU B119-CHECK-ONE-ISIN-CHAR-EX
020880         VARYING WK-N-FSTRD2-ISIN-SUB FROM 1 BY 1
020890         UNTIL WK-N-FSTRD2-ISIN-SUB > 12
020900            OR WK-C-FSTRD2-ISIN-BAD-CHAR.
020910
020920     IF  NOT WK-C-FSTRD2-ISIN-BAD-CHAR
020930         GO TO B199-VALIDATE-ISIN-EX.
020940 B150-VALIDATE-ISIN-FAIL.
020950     MOVE C-ERR-VAL0001  TO WK-C-FSTRD2-O-ERROR-CD.
020960     GO TO B199-VALIDATE-ISIN-EX.
020970
020980 B110-CHECK-ONE-ISIN-CHAR.
020990     IF  (WK-C-FSTRD2-I-ISIN-CHAR(WK-N-FSTRD2-ISIN-SUB) < "0"
021000         OR WK-C-FSTRD2-I-ISIN-CHAR(WK-N-FSTRD2-ISIN-SUB) > "9")
021010     AND (WK-C-FSTRD2-I-ISIN-CHAR(WK-N-FSTRD2-ISIN-SUB) < "A"
021020         OR WK-C-FSTRD2-I-ISIN-CHAR(WK-N-FSTRD2-ISIN-SUB) > "Z")
021030         MOVE "Y" TO WK-C-FSTRD2-ISIN-BAD-SW.
021040 B119-CHECK-ONE-ISIN-CHAR-EX.
021050     EXIT.
021300 B199-VALIDATE-ISIN-EX.
021400     EXIT.
021500
021600*----------------------------------------------------------------*
021700*    B200 - QUANTITY MUST BE GREATER THAN ZERO                    *
021800*----------------------------------------------------------------*
021900 B200-VALIDATE-QUANTITY.
022000     IF  WK-N-FSTRD2-I-QUANTITY NOT > ZERO
022100         MOVE C-ERR-VAL0002  TO WK-C-FSTRD2-O-ERROR-CD.
022200 B299-VALIDATE-QUANTITY-EX.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600*    B300 - PRICE MUST BE GREATER THAN ZERO                       *
022700*----------------------------------------------------------------*
022800 B300-VALIDATE-PRICE.
022900     IF  WK-N-FSTRD2-I-PRICE NOT > ZERO
023000         MOVE C-ERR-VAL0003  TO WK-C-FSTRD2-O-ERROR-CD.
023100 B399-VALIDATE-PRICE-EX.
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500*    B400 - TRADE DATE NOT AFTER TODAY; SETTLE NOT BEFORE TRADE   *
023600*----------------------------------------------------------------*
023700 B400-VALIDATE-DATES.
023800     MOVE WK-C-FSTRD2-I-TRADE-DATE(1:4)  TO WK-N-FSTRD2-W-CCYY.
023900     MOVE WK-C-FSTRD2-I-TRADE-DATE(6:2)  TO WK-N-FSTRD2-W-MM.
024000     MOVE WK-C-FSTRD2-I-TRADE-DATE(9:2)  TO WK-N-FSTRD2-W-DD.
024100     IF  WK-N-FSTRD2-W-CCYYMMDD > WK-N-FSTRD2-TODAY-CCYYMMDD      IBR0037
024200         MOVE C-ERR-VAL0004  TO WK-C-FSTRD2-O-ERROR-CD
024300         GO TO B499-VALIDATE-DATES-EX.
024400
024500     IF  WK-C-FSTRD2-I-SETTLE-DATE NOT = SPACES
024600         AND WK-C-FSTRD2-I-SETTLE-DATE < WK-C-FSTRD2-I-TRADE-DATE
024700         MOVE C-ERR-VAL0004  TO WK-C-FSTRD2-O-ERROR-CD.
024800 B499-VALIDATE-DATES-EX.
024900     EXIT.
025000
025100*----------------------------------------------------------------*
025200*    C100 - WALK FORWARD ONE CALENDAR DAY AT A TIME, COUNTING     *
025300*           ONLY WEEKDAYS, UNTIL 2 BUSINESS DAYS HAVE BEEN ADDED. *
025400*----------------------------------------------------------------*
025500 C100-COMPUTE-SETTLE-DATE.
025600     MOVE WK-C-FSTRD2-I-TRADE-DATE(1:4) TO WK-N-FSTRD2-W-CCYY.
025700     MOVE WK-C-FSTRD2-I-TRADE-DATE(6:2) TO WK-N-FSTRD2-W-MM.
025800     MOVE WK-C-FSTRD2-I-TRADE-DATE(9:2) TO WK-N-FSTRD2-W-DD.
025900     MOVE 2                             TO WK-N-FSTRD2-BUS-DAYS-LEFT.
026000
026100     PERFORM C110-ADVANCE-ONE-DAY THRU C119-ADVANCE-ONE-DAY-EX
026200         UNTIL WK-N-FSTRD2-BUS-DAYS-LEFT = ZERO.
026300
026400     STRING WK-N-FSTRD2-W-CCYY         DELIMITED BY SIZE
026500            "-"                        DELIMITED BY SIZE
026600            WK-N-FSTRD2-W-MM           DELIMITED BY SIZE
026700            "-"                        DELIMITED BY SIZE
026800            WK-N-FSTRD2-W-DD           DELIMITED BY SIZE
026900       INTO WK-C-FSTRD2-O-SETTLE-DATE.
027000 C199-COMPUTE-SETTLE-DATE-EX.
027100     EXIT.
027200
027300 C110-ADVANCE-ONE-DAY.
027400     PERFORM C120-BUMP-CALENDAR-DAY THRU C129-BUMP-CALENDAR-DAY-EX.
027500     PERFORM C130-COMPUTE-DAY-OF-WEEK
027600        THRU C139-COMPUTE-DAY-OF-WEEK-EX.
027700     IF  WK-N-FSTRD2-DOW NOT = 1
027750         AND WK-N-FSTRD2-DOW NOT = 7
027780         SUBTRACT 1 FROM WK-N-FSTRD2-BUS-DAYS-LEFT.
027900 C119-ADVANCE-ONE-DAY-EX.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300*    C120 - ADD ONE CALENDAR DAY, ROLLING MONTH/YEAR AS NEEDED    *
028400*----------------------------------------------------------------*
028500 C120-BUMP-CALENDAR-DAY.
028600     PERFORM C140-SET-LEAP-YEAR-SW THRU C149-SET-LEAP-YEAR-SW-EX.
028700     MOVE WK-N-FSTRD2-MONTH-LEN(WK-N-FSTRD2-W-MM)
028800         TO WK-N-FSTRD2-DAYS-IN-MONTH.
028900     IF  WK-N-FSTRD2-W-MM = 2 AND WK-C-FSTRD2-IS-LEAP-YEAR
029000         MOVE 29 TO WK-N-FSTRD2-DAYS-IN-MONTH.
029100
029200     ADD 1 TO WK-N-FSTRD2-W-DD.
029300     IF  WK-N-FSTRD2-W-DD > WK-N-FSTRD2-DAYS-IN-MONTH
029400         MOVE 1 TO WK-N-FSTRD2-W-DD
029500         ADD 1  TO WK-N-FSTRD2-W-MM
029600         IF  WK-N-FSTRD2-W-MM > 12
029700             MOVE 1 TO WK-N-FSTRD2-W-MM
029800             ADD 1  TO WK-N-FSTRD2-W-CCYY
029900         END-IF
030000     END-IF.
030100 C129-BUMP-CALENDAR-DAY-EX.
030200     EXIT.
030300
030400 C130-COMPUTE-DAY-OF-WEEK.
030500     PERFORM C150-DAYS-SINCE-ANCHOR THRU C159-DAYS-SINCE-ANCHOR-EX.
030600     DIVIDE WK-N-FSTRD2-DAYS-SINCE-ANCHOR BY 7
030700         GIVING WK-N-FSTRD2-DOW
030800         REMAINDER WK-N-FSTRD2-DOW.
030900     ADD 1 TO WK-N-FSTRD2-DOW.
031000*                        1=MONDAY ... 7=SUNDAY (ANCHOR-RELATIVE)
031100 C139-COMPUTE-DAY-OF-WEEK-EX.
031200     EXIT.
031300
031400*----------------------------------------------------------------*
031500*    C140 - CENTURY-SAFE LEAP-YEAR TEST (Y2K REMEDIATION)         *
031600*----------------------------------------------------------------*
031700 C140-SET-LEAP-YEAR-SW.
031800     MOVE "N" TO WK-C-FSTRD2-LEAP-SW.
031900     DIVIDE WK-N-FSTRD2-W-CCYY BY 4 GIVING WK-N-FSTRD2-DOW
032000         REMAINDER WK-N-FSTRD2-DOW.
032100     IF  WK-N-FSTRD2-DOW = ZERO
032200         MOVE "Y" TO WK-C-FSTRD2-LEAP-SW.
032300     DIVIDE WK-N-FSTRD2-W-CCYY BY 100 GIVING WK-N-FSTRD2-DOW
032400         REMAINDER WK-N-FSTRD2-DOW.
032500     IF  WK-N-FSTRD2-DOW = ZERO
032600         MOVE "N" TO WK-C-FSTRD2-LEAP-SW
032700         DIVIDE WK-N-FSTRD2-W-CCYY BY 400 GIVING WK-N-FSTRD2-DOW
032800             REMAINDER WK-N-FSTRD2-DOW
032900         IF  WK-N-FSTRD2-DOW = ZERO
033000             MOVE "Y" TO WK-C-FSTRD2-LEAP-SW
033100         END-IF
033200     END-IF.
033300 C149-SET-LEAP-YEAR-SW-EX.
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700*    C150 - DAY-COUNT FROM THE 01/01/1990 MONDAY ANCHOR.          *
033710*    IBR0042 - PRIOR-MONTH DAYS NOW SUMMED OFF THE REAL            *
033720*    MONTH-LENGTH TABLE (WITH THE LEAP-DAY ADDED WHEN C140 SET     *
033730*    THE CURRENT YEAR AS A LEAP YEAR) RATHER THAN A FLAT MM * 30   *
033740*    OFFSET, WHICH GAVE THE SAME INDEX TO TWO DIFFERENT DATES      *
033750*    WHENEVER A 31-DAY MONTH WAS CROSSED.                          *
033900*----------------------------------------------------------------*
034000 C150-DAYS-SINCE-ANCHOR.
034010     MOVE ZERO TO WK-N-FSTRD2-PRIOR-MONTH-DAYS.
034020     IF  WK-N-FSTRD2-W-MM > 1
034030         PERFORM C152-SUM-ONE-PRIOR-MONTH
034040             THRU C152-SUM-ONE-PRIOR-MONTH-EX
034050             VARYING WK-N-FSTRD2-MONTH-SUB FROM 1 BY 1
034060             UNTIL WK-N-FSTRD2-MONTH-SUB >= WK-N-FSTRD2-W-MM.
034070
034080     IF  WK-N-FSTRD2-W-MM > 2 AND WK-C-FSTRD2-IS-LEAP-YEAR
034090         ADD 1 TO WK-N-FSTRD2-PRIOR-MONTH-DAYS.
034100     COMPUTE WK-N-FSTRD2-DAYS-SINCE-ANCHOR =
034200         ((WK-N-FSTRD2-W-CCYY - 1990) * 365)
034300         + ((WK-N-FSTRD2-W-CCYY - 1990) / 4)
034400         + WK-N-FSTRD2-PRIOR-MONTH-DAYS
034500         + WK-N-FSTRD2-W-DD.
034510     GO TO C159-DAYS-SINCE-ANCHOR-EX.
034520
034530 C152-SUM-ONE-PRIOR-MONTH.
034540     ADD WK-N-FSTRD2-MONTH-LEN(WK-N-FSTRD2-MONTH-SUB)
034550         TO WK-N-FSTRD2-PRIOR-MONTH-DAYS.
034560 C152-SUM-ONE-PRIOR-MONTH-EX.
034570     EXIT.
034600 C159-DAYS-SINCE-ANCHOR-EX.
034700     EXIT.
034800
034900*----------------------------------------------------------------*
035000*    D100 - APPEND THE NEW TRADE, STATUS NEW, TO SECURITY-TRADES  *
035100*----------------------------------------------------------------*
035200 D100-WRITE-SECURITY-TRADE.
035300     ADD 1 TO WK-N-FSTRD2-HIGH-RRN.
035400     MOVE WK-N-FSTRD2-HIGH-RRN       TO WK-N-FSTRD2-RRN.
035500
035600     INITIALIZE                         FSTRADE-RECORD.
035700     MOVE WK-C-FSTRD2-I-TRADE-ID     TO FSTRADE-TRADE-ID.
035800     MOVE WK-C-FSTRD2-I-ISIN         TO FSTRADE-ISIN.
035900     MOVE WK-N-FSTRD2-I-QUANTITY     TO FSTRADE-QUANTITY.
036000     MOVE WK-N-FSTRD2-I-PRICE        TO FSTRADE-PRICE.
036100     MOVE WK-C-FSTRD2-I-SIDE         TO FSTRADE-SIDE.
036200     MOVE WK-C-FSTRD2-I-CURRENCY     TO FSTRADE-CURRENCY.
036300     MOVE WK-C-FSTRD2-I-PORTFOLIO-ID TO FSTRADE-PORTFOLIO-ID.
036400     MOVE "NEW"                      TO FSTRADE-STATUS.
036500     MOVE WK-C-FSTRD2-I-TRADE-DATE   TO FSTRADE-TRADE-DATE.
036600     MOVE WK-C-FSTRD2-O-SETTLE-DATE  TO FSTRADE-SETTLE-DATE.
036700     MOVE "N"                        TO FSTRADE-SYNTHETIC-FLAG.
036800     MOVE WK-N-FSTRD2-HIGH-RRN       TO FSTRADE-RELATIVE-KEY-N.
036900
037000     WRITE FSTRADE-RECORD.
037100     IF  NOT WK-C-SUCCESSFUL
037200         DISPLAY "FSVTRD2 - WRITE FILE ERROR - SECURITY-TRADES"
037300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037400         MOVE    C-ERR-COM0206 TO WK-C-FSTRD2-O-ERROR-CD.
037500
037600     SET  WK-N-FSTRD2-KEY-IDX       TO WK-N-FSTRD2-HIGH-RRN.
037700     MOVE WK-C-FSTRD2-I-TRADE-ID
037800         TO WK-C-FSTRD2-KEY-TRADE-ID(WK-N-FSTRD2-KEY-IDX).
037900     MOVE WK-N-FSTRD2-HIGH-RRN
038000         TO WK-N-FSTRD2-KEY-RRN(WK-N-FSTRD2-KEY-IDX).
038100 D199-WRITE-SECURITY-TRADE-EX.
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500*                   PROGRAM SUBROUTINE                           *
038600*----------------------------------------------------------------*
038700 Y900-ABNORMAL-TERMINATION.
038800     PERFORM Z000-END-PROGRAM-ROUTINE.
038900     EXIT PROGRAM.
039000
039100 Z000-END-PROGRAM-ROUTINE.
039200     CLOSE SECURITY-TRADES.
039300     IF  NOT WK-C-SUCCESSFUL
039400         DISPLAY "FSVTRD2 - CLOSE FILE ERROR - SECURITY-TRADES"
039500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
039600
039700 Z999-END-PROGRAM-ROUTINE-EX.
039800     EXIT.
039900
040000******************************************************************
040100************** END OF PROGRAM SOURCE -  FSVTRD2  ***************
040200******************************************************************
