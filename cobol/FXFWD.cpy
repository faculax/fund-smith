000100******************************************************************
000200*    FXFWD    -  FORWARD-RATE-CALC LINKAGE RECORD                 *
000300*                CALL INTERFACE BETWEEN FXVIRT AND ITS CALLERS -  *
000400*                COMPUTED ONLY, NEVER WRITTEN TO A FILE.          *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                       *
000700*------------------------------------------------------------------*
000800* FXB0007 - DLIM    - 28/06/2004 - INITIAL VERSION - INTEREST-    *
000900*                      RATE-PARITY FORWARD-POINT LINKAGE RECORD,  *
001000*                      MODELLED ON THE OLD RATE-CONVERSION CALL   *
001100*                      INTERFACE.                                 *
001200*------------------------------------------------------------------*
001300 01  FXFWD-RECORD.
001400     05  FXFWD-CURRENCY-PAIR          PIC X(07).
001500     05  FXFWD-TENOR                  PIC X(03).
001550         88  FXFWD-TENOR-1W                   VALUE "1W ".
001600         88  FXFWD-TENOR-1M                   VALUE "1M ".
001700         88  FXFWD-TENOR-3M                   VALUE "3M ".
001800         88  FXFWD-TENOR-6M                   VALUE "6M ".
001900         88  FXFWD-TENOR-1Y                   VALUE "1Y ".
002000     05  FXFWD-SPOT-RATE              PIC S9(08)V9(04) COMP-3.
002100     05  FXFWD-BASE-CCY-RATE          PIC S9(03)V9(06) COMP-3.
002200     05  FXFWD-QUOTE-CCY-RATE         PIC S9(03)V9(06) COMP-3.
002300     05  FXFWD-FORWARD-POINTS         PIC S9(08)V9(06) COMP-3.
002400     05  FXFWD-FORWARD-RATE           PIC S9(08)V9(06) COMP-3.
002500     05  FILLER                       PIC X(10).
