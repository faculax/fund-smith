000100******************************************************************
000200*    FSCMWS   -  FUNDSMITH SHOP-WIDE COMMON WORKING STORAGE       *
000300*                FILE STATUS CONDITION NAMES AND MISC LITERALS    *
000400*    USED BY EVERY FUNDSMITH / FX-TRADING PROGRAM VIA             *
000500*    01 WK-C-COMMON.  COPY FSCMWS.                                *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                       *
000800*------------------------------------------------------------------*
000900* FSM0001 - RKPATE  - 12/03/1991 - INITIAL VERSION FOR IBOR BUILD *
001000*                    - COMMON FILE-STATUS CONDITION NAMES LIFTED  *
001100*                      FROM THE FUNDS-TRANSFER SHOP'S ASCMWS.     *
001200*------------------------------------------------------------------*
001300* FSM0017 - LDSOUZA - 09/22/1998 - Y2K REMEDIATION                *
001400*                    - WK-C-RUN-DATE EXPANDED TO CENTURY-AWARE    *
001500*                      8-BYTE FORM, WK-C-RUN-CCYY ADDED.          *
001600*------------------------------------------------------------------*
001650* FSM0040 - DLIM    - 18/06/2004 - ADD AMD0001 MNEMONIC FOR THE    *
001660*                      NEW FX TRADE AMENDMENT/CANCELLATION REJECT  *
001670*                      REASON (TRADE NOT VERIFIED, OR VALUE DATE   *
001680*                      ALREADY IN THE PAST) - FX DESK BUILD.       *
001690*------------------------------------------------------------------*
001700 05  WK-C-FILE-STATUS            PIC X(02).
001800     88  WK-C-SUCCESSFUL                  VALUE "00".
001900     88  WK-C-DUPLICATE-KEY               VALUE "22".
002000     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002100     88  WK-C-END-OF-FILE                 VALUE "10".
002200     88  WK-C-PERMANENT-ERROR             VALUE "9" "90" "91"
002300                                                 "92" "93" "94".
002400
002500 05  WK-C-TODAY-SW                PIC X(01)  VALUE SPACE.
002600     88  WK-C-TODAY-SUPPLIED              VALUE "Y".
002700 05  WK-C-RUN-DATE-YMD            PIC 9(06) VALUE ZEROS.
002800 05  WK-C-RUN-DATE-CCYYMMDD       PIC 9(08) VALUE ZEROS.
002900 05  WK-C-RUN-CCYY                PIC 9(04) VALUE ZEROS.
003000 05  WK-C-RUN-TIME                PIC 9(08) VALUE ZEROS.
003100
003200 05  WK-N-SUBSCRIPT               PIC S9(04) COMP VALUE ZERO.
003300 05  WK-N-TABLE-MAX               PIC S9(04) COMP VALUE ZERO.
003400
003500 05  WK-C-ERROR-CD                PIC X(07) VALUE SPACES.
003600     88  WK-C-NO-ERROR                     VALUE SPACES.
003700
003800 05  WK-C-LITERALS.
003900     10  C-ERR-SUP0016           PIC X(07) VALUE "SUP0016".
004000     10  C-ERR-COM0206           PIC X(07) VALUE "COM0206".
004100     10  C-ERR-VAL0001           PIC X(07) VALUE "VAL0001".
004200     10  C-ERR-VAL0002           PIC X(07) VALUE "VAL0002".
004300     10  C-ERR-VAL0003           PIC X(07) VALUE "VAL0003".
004400     10  C-ERR-VAL0004           PIC X(07) VALUE "VAL0004".
004500     10  C-ERR-BAL0001           PIC X(07) VALUE "BAL0001".
004550     10  C-ERR-AMD0001           PIC X(07) VALUE "AMD0001".
004560     10  C-ERR-VAL0005           PIC X(07) VALUE "VAL0005".
004600     10  C-MODE-READ             PIC X(07) VALUE "READ".
004700     10  C-MODE-WRITE            PIC X(07) VALUE "WRITE".
004800     10  C-MODE-REWRITE          PIC X(07) VALUE "REWRITE".
004900     10  C-SIDE-BUY              PIC X(04) VALUE "BUY".
005000     10  C-SIDE-SELL             PIC X(04) VALUE "SELL".
005100     10  C-YES                   PIC X(01) VALUE "Y".
005200     10  C-NO                    PIC X(01) VALUE "N".
