000010******************************************************************
000020*                                                                *
000030       IDENTIFICATION DIVISION.
000040******************************************************************
000050 PROGRAM-ID.     FSVNAVC.
000060 AUTHOR.         RKPATE.
000070 INSTALLATION.   FUNDSMITH INVESTMENT OPERATIONS.
000080 DATE-WRITTEN.   14 MAR 1991.
000090 DATE-COMPILED.
000100 SECURITY.       FUNDSMITH - PRODUCTION - AUTHORISED ACCESS ONLY.
000110*
000120*DESCRIPTION :  DAILY NET-ASSET-VALUE RUN FOR ONE PORTFOLIO.
000130*               VALUES EVERY OPEN POSITION AT ITS CONFIGURED
000140*               BASE PRICE (CALLING FSPPRICE PER ISIN), ADDS THE
000150*               PORTFOLIO'S CURRENT CASH BALANCE, AND WRITES ONE
000160*               NAV-CALCULATIONS SNAPSHOT RECORD.  NO ACCRUAL OF
000170*               LIABILITIES IS DONE IN THIS BUILD - SEE FSM0020.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* FSM0004 - RKPATE  - 13/03/1991 - INITIAL VERSION, IBOR NET
000230*                      ASSET VALUE BUILD.
000240*----------------------------------------------------------------*
000250* FSM0012 - BKUMAR  - 14/11/1994 - CASH BALANCE NOW RE-SUMMED
000260*                      FROM THE CASH-LEDGER EVERY RUN RATHER THAN
000270*                      CARRIED FORWARD - CLIENT REPORTING AUDIT
000280*                      FLAGGED A DRIFT ON THE GILT DESK BOOK.
000290*----------------------------------------------------------------*
000300* FSM0020 - LDSOUZA - 30/09/1998 - Y2K REMEDIATION OF
000310*                      CALCULATION-DATE.  NOTE TOTAL-LIABILITIES
000320*                      REMAINS A FIXED ZERO - ACCRUAL ENGINE IS
000330*                      OUT OF SCOPE FOR THIS PHASE.
000340*----------------------------------------------------------------*
000350* FSM0030 - DLIM    - 21/01/2005 - ADD NAV-PER-SHARE, DIVIDING BY
000360*                      A SHARES-OUTSTANDING COUNT SUPPLIED BY THE
000370*                      CALLER - UNIT TRUST TRANSFER AGENCY FEED
000380*                      PROJECT, REQUEST TA-0041.
000390*----------------------------------------------------------------*
000400 EJECT
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430******************************************************************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-AS400.
000460 OBJECT-COMPUTER.  IBM-AS400.
000470 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT POSITIONS ASSIGN TO POSITIONS
000520            ORGANIZATION      IS RELATIVE
000530            ACCESS MODE       IS SEQUENTIAL
000540            FILE STATUS       IS WK-C-FILE-STATUS.
000550     SELECT CASH-LEDGER ASSIGN TO CASHLEDGR
000560            ORGANIZATION      IS SEQUENTIAL
000570            ACCESS MODE       IS SEQUENTIAL
000580            FILE STATUS       IS WK-C-CASH-FILE-STATUS.
000590     SELECT NAV-CALCULATIONS ASSIGN TO NAVCALCS
000600            ORGANIZATION      IS SEQUENTIAL
000610            ACCESS MODE       IS SEQUENTIAL
000620            FILE STATUS       IS WK-C-NAVC-FILE-STATUS.
000630 EJECT
000640******************************************************************
000650 DATA DIVISION.
000660******************************************************************
000670 FILE SECTION.
000680 FD  POSITIONS
000690     LABEL RECORDS ARE OMITTED
000700     DATA RECORD IS FSPOSN-RECORD.
000710     COPY FSPOSN.
000720*
000730 FD  CASH-LEDGER
000740     LABEL RECORDS ARE OMITTED
000750     DATA RECORD IS FSCASHL-RECORD.
000760     COPY FSCASHL.
000770*
000780 FD  NAV-CALCULATIONS
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS FSNAVC-RECORD.
000810     COPY FSNAVC.
000820 EJECT
000830******************************************************************
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860 01  FILLER                          PIC X(24)        VALUE
000870     "** PROGRAM FSVNAVC    **".
000880*
000890 01  WK-C-COMMON.
000900     COPY FSCMWS.
000910*
000920 01  WK-C-CASH-FILE-STATUS           PIC X(02) VALUE SPACES.
000930     88  WK-C-CASH-SUCCESSFUL                VALUE "00".
000940     88  WK-C-CASH-END-OF-FILE               VALUE "10".
000950     88  WK-C-CASH-FILE-NOT-FOUND            VALUE "35".
000960*
000970 01  WK-C-NAVC-FILE-STATUS           PIC X(02) VALUE SPACES.
000980     88  WK-C-NAVC-SUCCESSFUL                VALUE "00".
000990     88  WK-C-NAVC-FILE-NOT-FOUND            VALUE "35".
001000*
001010 01  WK-N-VNAVC-POSITIONS-VALUE      PIC S9(15)V9(6) COMP-3
001020                                     VALUE ZERO.
001030 01  WK-N-VNAVC-CASH-BALANCE         PIC S9(17)V99   COMP-3
001040                                     VALUE ZERO.
001050 01  WK-N-VNAVC-TOTAL-ASSETS         PIC S9(15)V9(4) COMP-3
001060                                     VALUE ZERO.
001070 01  WK-N-VNAVC-NET-ASSET-VALUE      PIC S9(15)V9(4) COMP-3
001080                                     VALUE ZERO.
001090 01  WK-N-VNAVC-NAV-PER-SHARE        PIC S9(15)V9(4) COMP-3
001100                                     VALUE ZERO.
001110*
001120*                        REDEFINITION USED TO SPLIT THE REASON
001130*                        TEXT'S LEADING TAG FROM ITS FREE-TEXT
001140*                        TAIL WITHOUT AN INSPECT STATEMENT.
001150 01  WK-C-VNAVC-RSN-HOLD             PIC X(60).
001160 01  WK-C-VNAVC-RSN-HOLD-R REDEFINES WK-C-VNAVC-RSN-HOLD.
001170     05  WK-C-VNAVC-RSN-PREFIX       PIC X(05).
001180     05  FILLER                      PIC X(55).
001190*
001200*                        REDEFINITION OF THE PRICE-LOOKUP LINKAGE
001210*                        AREA PASSED DOWN TO FSPPRICE.
001220 01  WK-C-VNAVC-PRICE-AREA.
001230     05  WK-C-VNAVC-PRICE-ISIN       PIC X(12).
001240     05  WK-N-VNAVC-PRICE-VALUE      PIC S9(08)V99 COMP-3.
001250     05  WK-C-VNAVC-PRICE-FOUND-SW   PIC X(01).
001260 01  WK-C-VNAVC-PRICE-AREA-R REDEFINES WK-C-VNAVC-PRICE-AREA.
001270     05  FILLER                      PIC X(21).
001280 EJECT
001290******************************************************************
001300 LINKAGE SECTION.
001310******************************************************************
001320 01  WK-C-FSVNAVC-RECORD.
001330     05  WK-C-VNAVC-I-PORTFOLIO-ID   PIC X(20).
001340     05  WK-C-VNAVC-I-RUN-DATE       PIC X(10).
001341     05  WK-C-VNAVC-I-RUN-DATE-R REDEFINES
001342         WK-C-VNAVC-I-RUN-DATE.
001343         10  WK-N-VNAVC-I-RD-CCYY    PIC 9(04).
001344         10  FILLER                  PIC X(01).
001345         10  WK-N-VNAVC-I-RD-MM      PIC 9(02).
001346         10  FILLER                  PIC X(01).
001347         10  WK-N-VNAVC-I-RD-DD      PIC 9(02).
001350     05  WK-N-VNAVC-I-SHARES-OUTST   PIC S9(15)    COMP.
001360     05  WK-C-VNAVC-I-TIMESTAMP      PIC X(25).
001370     05  WK-C-VNAVC-I-NAV-ID         PIC X(36).
001380     05  WK-N-VNAVC-O-TOTAL-ASSETS   PIC S9(15)V9(4) COMP-3.
001390     05  WK-N-VNAVC-O-TOTAL-LIABS    PIC S9(15)V9(4) COMP-3.
001400     05  WK-N-VNAVC-O-NET-ASSET-VAL  PIC S9(15)V9(4) COMP-3.
001410     05  WK-N-VNAVC-O-NAV-PER-SHARE  PIC S9(15)V9(4) COMP-3.
001420     05  WK-C-VNAVC-O-ERROR-CD       PIC X(07).
001430 EJECT
001440******************************************************************
001450 PROCEDURE DIVISION USING WK-C-FSVNAVC-RECORD.
001460******************************************************************
001470 MAIN-MODULE.
001480     MOVE SPACES TO WK-C-VNAVC-O-ERROR-CD.
001490     MOVE ZERO   TO WK-N-VNAVC-POSITIONS-VALUE
001500                    WK-N-VNAVC-CASH-BALANCE.
001510     PERFORM A100-VALUE-POSITIONS
001520        THRU A199-VALUE-POSITIONS-EX.
001530     PERFORM B100-SUM-CASH-BALANCE
001540        THRU B199-SUM-CASH-BALANCE-EX.
001550     PERFORM C100-COMPUTE-NAV
001560        THRU C199-COMPUTE-NAV-EX.
001570     PERFORM D100-WRITE-NAV-SNAPSHOT
001580        THRU D199-WRITE-NAV-SNAPSHOT-EX.
001590     GOBACK.
001600 EJECT
001610*----------------------------------------------------------------*
001620 A100-VALUE-POSITIONS.
001630*    CONTROL-BREAK UNIT IS THE WHOLE POSITIONS FILE - THE FSPOSN
001640*    LAYOUT CARRIES NO PORTFOLIO-ID, SO FUND OPERATIONS RUNS ONE
001650*    POSITIONS FILE PER PORTFOLIO (SEE READ.ME ON THE PROD
001660*    LIBRARY).  ROWS ARE WALKED IN PHYSICAL RELATIVE-RECORD
001670*    ORDER, NOT SORTED BY ISIN - SUMMATION IS COMMUTATIVE SO THE
001680*    ORDER DOES NOT AFFECT THE TOTAL.
001690*----------------------------------------------------------------*
001700     OPEN INPUT POSITIONS.
001710     IF WK-C-END-OF-FILE
001720         GO TO A199-VALUE-POSITIONS-EX
001730     END-IF.
001740     IF NOT WK-C-SUCCESSFUL
001750         DISPLAY "FSVNAVC - OPEN FILE ERROR - POSITIONS"
001760         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001770         MOVE "COM0206" TO WK-C-VNAVC-O-ERROR-CD
001780         GO TO A199-VALUE-POSITIONS-EX
001790     END-IF.
001800     PERFORM A110-VALUE-ONE-POSITION
001810        THRU A119-VALUE-ONE-POSITION-EX
001820         UNTIL WK-C-END-OF-FILE.
001830     CLOSE POSITIONS.
001840 A199-VALUE-POSITIONS-EX.
001850     EXIT.
001860*----------------------------------------------------------------*
001870 A110-VALUE-ONE-POSITION.
001880*----------------------------------------------------------------*
001890     READ POSITIONS.
001900     IF WK-C-END-OF-FILE
001910         GO TO A119-VALUE-ONE-POSITION-EX
001920     END-IF.
001930     IF NOT WK-C-SUCCESSFUL
001940         DISPLAY "FSVNAVC - READ FILE ERROR - POSITIONS"
001950         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001960         GO TO A119-VALUE-ONE-POSITION-EX
001970     END-IF.
001980     MOVE FSPOSN-ISIN TO WK-C-VNAVC-PRICE-ISIN.
001990     CALL "FSPPRICE" USING WK-C-VNAVC-PRICE-AREA.
002000     COMPUTE WK-N-VNAVC-POSITIONS-VALUE =
002010             WK-N-VNAVC-POSITIONS-VALUE +
002020             (WK-N-VNAVC-PRICE-VALUE * FSPOSN-QUANTITY).
002030 A119-VALUE-ONE-POSITION-EX.
002040     EXIT.
002050 EJECT
002060*----------------------------------------------------------------*
002070 B100-SUM-CASH-BALANCE.
002080*    THE CASH-LEDGER IS APPEND-ONLY AND CARRIES A PORTFOLIO-ID ON
002090*    EVERY ENTRY, SO THIS PASS FILTERS ON THE PORTFOLIO PASSED IN
002100*    BY THE CALLER RATHER THAN READING THE WHOLE FILE BLIND.
002110*----------------------------------------------------------------*
002120     OPEN INPUT CASH-LEDGER.
002130     IF WK-C-CASH-FILE-NOT-FOUND
002140         GO TO B199-SUM-CASH-BALANCE-EX
002150     END-IF.
002160     IF NOT WK-C-CASH-SUCCESSFUL
002170         DISPLAY "FSVNAVC - OPEN FILE ERROR - CASH-LEDGER"
002180         DISPLAY "FILE STATUS IS " WK-C-CASH-FILE-STATUS
002190         MOVE "COM0206" TO WK-C-VNAVC-O-ERROR-CD
002200         GO TO B199-SUM-CASH-BALANCE-EX
002210     END-IF.
002220     PERFORM B110-SUM-ONE-ENTRY THRU B119-SUM-ONE-ENTRY-EX
002230         UNTIL WK-C-CASH-END-OF-FILE.
002240     CLOSE CASH-LEDGER.
002250 B199-SUM-CASH-BALANCE-EX.
002260     EXIT.
002270*----------------------------------------------------------------*
002280 B110-SUM-ONE-ENTRY.
002290*----------------------------------------------------------------*
002300     READ CASH-LEDGER.
002310     IF WK-C-CASH-END-OF-FILE
002320         GO TO B119-SUM-ONE-ENTRY-EX
002330     END-IF.
002340     IF NOT WK-C-CASH-SUCCESSFUL
002350         DISPLAY "FSVNAVC - READ FILE ERROR - CASH-LEDGER"
002360         DISPLAY "FILE STATUS IS " WK-C-CASH-FILE-STATUS
002370         GO TO B119-SUM-ONE-ENTRY-EX
002380     END-IF.
002390     IF FSCASHL-PORTFOLIO-ID = WK-C-VNAVC-I-PORTFOLIO-ID
002400         ADD FSCASHL-DELTA TO WK-N-VNAVC-CASH-BALANCE
002410     END-IF.
002420 B119-SUM-ONE-ENTRY-EX.
002430     EXIT.
002440 EJECT
002450*----------------------------------------------------------------*
002460 C100-COMPUTE-NAV.
002470*----------------------------------------------------------------*
002480     COMPUTE WK-N-VNAVC-TOTAL-ASSETS ROUNDED =
002490             WK-N-VNAVC-POSITIONS-VALUE + WK-N-VNAVC-CASH-BALANCE.
002500     MOVE WK-N-VNAVC-TOTAL-ASSETS TO WK-N-VNAVC-NET-ASSET-VALUE.
002510     IF WK-N-VNAVC-I-SHARES-OUTST = ZERO
002520         MOVE ZERO TO WK-N-VNAVC-NAV-PER-SHARE
002530     ELSE
002540         COMPUTE WK-N-VNAVC-NAV-PER-SHARE ROUNDED =               FSM0030 
002550                 WK-N-VNAVC-NET-ASSET-VALUE /
002560                 WK-N-VNAVC-I-SHARES-OUTST
002570     END-IF.
002580 C199-COMPUTE-NAV-EX.
002590     EXIT.
002600 EJECT
002610*----------------------------------------------------------------*
002620 D100-WRITE-NAV-SNAPSHOT.
002630*----------------------------------------------------------------*
002640     MOVE WK-N-VNAVC-TOTAL-ASSETS     TO WK-N-VNAVC-O-TOTAL-ASSETS.
002650     MOVE ZERO                        TO WK-N-VNAVC-O-TOTAL-LIABS.
002660     MOVE WK-N-VNAVC-NET-ASSET-VALUE  TO WK-N-VNAVC-O-NET-ASSET-VAL.
002670     MOVE WK-N-VNAVC-NAV-PER-SHARE    TO WK-N-VNAVC-O-NAV-PER-SHARE.
002680*
002690     OPEN EXTEND NAV-CALCULATIONS.
002700     IF WK-C-NAVC-FILE-NOT-FOUND
002710         OPEN OUTPUT NAV-CALCULATIONS
002720     END-IF.
002730     MOVE WK-C-VNAVC-I-NAV-ID        TO FSNAVC-NAV-ID.
002740     MOVE WK-C-VNAVC-I-PORTFOLIO-ID  TO FSNAVC-PORTFOLIO-ID.
002750     MOVE WK-C-VNAVC-I-TIMESTAMP     TO FSNAVC-CALCULATION-DATE.
002760     MOVE WK-N-VNAVC-TOTAL-ASSETS    TO FSNAVC-TOTAL-ASSETS.
002770     MOVE ZERO                       TO FSNAVC-TOTAL-LIABILITIES.
002780     MOVE WK-N-VNAVC-NET-ASSET-VALUE TO FSNAVC-NET-ASSET-VALUE.
002790     MOVE WK-N-VNAVC-NAV-PER-SHARE   TO FSNAVC-NAV-PER-SHARE.
002800     WRITE FSNAVC-RECORD.
002810     IF NOT WK-C-NAVC-SUCCESSFUL
002820         DISPLAY "FSVNAVC - WRITE FILE ERROR - NAV-CALCULATIONS"
002830         DISPLAY "FILE STATUS IS " WK-C-NAVC-FILE-STATUS
002840         MOVE "COM0206" TO WK-C-VNAVC-O-ERROR-CD
002850     END-IF.
002860     CLOSE NAV-CALCULATIONS.
002870 D199-WRITE-NAV-SNAPSHOT-EX.
002880     EXIT.
002890 EJECT
002900******************************************************************
002910*************** END OF PROGRAM SOURCE - FSVNAVC ***************
002920******************************************************************
